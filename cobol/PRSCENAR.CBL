000100******************************************************************
000200* PROGRAM-ID: PRSCENAR
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   22-JUL-1991  OAA  CR-1991-041  ORIGINAL WRITE-UP - READS THE
000600*                                  INSIGHTS FIGURES FROM PRANALIZ
000700*                                  AND BUILDS A THREE-WAY SCENARIO
000800*                                  SENSITIVITY TABLE.
000900*   09-DEC-1998  RGN  Y2K-042      YEAR 2000 REVIEW - RUN-DATE
001000*                                  STAMP REBUILT FROM A 4-DIGIT
001100*                                  YEAR SOURCE, NO WINDOWING USED.
001200*   19-AUG-2003  KDM  PR-1813      RENAMED FROM SENSTBL TO PRSCENAR
001300*                                  TO MATCH THE PROCUREMENT
001400*                                  SUB-SYSTEM'S OWN NAMING BLOCK;
001500*                                  NO LOGIC CHANGE.
001600*   14-MAY-2010  BSA  PR-1971      MANAGEMENT REPORT DD NOW OPENED
001700*                                  EXTEND SO THIS STEP'S SCENARIO
001800*                                  TABLE APPENDS TO PRANALIZ'S
001900*                                  REPORT ALONGSIDE PROPTENG'S.
002000* ---------------------------------------------------------------
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID. PRSCENAR.
002300 AUTHOR. O A ADEYEMI.
002400 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
002500 DATE-WRITTEN. 22-JUL-1991.
002600 DATE-COMPILED.
002700 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
002800*----------------------------------------------------------------*
002900*    PURPOSE - U3 SCENARIO.  READS THE PRICE/PERFORMANCE/           *
003000*    CONSOLIDATION SAVINGS AND TOTAL SPEND FIGURES LEFT BY          *
003100*    PRANALIZ IN THE INSIGHTS FILE, APPLIES THE THREE STANDING      *
003200*    SCENARIO MULTIPLIER SETS (CONSERVATIVE/BASE/AGGRESSIVE) AND    *
003300*    WRITES A SCENARIO TABLE SORTED ASCENDING BY TOTAL SAVINGS.     *
003400*----------------------------------------------------------------*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200
004300     SELECT INSIGHTS ASSIGN TO INSITE
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FS-INSIGHTS.
004600
004700     SELECT SCENOUT ASSIGN TO SCNOUT
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-SCENOUT.
005000
005100     SELECT RPTPRINT ASSIGN TO RPTOUT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-RPTPRINT.
005400
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700
005800 FILE SECTION.
005900
006000 FD INSIGHTS.
006100     COPY INSIGHTS.
006200
006300 FD SCENOUT.
006400     COPY SCENOUT.
006500
006600 FD RPTPRINT.
006700 01 WS-RPTPRINT-RECORD                PIC X(132).
006800
006900*----------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100
007200     COPY ANALRPT.
007300
007400 01 FS-STATUS-GROUP.
007500    05 FS-INSIGHTS                   PIC X(2).
007600       88 FS-INSIGHTS-OK                        VALUE '00'.
007700       88 FS-INSIGHTS-EOF                       VALUE '10'.
007800    05 FS-SCENOUT                    PIC X(2).
007900       88 FS-SCENOUT-OK                         VALUE '00'.
008000    05 FS-RPTPRINT                   PIC X(2).
008100       88 FS-RPTPRINT-OK                        VALUE '00'.
008200
008300*----------------------------------------------------------------*
008400*   SCENARIO MULTIPLIER SETS - PROCUREMENT POLICY MEMO 91-005      *
008500*   BUILT AS LITERAL FILLER, THEN VIEWED AS A TABLE (SAME TRICK    *
008600*   RISKRANK USES FOR ITS RISK-LEVEL TABLE).                       *
008700*----------------------------------------------------------------*
008800 01 WS-SCENARIO-DEFS.
008900    05 FILLER.
009000       10 FILLER PIC X(12)   VALUE 'CONSERVATIVE'.
009100       10 FILLER PIC S9V99   VALUE 0.50.
009200       10 FILLER PIC S9V99   VALUE 0.50.
009300       10 FILLER PIC S9V99   VALUE 0.50.
009400    05 FILLER.
009500       10 FILLER PIC X(12)   VALUE 'BASE'.
009600       10 FILLER PIC S9V99   VALUE 1.00.
009700       10 FILLER PIC S9V99   VALUE 1.00.
009800       10 FILLER PIC S9V99   VALUE 1.00.
009900    05 FILLER.
010000       10 FILLER PIC X(12)   VALUE 'AGGRESSIVE'.
010100       10 FILLER PIC S9V99   VALUE 1.30.
010200       10 FILLER PIC S9V99   VALUE 1.20.
010300       10 FILLER PIC S9V99   VALUE 1.25.
010400 01 WS-SCENARIO-TABLE REDEFINES WS-SCENARIO-DEFS.
010500    05 WS-SD-ENTRY OCCURS 3 TIMES INDEXED BY WS-SD-IDX.
010600       10 WS-SD-NAME             PIC X(12).
010700       10 WS-SD-PRICE-MULT       PIC S9V99.
010800       10 WS-SD-PERF-MULT        PIC S9V99.
010900       10 WS-SD-CONS-MULT        PIC S9V99.
011000
011100*----------------------------------------------------------------*
011200*   COMPUTED SCENARIO RESULTS - SORTED ASCENDING BY TOTAL SAVINGS  *
011300*----------------------------------------------------------------*
011400 01 WS-RESULT-TABLE.
011500    05 WS-RS-ENTRY OCCURS 3 TIMES INDEXED BY WS-RS-IDX.
011600       10 WS-RS-NAME             PIC X(12).
011700       10 WS-RS-PRICE-SAV        PIC S9(13)V99.
011800       10 WS-RS-PERF-SAV         PIC S9(13)V99.
011900       10 WS-RS-CONS-SAV         PIC S9(13)V99.
012000       10 WS-RS-TOTAL-SAV        PIC S9(13)V99.
012100       10 WS-RS-PCT              PIC S9(03)V9999.
012200 01 WS-RS-ENTRY-SAVE                 PIC X(79).
012300
012400 77 WS-IN-PRICE-SAVINGS-NGN          PIC S9(15)V99 VALUE 0.
012500 77 WS-IN-PERF-SAVINGS-NGN           PIC S9(15)V99 VALUE 0.
012600 77 WS-IN-CONS-SAVINGS-NGN           PIC S9(15)V99 VALUE 0.
012700 77 WS-IN-TOTAL-SPEND-NGN            PIC S9(15)V99 VALUE 0.
012800
012900 01 WS-RUN-COUNTERS.
013000    05 WS-ROWS-WRITTEN               PIC 9(1) COMP VALUE 0.
013100 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
013200    05 WS-ROWS-WRITTEN-X             PIC X(01).
013300
013400 77 WS-SORT-SWAP-FLAG                PIC X(01) VALUE 'N'.
013500    88 WS-SORT-DID-SWAP                        VALUE 'Y'.
013600    88 WS-SORT-NO-SWAP                         VALUE 'N'.
013700
013800 77 WS-SAV-NUM-EDIT                  PIC Z,ZZZ,ZZZ,ZZ9.99.
013900 77 WS-PCT-NUM-EDIT                  PIC ZZ9.9999.
014000
014100 01 WS-SYSTEM-DATE-AREA.
014200    05 WS-SYS-DATE-TEXT              PIC 9(06).
014300 01 WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-AREA.
014400    05 WS-SYS-YY                     PIC 99.
014500    05 WS-SYS-MM                     PIC 99.
014600    05 WS-SYS-DD                     PIC 99.
014700
014800*----------------------------------------------------------------*
014900 PROCEDURE DIVISION.
015000*----------------------------------------------------------------*
015100
015200     PERFORM 1000-INICIAR-PROGRAMA
015300        THRU 1000-INICIAR-PROGRAMA-FIN.
015400
015500     PERFORM 2000-PROCESAR-PROGRAMA
015600        THRU 2000-PROCESAR-PROGRAMA-FIN.
015700
015800     PERFORM 3000-FINALIZAR-PROGRAMA
015900        THRU 3000-FINALIZAR-PROGRAMA-FIN.
016000
016100     DISPLAY 'PRSCENAR - SCENARIO ROWS WRITTEN: '
016200                                        WS-ROWS-WRITTEN-X.
016300
016400     STOP RUN.
016500
016600*----------------------------------------------------------------*
016700 1000-INICIAR-PROGRAMA.
016800
016900     ACCEPT WS-SYS-DATE-TEXT FROM DATE.
017000
017100     OPEN INPUT INSIGHTS.
017200     OPEN OUTPUT SCENOUT.
017300     OPEN EXTEND RPTPRINT.
017400
017500 1000-INICIAR-PROGRAMA-FIN.
017600     EXIT.
017700
017800*----------------------------------------------------------------*
017900 2000-PROCESAR-PROGRAMA.
018000
018100     PERFORM 2010-LEER-INSIGHTS
018200        THRU 2010-LEER-INSIGHTS-FIN.
018300
018400     PERFORM 2100-CALCULAR-ESCENARIOS
018500        THRU 2100-CALCULAR-ESCENARIOS-FIN.
018600
018700     PERFORM 2200-ORDENAR-ESCENARIOS
018800        THRU 2200-ORDENAR-ESCENARIOS-FIN.
018900
019000     PERFORM 2300-GRABAR-ESCENARIOS
019100        THRU 2300-GRABAR-ESCENARIOS-FIN.
019200
019300     PERFORM 2900-IMPRIMIR-ENCABEZADO
019400        THRU 2900-IMPRIMIR-ENCABEZADO-FIN.
019500
019600 2000-PROCESAR-PROGRAMA-FIN.
019700     EXIT.
019800
019900*----------------------------------------------------------------*
020000 2010-LEER-INSIGHTS.
020100
020200     PERFORM 2011-LEER-UN-INSIGHT
020300        THRU 2011-LEER-UN-INSIGHT-FIN
020400        UNTIL FS-INSIGHTS-EOF.
020500
020600 2010-LEER-INSIGHTS-FIN.
020700     EXIT.
020800
020900*----------------------------------------------------------------*
021000 2011-LEER-UN-INSIGHT.
021100
021200     READ INSIGHTS.
021300
021400     EVALUATE TRUE
021500         WHEN FS-INSIGHTS-OK
021600              EVALUATE IN-KEY-NAME
021700                  WHEN 'PRICE-SAVINGS-NGN'
021800                       MOVE IN-KEY-VALUE TO WS-IN-PRICE-SAVINGS-NGN
021900                  WHEN 'PERF-SAVINGS-NGN'
022000                       MOVE IN-KEY-VALUE TO WS-IN-PERF-SAVINGS-NGN
022100                  WHEN 'CONS-SAVINGS-NGN'
022200                       MOVE IN-KEY-VALUE TO WS-IN-CONS-SAVINGS-NGN
022300                  WHEN 'TOTAL-SPEND-NGN'
022400                       MOVE IN-KEY-VALUE TO WS-IN-TOTAL-SPEND-NGN
022500                  WHEN OTHER
022600                       CONTINUE
022700              END-EVALUATE
022800         WHEN FS-INSIGHTS-EOF
022900              CONTINUE
023000         WHEN OTHER
023100              DISPLAY 'ERROR READING INSIGHTS FILE STATUS: '
023200                                                  FS-INSIGHTS
023300              STOP RUN
023400     END-EVALUATE.
023500
023600 2011-LEER-UN-INSIGHT-FIN.
023700     EXIT.
023800
023900*----------------------------------------------------------------*
024000 2100-CALCULAR-ESCENARIOS.
024100
024200     SET WS-SD-IDX TO 1.
024300     SET WS-RS-IDX TO 1.
024400     PERFORM 2110-CALCULAR-UN-ESCENARIO
024500        THRU 2110-CALCULAR-UN-ESCENARIO-FIN
024600        VARYING WS-SD-IDX FROM 1 BY 1
024700        UNTIL WS-SD-IDX > 3.
024800
024900 2100-CALCULAR-ESCENARIOS-FIN.
025000     EXIT.
025100
025200*----------------------------------------------------------------*
025300 2110-CALCULAR-UN-ESCENARIO.
025400
025500     MOVE WS-SD-NAME (WS-SD-IDX) TO WS-RS-NAME (WS-SD-IDX).
025600
025700     COMPUTE WS-RS-PRICE-SAV (WS-SD-IDX) ROUNDED =
025800           WS-IN-PRICE-SAVINGS-NGN * WS-SD-PRICE-MULT (WS-SD-IDX).
025900     COMPUTE WS-RS-PERF-SAV (WS-SD-IDX) ROUNDED =
026000           WS-IN-PERF-SAVINGS-NGN * WS-SD-PERF-MULT (WS-SD-IDX).
026100     COMPUTE WS-RS-CONS-SAV (WS-SD-IDX) ROUNDED =
026200           WS-IN-CONS-SAVINGS-NGN * WS-SD-CONS-MULT (WS-SD-IDX).
026300
026400     ADD WS-RS-PRICE-SAV (WS-SD-IDX)
026500         WS-RS-PERF-SAV (WS-SD-IDX)
026600         WS-RS-CONS-SAV (WS-SD-IDX)
026700                 GIVING WS-RS-TOTAL-SAV (WS-SD-IDX).
026800
026900     IF WS-IN-TOTAL-SPEND-NGN = ZERO
027000        MOVE ZERO TO WS-RS-PCT (WS-SD-IDX)
027100     ELSE
027200        COMPUTE WS-RS-PCT (WS-SD-IDX) ROUNDED =
027300           (WS-RS-TOTAL-SAV (WS-SD-IDX) * 100) /
027400                                       WS-IN-TOTAL-SPEND-NGN
027500     END-IF.
027600
027700 2110-CALCULAR-UN-ESCENARIO-FIN.
027800     EXIT.
027900
028000*----------------------------------------------------------------*
028100 2200-ORDENAR-ESCENARIOS.
028200
028300     SET WS-SORT-DID-SWAP TO TRUE.
028400     PERFORM 2210-UNA-PASADA-ESCENARIOS
028500        THRU 2210-UNA-PASADA-ESCENARIOS-FIN
028600        UNTIL WS-SORT-NO-SWAP.
028700
028800 2200-ORDENAR-ESCENARIOS-FIN.
028900     EXIT.
029000
029100*----------------------------------------------------------------*
029200 2210-UNA-PASADA-ESCENARIOS.
029300
029400     SET WS-SORT-NO-SWAP TO TRUE.
029500     SET WS-RS-IDX TO 1.
029600     PERFORM 2220-COMPARAR-ADYACENTES-RS
029700        THRU 2220-COMPARAR-ADYACENTES-RS-FIN
029800        VARYING WS-RS-IDX FROM 1 BY 1
029900        UNTIL WS-RS-IDX > 2.
030000
030100 2210-UNA-PASADA-ESCENARIOS-FIN.
030200     EXIT.
030300
030400*----------------------------------------------------------------*
030500 2220-COMPARAR-ADYACENTES-RS.
030600
030700     IF WS-RS-TOTAL-SAV (WS-RS-IDX) >
030800        WS-RS-TOTAL-SAV (WS-RS-IDX + 1)
030900        MOVE WS-RS-ENTRY (WS-RS-IDX)     TO WS-RS-ENTRY-SAVE
031000        MOVE WS-RS-ENTRY (WS-RS-IDX + 1) TO WS-RS-ENTRY (WS-RS-IDX)
031100        MOVE WS-RS-ENTRY-SAVE            TO
031200                                    WS-RS-ENTRY (WS-RS-IDX + 1)
031300        SET WS-SORT-DID-SWAP TO TRUE
031400     END-IF.
031500
031600 2220-COMPARAR-ADYACENTES-RS-FIN.
031700     EXIT.
031800
031900*----------------------------------------------------------------*
032000 2300-GRABAR-ESCENARIOS.
032100
032200     SET WS-RS-IDX TO 1.
032300     PERFORM 2310-GRABAR-UN-ESCENARIO
032400        THRU 2310-GRABAR-UN-ESCENARIO-FIN
032500        VARYING WS-RS-IDX FROM 1 BY 1
032600        UNTIL WS-RS-IDX > 3.
032700
032800 2300-GRABAR-ESCENARIOS-FIN.
032900     EXIT.
033000
033100*----------------------------------------------------------------*
033200 2310-GRABAR-UN-ESCENARIO.
033300
033400     MOVE WS-RS-NAME (WS-RS-IDX)      TO SC-SCENARIO-NAME.
033500     MOVE WS-RS-PRICE-SAV (WS-RS-IDX) TO SC-PRICE-SAVINGS-NGN.
033600     MOVE WS-RS-PERF-SAV (WS-RS-IDX)  TO SC-PERF-SAVINGS-NGN.
033700     MOVE WS-RS-CONS-SAV (WS-RS-IDX)  TO SC-CONS-SAVINGS-NGN.
033800     MOVE WS-RS-TOTAL-SAV (WS-RS-IDX) TO SC-TOTAL-SAVINGS-NGN.
033900     MOVE WS-RS-PCT (WS-RS-IDX)       TO SC-SAVINGS-PCT-OF-SPEND.
034000
034100     WRITE SC-SCENARIO-RECORD.
034200     ADD 1 TO WS-ROWS-WRITTEN.
034300
034400 2310-GRABAR-UN-ESCENARIO-FIN.
034500     EXIT.
034600
034700*----------------------------------------------------------------*
034800*   HEADLINE BLOCK APPENDED TO THE MANAGEMENT REPORT (SECTION 10) *
034900*----------------------------------------------------------------*
035000 2900-IMPRIMIR-ENCABEZADO.
035100
035200     MOVE SPACES TO RP-HEADLINE-LINE.
035300     MOVE '10B. U3 SCENARIO SENSITIVITY TABLE (PRSCENAR)' TO
035400                                            RP-HL-TEXT.
035500     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
035600     WRITE WS-RPTPRINT-RECORD.
035700
035800     SET WS-RS-IDX TO 1.
035900     PERFORM 2910-IMPRIMIR-UN-ESCENARIO
036000        THRU 2910-IMPRIMIR-UN-ESCENARIO-FIN
036100        VARYING WS-RS-IDX FROM 1 BY 1
036200        UNTIL WS-RS-IDX > 3.
036300
036400     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
036500     WRITE WS-RPTPRINT-RECORD.
036600
036700 2900-IMPRIMIR-ENCABEZADO-FIN.
036800     EXIT.
036900
037000*----------------------------------------------------------------*
037100 2910-IMPRIMIR-UN-ESCENARIO.
037200
037300     MOVE WS-RS-TOTAL-SAV (WS-RS-IDX) TO WS-SAV-NUM-EDIT.
037400     MOVE WS-RS-PCT (WS-RS-IDX)       TO WS-PCT-NUM-EDIT.
037500     MOVE SPACES TO RP-HEADLINE-LINE.
037600     STRING '  ' WS-RS-NAME (WS-RS-IDX) DELIMITED BY SIZE
037700            ' TOTAL SAVINGS NGN ' DELIMITED BY SIZE
037800            WS-SAV-NUM-EDIT DELIMITED BY SIZE
037900            ' (' DELIMITED BY SIZE
038000            WS-PCT-NUM-EDIT DELIMITED BY SIZE
038100            '%)' DELIMITED BY SIZE
038200            INTO RP-HL-TEXT.
038300     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
038400     WRITE WS-RPTPRINT-RECORD.
038500
038600 2910-IMPRIMIR-UN-ESCENARIO-FIN.
038700     EXIT.
038800
038900*----------------------------------------------------------------*
039000 3000-FINALIZAR-PROGRAMA.
039100
039200     CLOSE INSIGHTS SCENOUT RPTPRINT.
039300
039400 3000-FINALIZAR-PROGRAMA-FIN.
039500     EXIT.
039600*----------------------------------------------------------------*
039700 END PROGRAM PRSCENAR.
