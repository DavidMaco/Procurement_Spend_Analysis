000100*----------------------------------------------------------------*
000200*    SUPPPERF.CPY  -  SUPPLIER-PERFORMANCE DERIVED WORK RECORD    *
000300*    Built by PRDBLOAD (U7 pre-aggregation), one per              *
000400*    (category, supplier); consumed by PRANALIZ / PROPTENG /      *
000500*    PRCNSTRO.                                                    *
000600*----------------------------------------------------------------*
000700 01 SP-SUPPLIER-PERFORMANCE-RECORD.
000800    05 SP-SUPPLIER-ID                           PIC X(07).
000900    05 SP-SUPPLIER-NAME                         PIC X(40).
001000    05 SP-CATEGORY                              PIC X(15).
001100    05 SP-RISK-LEVEL                            PIC X(06).
001200    05 SP-APPROVED-FLAG                         PIC 9.
001300    05 SP-TOTAL-ORDERS                          PIC 9(05).
001400    05 SP-TOTAL-QUANTITY                        PIC 9(09)V99.
001500    05 SP-TOTAL-SPEND-NGN                       PIC S9(13)V99.
001600    05 SP-AVG-UNIT-COST-NGN                     PIC S9(09)V9(4).
001700    05 SP-ON-TIME-DELIVERY-PCT                  PIC S9(03)V99.
001800    05 SP-QUALITY-INCIDENT-COUNT                PIC 9(05).
001900    05 SP-TOTAL-QUALITY-COST-NGN                PIC S9(13)V99.
002000    05 FILLER                                   PIC X(07).
