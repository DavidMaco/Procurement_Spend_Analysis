000100*----------------------------------------------------------------*
000200*    INSIGHTS.CPY  -  KEY-FIGURE SUMMARY RECORD (ALL UNITS)       *
000300*    Written by PRANALIZ/PROPTENG/PRCNSTRO, read back by          *
000400*    PRSCENAR/PRMONTEC to chain U1's headline figures forward.    *
000500*----------------------------------------------------------------*
000600 01 IN-INSIGHT-RECORD.
000700    05 IN-KEY-NAME                              PIC X(40).
000800    05 IN-KEY-VALUE                             PIC S9(13)V99.
000900    05 FILLER                                   PIC X(10).
