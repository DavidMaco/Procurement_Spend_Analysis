000100*----------------------------------------------------------------*
000200*    MONTECAR.CPY  -  MONTE CARLO STATISTIC OUTPUT RECORD (U5)    *
000300*    Written by PRMONTEC, one row per named statistic.            *
000400*----------------------------------------------------------------*
000500 01 MC-STATISTIC-RECORD.
000600    05 MC-STAT-NAME                             PIC X(20).
000700    05 MC-STAT-VALUE                            PIC S9(13)V9999.
000800    05 FILLER                                   PIC X(08).
