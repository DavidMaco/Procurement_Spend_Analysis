000100******************************************************************
000200* PROGRAM-ID: DTCOMPAR
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   19-MAR-1988  OAA  CR-1988-014  ORIGINAL WRITE-UP - ISO YY-MM-DD
000600*                                  DELIVERY-DATE COMPARE SUBROUTINE
000700*                                  FOR THE PROCUREMENT SUB-SYSTEM.
000800*   02-JUN-1988  OAA  CR-1988-014  ADDED COMPRESSED NUMERIC KEYS SO
000900*                                  COMPARE IS NOT FOOLED BY A BAD
001000*                                  SEPARATOR CHARACTER IN THE FEED.
001100*   14-NOV-1989  TBI  PR-1103      BLANK ACTUAL DATE NOW RETURNS
001200*                                  'S' (SKIP) INSTEAD OF ABENDING.
001300*   27-FEB-1991  CNE  PR-1188      CALL COUNTER ADDED FOR THE
001400*                                  MONTH-END DIAGNOSTIC LISTING.
001500*   30-JUL-1993  OAA  PR-1340      MINOR - ALIGNED COMMENTS, NO
001600*                                  LOGIC CHANGE.
001700*   18-SEP-1996  TBI  PR-1502      RE-VERIFIED AGAINST NON-LEAP-
001800*                                  YEAR FEEDS AFTER FIELD REPORT.
001900*   09-DEC-1998  CNE  Y2K-042      YEAR 2000 REVIEW - CONFIRMED THE
002000*                                  4-DIGIT YEAR ALREADY IN USE HERE
002100*                                  NEEDS NO CENTURY WINDOWING.
002200*   22-JAN-1999  CNE  Y2K-042      SIGNED OFF ON Y2K CERTIFICATION
002300*                                  CHECKLIST, ITEM 7.
002400*   11-AUG-2003  KDM  PR-1811      ADAPTED FOR NGN/USD SUPPLIER
002500*                                  SPEND ANALYSIS RUN (WAS CREDIT-
002600*                                  CARD STATEMENT DATE VALIDATION).
002700*   03-JUN-2011  BSA  PR-2005      STOP RUN AT THE FOOT OF THE MAIN
002800*                                  LINE CHANGED TO EXIT PROGRAM - THIS
002900*                                  ROUTINE IS NOW CALLED ONCE PER
003000*                                  PURCHASE ORDER FROM PRDBLOAD, NOT
003100*                                  ONCE PER CARD CHANGE, SO STOP RUN
003200*                                  WAS ENDING THE WHOLE OVERNIGHT JOB
003300*                                  ON THE FIRST NON-BLANK DELIVERY.
003400*                                  DROPPED THE DEAD EXIT PROGRAM THAT
003500*                                  FOLLOWED THE LAST PARAGRAPH.
003600* ---------------------------------------------------------------
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. DTCOMPAR.
003900 AUTHOR. O A ADEYEMI.
004000 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
004100 DATE-WRITTEN. 19-MAR-1988.
004200 DATE-COMPILED.
004300 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
004400*----------------------------------------------------------------*
004500*    PURPOSE - COMPARES A PURCHASE ORDER'S EXPECTED AND ACTUAL     *
004600*    DELIVERY DATES (ISO TEXT, YYYY-MM-DD) AND RETURNS WHETHER     *
004700*    THE ORDER WAS ON TIME.  BLANK ACTUAL DATE MEANS THE ORDER     *
004800*    HAS NOT YET DELIVERED AND IS SKIPPED BY THE CALLER.           *
004900*----------------------------------------------------------------*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800 01 WS-EXP-DATE-AREA.
005900    05 WS-EXP-DATE-TEXT                         PIC X(10).
006000 01 WS-EXP-DATE-PARTS REDEFINES WS-EXP-DATE-AREA.
006100    05 WS-EXP-YYYY                              PIC X(04).
006200    05 FILLER                                   PIC X(01).
006300    05 WS-EXP-MM                                PIC X(02).
006400    05 FILLER                                   PIC X(01).
006500    05 WS-EXP-DD                                PIC X(02).
006600
006700 01 WS-ACT-DATE-AREA.
006800    05 WS-ACT-DATE-TEXT                         PIC X(10).
006900 01 WS-ACT-DATE-PARTS REDEFINES WS-ACT-DATE-AREA.
007000    05 WS-ACT-YYYY                              PIC X(04).
007100    05 FILLER                                   PIC X(01).
007200    05 WS-ACT-MM                                PIC X(02).
007300    05 FILLER                                   PIC X(01).
007400    05 WS-ACT-DD                                PIC X(02).
007500
007600 01 WS-COMPARE-KEYS.
007700    05 WS-EXP-COMPOSITE                         PIC 9(08).
007800    05 WS-ACT-COMPOSITE                         PIC 9(08).
007900 01 WS-COMPARE-KEYS-ALT REDEFINES WS-COMPARE-KEYS.
008000    05 WS-EXP-COMPOSITE-X                       PIC X(08).
008100    05 WS-ACT-COMPOSITE-X                       PIC X(08).
008200
008300 77 WS-CALL-COUNT                               PIC 9(9) COMP.
008400 77 WS-BAD-DATE-COUNT                           PIC 9(9) COMP.
008500 77 FILLER                                      PIC X(04) VALUE SPACES.
008600
008700 LINKAGE SECTION.
008800 01 LK-DATE-COMPARE.
008900    05 LK-EXPECTED-DATE                         PIC X(10).
009000    05 LK-ACTUAL-DATE                           PIC X(10).
009100    05 LK-ON-TIME-FLAG                          PIC X(01).
009200       88 LK-WAS-ON-TIME                          VALUE 'Y'.
009300       88 LK-WAS-LATE                             VALUE 'N'.
009400       88 LK-SKIP-NO-DELIVERY                      VALUE 'S'.
009500    05 FILLER                                   PIC X(05).
009600
009700*----------------------------------------------------------------*
009800 PROCEDURE DIVISION USING LK-DATE-COMPARE.
009900*----------------------------------------------------------------*
010000
010100     ADD 1 TO WS-CALL-COUNT.
010200
010300     IF LK-ACTUAL-DATE = SPACES
010400        SET LK-SKIP-NO-DELIVERY TO TRUE
010500     ELSE
010600        PERFORM 1000-BUILD-COMPOSITE-KEYS
010700           THRU 1000-BUILD-COMPOSITE-KEYS-FIN
010800
010900        IF WS-ACT-COMPOSITE <= WS-EXP-COMPOSITE
011000           SET LK-WAS-ON-TIME TO TRUE
011100        ELSE
011200           SET LK-WAS-LATE TO TRUE
011300        END-IF
011400     END-IF.
011500
011600     EXIT PROGRAM.
011700
011800*----------------------------------------------------------------*
011900 1000-BUILD-COMPOSITE-KEYS.
012000
012100     MOVE LK-EXPECTED-DATE TO WS-EXP-DATE-TEXT.
012200     MOVE LK-ACTUAL-DATE   TO WS-ACT-DATE-TEXT.
012300
012400     IF WS-EXP-YYYY NOT NUMERIC OR WS-EXP-MM NOT NUMERIC OR
012500        WS-EXP-DD NOT NUMERIC OR WS-ACT-YYYY NOT NUMERIC OR
012600        WS-ACT-MM NOT NUMERIC OR WS-ACT-DD NOT NUMERIC
012700        ADD 1 TO WS-BAD-DATE-COUNT
012800     END-IF.
012900
013000     STRING WS-EXP-YYYY WS-EXP-MM WS-EXP-DD
013100        DELIMITED BY SIZE INTO WS-EXP-COMPOSITE-X.
013200     STRING WS-ACT-YYYY WS-ACT-MM WS-ACT-DD
013300        DELIMITED BY SIZE INTO WS-ACT-COMPOSITE-X.
013400
013500 1000-BUILD-COMPOSITE-KEYS-FIN.
013600     EXIT.
013700*----------------------------------------------------------------*
013800 END PROGRAM DTCOMPAR.
