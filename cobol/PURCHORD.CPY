000100*----------------------------------------------------------------*
000200*    PURCHORD.CPY  -  PURCHASE ORDER TRANSACTION RECORD LAYOUT    *
000300*    Used by: PRDBLOAD, PRANALIZ (FD PURCHORDS - main driver file)*
000400*----------------------------------------------------------------*
000500 01 PO-PURCHASE-ORDER-RECORD.
000600    05 PO-NUMBER                                PIC X(08).
000700    05 PO-DATE                                  PIC X(10).
000800    05 PO-SUPPLIER-ID                           PIC X(07).
000900    05 PO-SUPPLIER-NAME                         PIC X(40).
001000    05 PO-MATERIAL-ID                           PIC X(07).
001100    05 PO-MATERIAL-NAME                         PIC X(30).
001200    05 PO-CATEGORY                              PIC X(15).
001300    05 PO-QUANTITY                              PIC 9(07)V99.
001400    05 PO-UNIT-PRICE-NGN                        PIC 9(09)V99.
001500    05 PO-TOTAL-AMOUNT-NGN                      PIC 9(13)V99.
001600    05 PO-TOTAL-AMOUNT-USD                      PIC 9(09)V99.
001700    05 PO-CURRENCY                              PIC X(03).
001800       88 PO-CURR-IS-NGN                          VALUE 'NGN'.
001900       88 PO-CURR-IS-USD                          VALUE 'USD'.
002000    05 PO-EXPECTED-DELIVERY-DATE                PIC X(10).
002100    05 PO-ACTUAL-DELIVERY-DATE                  PIC X(10).
002200    05 PO-DELIVERY-STATUS                       PIC X(09).
002300       88 PO-DELIVERED                            VALUE 'Delivered'.
002400       88 PO-PARTIAL                              VALUE 'Partial  '.
002500       88 PO-PENDING                              VALUE 'Pending  '.
002600    05 PO-PAYMENT-STATUS                        PIC X(07).
002700    05 PO-BUYER                                 PIC X(20).
002800    05 PO-PLANT-LOCATION                        PIC X(10).
002900    05 FILLER                                   PIC X(06).
