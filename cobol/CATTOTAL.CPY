000100*----------------------------------------------------------------*
000200*    CATTOTAL.CPY  -  CATEGORY TOTALS DERIVED WORK RECORD         *
000300*    Built by PRDBLOAD (U7), one per CATEGORY; consumed by        *
000400*    PRANALIZ / PROPTENG / PRCNSTRO for historical quantity and   *
000500*    spend at the category level.                                 *
000600*----------------------------------------------------------------*
000700 01 CT-CATEGORY-TOTAL-RECORD.
000800    05 CT-CATEGORY                              PIC X(15).
000900    05 CT-TOTAL-QUANTITY                        PIC S9(11)V99.
001000    05 CT-TOTAL-SPEND-NGN                       PIC S9(13)V99.
001100    05 FILLER                                   PIC X(10).
