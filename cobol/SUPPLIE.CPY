000100*----------------------------------------------------------------*
000200*    SUPPLIE.CPY  -  SUPPLIER MASTER RECORD LAYOUT                *
000300*    Used by: PRDBLOAD (FD SUPPLIERS)                             *
000400*----------------------------------------------------------------*
000500 01 SU-SUPPLIER-RECORD.
000600    05 SU-SUPPLIER-ID                           PIC X(07).
000700    05 SU-SUPPLIER-NAME                         PIC X(40).
000800    05 SU-CATEGORY                              PIC X(15).
000900    05 SU-COUNTRY                               PIC X(10).
001000    05 SU-PAYMENT-TERMS                         PIC X(08).
001100    05 SU-CURRENCY                              PIC X(03).
001200       88 SU-CURR-IS-NGN                          VALUE 'NGN'.
001300       88 SU-CURR-IS-USD                          VALUE 'USD'.
001400    05 SU-QUALITY-RATING                        PIC 9V99.
001500    05 SU-APPROVED-FLAG                         PIC 9.
001600       88 SU-IS-APPROVED                          VALUE 1.
001700       88 SU-NOT-APPROVED                         VALUE 0.
001800    05 SU-RISK-LEVEL                            PIC X(06).
001900       88 SU-RISK-IS-LOW                          VALUE 'Low   '.
002000       88 SU-RISK-IS-MEDIUM                       VALUE 'Medium'.
002100       88 SU-RISK-IS-HIGH                         VALUE 'High  '.
002200    05 FILLER                                   PIC X(05).
