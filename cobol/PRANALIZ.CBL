000100******************************************************************
000200* PROGRAM-ID: PRANALIZ
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   14-NOV-1988  NBP  CR-1988-091  ORIGINAL WRITE-UP - SINGLE PASS
000600*                                  OVER THE CONSUMPTION FILE, BUILT
000700*                                  CARD-HOLDER SUMMARIES.
000800*   17-NOV-1988  CPD  CR-1988-091  ADDED THE OVER-LIMIT WARNING
000900*                                  BANNER TO THE SUMMARY FOOTER.
001000*   20-NOV-1988  RBL  CR-1988-091  ADDED THE MONTHLY DISCOUNT LINE.
001100*   09-DEC-1998  RGN  Y2K-042      YEAR 2000 REVIEW - RUN-DATE
001200*                                  STAMP NOW BUILT FROM A 4-DIGIT
001300*                                  YEAR SOURCE, NO WINDOWING USED.
001400*   19-AUG-2003  KDM  PR-1811      ADAPTED FOR THE PROCUREMENT
001500*                                  SPEND ANALYSIS RUN (WAS THE
001600*                                  MONTHLY CARD-STATEMENT PRINT) -
001700*                                  SECTIONS 1-9 OF THE MANAGEMENT
001800*                                  REPORT REPLACE THE STATEMENT
001900*                                  PRINT LOGIC; INSIGHTS FILE ADDED
002000*                                  SO PROPTENG/PRSCENAR/PRCNSTRO/
002100*                                  PRMONTEC CAN PICK UP THE THREE
002200*                                  SAVINGS FIGURES AND TOTAL SPEND.
002300*   02-SEP-2003  KDM  PR-1811      PRICE STANDARDIZATION AND FX
002400*                                  EXPOSURE SECTIONS ADDED.
002500*   30-SEP-2003  KDM  PR-1811      CONSOLIDATION AND MAVERICK
002600*                                  SECTIONS ADDED.
002700*   14-OCT-2003  KDM  PR-1811      SAVINGS SUMMARY TABLE ADDED WITH
002800*                                  GRAND-TOTAL CONTROL BREAK.
002900*   11-MAY-2010  BSA  PR-1971      MANAGEMENT REPORT DD NOW OPENED
003000*                                  EXTEND BY THE DOWNSTREAM STEPS
003100*                                  (PROPTENG/PRSCENAR/PRCNSTRO/
003200*                                  PRMONTEC) SO SECTION 10 HEADLINE
003300*                                  LINES APPEND TO THIS SAME FILE.
003400* ---------------------------------------------------------------
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. PRANALIZ.
003700 AUTHOR. O A ADEYEMI.
003800 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
003900 DATE-WRITTEN. 14-NOV-1988.
004000 DATE-COMPILED.
004100 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
004200*----------------------------------------------------------------*
004300*    PURPOSE - U1 ANALYZE.  READS THE SUPPLIER-PERFORMANCE AND      *
004400*    CATEGORY-TOTALS WORK FILES BUILT BY PRDBLOAD, TAKES A SINGLE   *
004500*    SEQUENTIAL PASS OVER THE PURCHASE ORDER FILE, AND PRINTS THE   *
004600*    NINE-SECTION MANAGEMENT REPORT (EXEC SUMMARY, CATEGORY PARETO, *
004700*    PRICE STANDARDIZATION, SUPPLIER PERFORMANCE, CONSOLIDATION,    *
004800*    MAVERICK BUYING, FX EXPOSURE, SAVINGS SUMMARY).  THE THREE     *
004900*    SAVINGS FIGURES AND TOTAL SPEND ARE WRITTEN TO THE INSIGHTS    *
005000*    FILE FOR THE REST OF THE SUITE.                                *
005100*----------------------------------------------------------------*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000     SELECT PURCHORDS ASSIGN TO POIN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         FILE STATUS IS FS-PURCHORDS.
006300
006400     SELECT SUPPPERF ASSIGN TO SUPPERF
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS IS FS-SUPPPERF.
006700
006800     SELECT CATTOTAL ASSIGN TO CATTOT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-CATTOTAL.
007100
007200     SELECT INSIGHTS ASSIGN TO INSITE
007300         ORGANIZATION IS LINE SEQUENTIAL
007400         FILE STATUS IS FS-INSIGHTS.
007500
007600     SELECT RPTPRINT ASSIGN TO RPTOUT
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         FILE STATUS IS FS-RPTPRINT.
007900
008000*----------------------------------------------------------------*
008100 DATA DIVISION.
008200
008300 FILE SECTION.
008400
008500 FD PURCHORDS.
008600     COPY PURCHORD.
008700
008800 FD SUPPPERF.
008900     COPY SUPPPERF.
009000
009100 FD CATTOTAL.
009200     COPY CATTOTAL.
009300
009400 FD INSIGHTS.
009500     COPY INSIGHTS.
009600
009700 FD RPTPRINT.
009800 01 WS-RPTPRINT-RECORD                PIC X(132).
009900
010000*----------------------------------------------------------------*
010100 WORKING-STORAGE SECTION.
010200
010300     COPY ANALRPT.
010400
010500 01 FS-STATUS-GROUP.
010600    05 FS-PURCHORDS                  PIC X(2).
010700       88 FS-PURCHORDS-OK                       VALUE '00'.
010800       88 FS-PURCHORDS-EOF                      VALUE '10'.
010900    05 FS-SUPPPERF                   PIC X(2).
011000       88 FS-SUPPPERF-OK                        VALUE '00'.
011100       88 FS-SUPPPERF-EOF                       VALUE '10'.
011200    05 FS-CATTOTAL                   PIC X(2).
011300       88 FS-CATTOTAL-OK                        VALUE '00'.
011400       88 FS-CATTOTAL-EOF                       VALUE '10'.
011500    05 FS-INSIGHTS                   PIC X(2).
011600       88 FS-INSIGHTS-OK                        VALUE '00'.
011700    05 FS-RPTPRINT                   PIC X(2).
011800       88 FS-RPTPRINT-OK                        VALUE '00'.
011900
012000*----------------------------------------------------------------*
012100*   TABLE SIZE CONSTANTS AND REPORT THRESHOLDS                   *
012200*----------------------------------------------------------------*
012300 77 WS-POOR-OTD-THRESHOLD            PIC S9(3)V99 VALUE 080.00.
012400 77 WS-POOR-INCIDENT-THRESHOLD       PIC 9(3)     VALUE 002.
012500 77 WS-POOR-ORDERS-THRESHOLD         PIC 9(5)     VALUE 00005.
012600 77 WS-OVERPAY-THRESHOLD-PCT         PIC S9(3)V99 VALUE 010.00.
012700 77 WS-CONSOL-SUPPLIER-THRESHOLD     PIC 9(3)     VALUE 008.
012800 77 WS-CONSOL-SAVINGS-RATE           PIC V9999    VALUE 0.0600.
012900 77 WS-DELIVERY-COST-RATE            PIC V9999    VALUE 0.0300.
013000 77 WS-TOP-N-SUM                     PIC 99       VALUE 10.
013100 77 WS-TOP-N-PRINT                   PIC 99       VALUE 05.
013200
013300*----------------------------------------------------------------*
013400*   SUPPLIER-PERFORMANCE TABLE (RAW, ONE ROW PER CATEGORY+SUPP)   *
013500*----------------------------------------------------------------*
013600 01 WS-PERF-TABLE.
013700    05 WS-PF-ENTRY OCCURS 1 TO 300 TIMES
013800                   DEPENDING ON WS-PF-COUNT
013900                   INDEXED BY WS-PF-IDX.
014000       10 WS-PF-CATEGORY             PIC X(15).
014100       10 WS-PF-SUPPLIER-ID          PIC X(07).
014200 77 WS-PF-COUNT                      PIC 9(4) COMP VALUE 0.
014300
014400*----------------------------------------------------------------*
014500*   SUPPLIER ROLLUP TABLE (ONE ROW PER SUPPLIER, ALL CATEGORIES)  *
014600*----------------------------------------------------------------*
014700 01 WS-SUP-TABLE.
014800    05 WS-ST-ENTRY OCCURS 1 TO 500 TIMES
014900                   DEPENDING ON WS-ST-COUNT
015000                   INDEXED BY WS-ST-IDX.
015100       10 WS-ST-SUPPLIER-ID          PIC X(07).
015200       10 WS-ST-SUPPLIER-NAME        PIC X(40).
015300       10 WS-ST-RISK-LEVEL           PIC X(06).
015400       10 WS-ST-APPROVED-FLAG        PIC 9.
015500       10 WS-ST-TOTAL-ORDERS         PIC 9(5) COMP.
015600       10 WS-ST-TOTAL-SPEND-NGN      PIC S9(13)V99.
015700       10 WS-ST-INCIDENT-COUNT       PIC 9(5) COMP.
015800       10 WS-ST-QUALITY-COST-NGN     PIC S9(13)V99.
015900       10 WS-ST-OTD-WEIGHTED-SUM     PIC S9(9)V99.
016000       10 WS-ST-OTD-PCT              PIC S9(3)V99.
016100 77 WS-ST-COUNT                      PIC 9(4) COMP VALUE 0.
016200
016300*    A SMALL SUBSET TABLE IS BUILT FOR POOR PERFORMERS AND ONE    *
016400*    FOR MAVERICK SUPPLIERS - SAME SHAPE, USED FOR SORT/PRINT     *
016500 01 WS-SUBSET-TABLE.
016600    05 WS-SS-ENTRY OCCURS 1 TO 500 TIMES
016700                   DEPENDING ON WS-SS-COUNT
016800                   INDEXED BY WS-SS-IDX.
016900       10 WS-SS-SUPPLIER-ID          PIC X(07).
017000       10 WS-SS-SUPPLIER-NAME        PIC X(40).
017100       10 WS-SS-RISK-LEVEL           PIC X(06).
017200       10 WS-SS-TOTAL-ORDERS         PIC 9(5) COMP.
017300       10 WS-SS-TOTAL-SPEND-NGN      PIC S9(13)V99.
017400       10 WS-SS-INCIDENT-COUNT       PIC 9(5) COMP.
017500       10 WS-SS-QUALITY-COST-NGN     PIC S9(13)V99.
017600       10 WS-SS-OTD-PCT              PIC S9(3)V99.
017700 77 WS-SS-COUNT                      PIC 9(3) COMP VALUE 0.
017800
017900 01 WS-MAV-TABLE.
018000    05 WS-MV-ENTRY OCCURS 1 TO 500 TIMES
018100                   DEPENDING ON WS-MV-COUNT
018200                   INDEXED BY WS-MV-IDX.
018300       10 WS-MV-SUPPLIER-NAME        PIC X(40).
018400       10 WS-MV-RISK-LEVEL           PIC X(06).
018500       10 WS-MV-TOTAL-ORDERS         PIC 9(5) COMP.
018600       10 WS-MV-TOTAL-SPEND-NGN      PIC S9(13)V99.
018700 77 WS-MV-COUNT                      PIC 9(3) COMP VALUE 0.
018800
018900*----------------------------------------------------------------*
019000*   CATEGORY TOTALS TABLE                                        *
019100*----------------------------------------------------------------*
019200 01 WS-CAT-TABLE.
019300    05 WS-CT-ENTRY OCCURS 1 TO 50 TIMES
019400                   DEPENDING ON WS-CT-COUNT
019500                   INDEXED BY WS-CT-IDX.
019600       10 WS-CT-CATEGORY             PIC X(15).
019700       10 WS-CT-QUANTITY             PIC S9(11)V99.
019800       10 WS-CT-SPEND-NGN            PIC S9(13)V99.
019900       10 WS-CT-SUPPLIER-COUNT       PIC 9(3) COMP.
020000 77 WS-CT-COUNT                      PIC 9(3) COMP VALUE 0.
020100
020200 01 WS-CONS-TABLE.
020300    05 WS-CN-ENTRY OCCURS 1 TO 50 TIMES
020400                   DEPENDING ON WS-CN-COUNT
020500                   INDEXED BY WS-CN-IDX.
020600       10 WS-CN-CATEGORY             PIC X(15).
020700       10 WS-CN-SUPPLIER-COUNT       PIC 9(3) COMP.
020800       10 WS-CN-SPEND-NGN            PIC S9(13)V99.
020900       10 WS-CN-SPEND-PER-SUPP       PIC S9(13)V99.
021000 77 WS-CN-COUNT                      PIC 9(3) COMP VALUE 0.
021100
021200*----------------------------------------------------------------*
021300*   PRICE STANDARDIZATION TABLE (KEYED BY MATERIAL-NAME+CATEGORY) *
021400*----------------------------------------------------------------*
021500 01 WS-PSTD-TABLE.
021600    05 WS-PSTD-ENTRY OCCURS 1 TO 200 TIMES
021700                   DEPENDING ON WS-PSTD-COUNT
021800                   INDEXED BY WS-PSTD-IDX.
021900       10 WS-PSTD-MATERIAL-NAME      PIC X(30).
022000       10 WS-PSTD-CATEGORY           PIC X(15).
022100       10 WS-PSTD-MIN-PRICE          PIC S9(9)V99.
022200       10 WS-PSTD-MAX-PRICE          PIC S9(9)V99.
022300       10 WS-PSTD-SUM-PRICE          PIC S9(11)V99.
022400       10 WS-PSTD-ORDER-COUNT        PIC 9(5) COMP.
022500       10 WS-PSTD-SUM-AMOUNT         PIC S9(15)V99.
022600       10 WS-PSTD-SUP-COUNT          PIC 9(3) COMP.
022700       10 WS-PSTD-SUP-LIST OCCURS 20 TIMES
022800                                     PIC X(07).
022900       10 WS-PSTD-AVG-PRICE          PIC S9(9)V99.
023000       10 WS-PSTD-OVERPAY-PCT        PIC S9(3)V99.
023100       10 WS-PSTD-SAVINGS            PIC S9(15)V99.
023200 77 WS-PSTD-COUNT                    PIC 9(3) COMP VALUE 0.
023300
023400 01 WS-PSTDQ-TABLE.
023500    05 WS-PQ-ENTRY OCCURS 1 TO 200 TIMES
023600                   DEPENDING ON WS-PQ-COUNT
023700                   INDEXED BY WS-PQ-IDX.
023800       10 WS-PQ-MATERIAL-NAME        PIC X(30).
023900       10 WS-PQ-CATEGORY             PIC X(15).
024000       10 WS-PQ-OVERPAY-PCT          PIC S9(3)V99.
024100       10 WS-PQ-SAVINGS              PIC S9(15)V99.
024200 77 WS-PQ-COUNT                      PIC 9(3) COMP VALUE 0.
024300
024400*----------------------------------------------------------------*
024500*   DISTINCT SUPPLIER TABLE (EXEC SUMMARY DISTINCT SUPPLIER CT)   *
024600*----------------------------------------------------------------*
024700 01 WS-DIST-SUP-TABLE.
024800    05 WS-DS-SUPPLIER-ID OCCURS 1 TO 500 TIMES
024900                   DEPENDING ON WS-DS-COUNT
025000                   INDEXED BY WS-DS-IDX
025100                   PIC X(07).
025200 77 WS-DS-COUNT                      PIC 9(4) COMP VALUE 0.
025300
025400*----------------------------------------------------------------*
025500*   EXECUTIVE SUMMARY / FX / SORT WORK AREAS                     *
025600*----------------------------------------------------------------*
025700 01 WS-RUN-COUNTERS.
025800    05 WS-EXEC-PO-COUNT              PIC 9(7) COMP VALUE 0.
025900    05 WS-EXEC-SUP-COUNT             PIC 9(5) COMP VALUE 0.
026000 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
026100    05 WS-EXEC-PO-COUNT-X            PIC X(07).
026200    05 WS-EXEC-SUP-COUNT-X           PIC X(05).
026300
026400 77 WS-EXEC-TOTAL-SPEND-NGN          PIC S9(15)V99 VALUE 0.
026500 77 WS-EXEC-AVG-ORDER-VALUE          PIC S9(13)V99 VALUE 0.
026600
026700 77 WS-FX-USD-COUNT                  PIC 9(5) COMP VALUE 0.
026800 77 WS-FX-TOTAL-USD-NGN              PIC S9(15)V99 VALUE 0.
026900 01 WS-FX-RATE-GROUP.
027000    05 WS-FX-MIN-RATE                PIC S9(7)V9999 VALUE 0.
027100    05 WS-FX-MAX-RATE                PIC S9(7)V9999 VALUE 0.
027200 01 WS-FX-RATE-AUDIT REDEFINES WS-FX-RATE-GROUP.
027300    05 WS-FX-MIN-RATE-X              PIC X(11).
027400    05 WS-FX-MAX-RATE-X              PIC X(11).
027500 77 WS-FX-SUM-RATE                   PIC S9(11)V9999 VALUE 0.
027600 77 WS-FX-AVG-RATE                   PIC S9(7)V9999 VALUE 0.
027700 77 WS-FX-VOLATILITY-PCT             PIC S9(5)V99 VALUE 0.
027800 77 WS-FX-CURRENT-RATE               PIC S9(7)V9999 VALUE 0.
027900 01 WS-FX-FIRST-SWITCH               PIC X(01) VALUE 'Y'.
028000    88 WS-FX-FIRST-ORDER                       VALUE 'Y'.
028100    88 WS-FX-NOT-FIRST-ORDER                   VALUE 'N'.
028200
028300 77 WS-GRAND-TOTAL-SPEND-NGN         PIC S9(15)V99 VALUE 0.
028400 77 WS-PRICE-SAVINGS-NGN             PIC S9(15)V99 VALUE 0.
028500 77 WS-PERF-SAVINGS-NGN              PIC S9(15)V99 VALUE 0.
028600 77 WS-QUALITY-COST-NGN              PIC S9(15)V99 VALUE 0.
028700 77 WS-DELIVERY-COST-NGN             PIC S9(15)V99 VALUE 0.
028800 77 WS-CONS-SAVINGS-NGN              PIC S9(15)V99 VALUE 0.
028900 77 WS-MAVERICK-SPEND-NGN            PIC S9(15)V99 VALUE 0.
029000 77 WS-TOTAL-SAVINGS-NGN             PIC S9(15)V99 VALUE 0.
029100 77 WS-SAVINGS-PCT                   PIC S9(3)V99  VALUE 0.
029200
029300 77 WS-SUBSCRIPT-A                   PIC 9(4) COMP VALUE 0.
029400 77 WS-SUBSCRIPT-B                   PIC 9(4) COMP VALUE 0.
029500 77 WS-SORT-SWAP-FLAG                PIC X(01) VALUE 'N'.
029600    88 WS-SORT-DID-SWAP                        VALUE 'Y'.
029700    88 WS-SORT-NO-SWAP                         VALUE 'N'.
029800 77 WS-PRINT-LOOP-MAX                PIC 99 VALUE 0.
029900
030000 01 WS-FOUND-SWITCH                  PIC X(01) VALUE 'N'.
030100    88 WS-ENTRY-FOUND                          VALUE 'Y'.
030200    88 WS-ENTRY-NOT-FOUND                      VALUE 'N'.
030300
030400*    SWAP-TEMP FIELDS FOR THE BUBBLE-SORT PASSES BELOW - ONE SET  *
030500*    PER TABLE SHAPE, FIELD-BY-FIELD SO NO ASSUMPTION IS MADE     *
030600*    ABOUT THE COMPILER'S INTERNAL COMP STORAGE WIDTH.            *
030700 77 WS-CT-CATEGORY-T                 PIC X(15).
030800 77 WS-CT-QUANTITY-T                 PIC S9(11)V99.
030900 77 WS-CT-SPEND-NGN-T                PIC S9(13)V99.
031000 77 WS-CT-SUPPLIER-COUNT-T           PIC 9(3) COMP.
031100
031200 77 WS-PQ-MATERIAL-NAME-T            PIC X(30).
031300 77 WS-PQ-CATEGORY-T                 PIC X(15).
031400 77 WS-PQ-OVERPAY-PCT-T              PIC S9(3)V99.
031500 77 WS-PQ-SAVINGS-T                  PIC S9(15)V99.
031600
031700 77 WS-SS-SUPPLIER-ID-T              PIC X(07).
031800 77 WS-SS-SUPPLIER-NAME-T            PIC X(40).
031900 77 WS-SS-RISK-LEVEL-T               PIC X(06).
032000 77 WS-SS-TOTAL-ORDERS-T             PIC 9(5) COMP.
032100 77 WS-SS-TOTAL-SPEND-NGN-T          PIC S9(13)V99.
032200 77 WS-SS-INCIDENT-COUNT-T           PIC 9(5) COMP.
032300 77 WS-SS-QUALITY-COST-NGN-T         PIC S9(13)V99.
032400 77 WS-SS-OTD-PCT-T                  PIC S9(3)V99.
032500
032600 77 WS-MV-SUPPLIER-NAME-T            PIC X(40).
032700 77 WS-MV-RISK-LEVEL-T               PIC X(06).
032800 77 WS-MV-TOTAL-ORDERS-T             PIC 9(5) COMP.
032900 77 WS-MV-TOTAL-SPEND-NGN-T          PIC S9(13)V99.
033000
033100*----------------------------------------------------------------*
033200*   RUN-DATE STAMP FOR THE REPORT TITLE BLOCK                    *
033300*----------------------------------------------------------------*
033400 01 WS-SYSTEM-DATE-AREA.
033500    05 WS-SYS-DATE-TEXT               PIC 9(06).
033600 01 WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-AREA.
033700    05 WS-SYS-YY                      PIC 99.
033800    05 WS-SYS-MM                      PIC 99.
033900    05 WS-SYS-DD                      PIC 99.
034000
034100*----------------------------------------------------------------*
034200 PROCEDURE DIVISION.
034300*----------------------------------------------------------------*
034400
034500     PERFORM 1000-INICIAR-PROGRAMA
034600        THRU 1000-INICIAR-PROGRAMA-FIN.
034700
034800     PERFORM 2000-PROCESAR-PROGRAMA
034900        THRU 2000-PROCESAR-PROGRAMA-FIN.
035000
035100     PERFORM 3000-FINALIZAR-PROGRAMA
035200        THRU 3000-FINALIZAR-PROGRAMA-FIN.
035300
035400     DISPLAY 'PRANALIZ - PURCH ORDS READ : ' WS-EXEC-PO-COUNT-X.
035500     DISPLAY 'PRANALIZ - DISTINCT SUPPLRS: ' WS-EXEC-SUP-COUNT-X.
035600
035700     STOP RUN.
035800
035900*----------------------------------------------------------------*
036000 1000-INICIAR-PROGRAMA.
036100
036200     ACCEPT WS-SYS-DATE-TEXT FROM DATE.
036300
036400     OPEN INPUT SUPPPERF.
036500     OPEN INPUT CATTOTAL.
036600     OPEN INPUT PURCHORDS.
036700     OPEN OUTPUT INSIGHTS.
036800     OPEN OUTPUT RPTPRINT.
036900
037000 1000-INICIAR-PROGRAMA-FIN.
037100     EXIT.
037200
037300*----------------------------------------------------------------*
037400 2000-PROCESAR-PROGRAMA.
037500
037600     PERFORM 2010-CARGAR-DESEMPENO
037700        THRU 2010-CARGAR-DESEMPENO-FIN.
037800
037900     PERFORM 2020-FINALIZAR-OTD-PROVEEDOR
038000        THRU 2020-FINALIZAR-OTD-PROVEEDOR-FIN.
038100
038200     PERFORM 2030-CARGAR-CATEGORIAS
038300        THRU 2030-CARGAR-CATEGORIAS-FIN.
038400
038500     PERFORM 2040-PASADA-ORDENES
038600        THRU 2040-PASADA-ORDENES-FIN.
038700
038800     IF WS-EXEC-PO-COUNT = ZERO
038900        MOVE ZERO TO WS-EXEC-AVG-ORDER-VALUE
039000     ELSE
039100        COMPUTE WS-EXEC-AVG-ORDER-VALUE ROUNDED =
039200              WS-EXEC-TOTAL-SPEND-NGN / WS-EXEC-PO-COUNT
039300     END-IF.
039400
039500     PERFORM 2110-IMPRIMIR-TITULO
039600        THRU 2110-IMPRIMIR-TITULO-FIN.
039700
039800     PERFORM 2120-IMPRIMIR-RESUMEN-EJECUTIVO
039900        THRU 2120-IMPRIMIR-RESUMEN-EJECUTIVO-FIN.
040000
040100     PERFORM 2200-SECCION-PARETO
040200        THRU 2200-SECCION-PARETO-FIN.
040300
040400     PERFORM 2300-SECCION-PRECIO-ESTANDAR
040500        THRU 2300-SECCION-PRECIO-ESTANDAR-FIN.
040600
040700     PERFORM 2400-SECCION-DESEMPENO
040800        THRU 2400-SECCION-DESEMPENO-FIN.
040900
041000     PERFORM 2500-SECCION-CONSOLIDACION
041100        THRU 2500-SECCION-CONSOLIDACION-FIN.
041200
041300     PERFORM 2600-SECCION-MAVERICK
041400        THRU 2600-SECCION-MAVERICK-FIN.
041500
041600     PERFORM 2700-SECCION-FX
041700        THRU 2700-SECCION-FX-FIN.
041800
041900     PERFORM 2900-SECCION-AHORROS
042000        THRU 2900-SECCION-AHORROS-FIN.
042100
042200     PERFORM 2950-GRABAR-INSIGHTS
042300        THRU 2950-GRABAR-INSIGHTS-FIN.
042400
042500 2000-PROCESAR-PROGRAMA-FIN.
042600     EXIT.
042700
042800*----------------------------------------------------------------*
042900*   2010 - LOAD SUPPPERF, BUILD SUPPLIER ROLLUP                  *
043000*----------------------------------------------------------------*
043100 2010-CARGAR-DESEMPENO.
043200
043300     PERFORM 2011-LEER-DESEMPENO
043400        THRU 2011-LEER-DESEMPENO-FIN
043500        UNTIL FS-SUPPPERF-EOF.
043600
043700 2010-CARGAR-DESEMPENO-FIN.
043800     EXIT.
043900
044000*----------------------------------------------------------------*
044100 2011-LEER-DESEMPENO.
044200
044300     READ SUPPPERF.
044400
044500     EVALUATE TRUE
044600         WHEN FS-SUPPPERF-OK
044700              ADD 1 TO WS-PF-COUNT
044800              MOVE SP-CATEGORY    TO WS-PF-CATEGORY (WS-PF-COUNT)
044900              MOVE SP-SUPPLIER-ID
045000                              TO WS-PF-SUPPLIER-ID (WS-PF-COUNT)
045100              PERFORM 2012-ACUM-ROLLUP-PROVEEDOR
045200                 THRU 2012-ACUM-ROLLUP-PROVEEDOR-FIN
045300         WHEN FS-SUPPPERF-EOF
045400              CONTINUE
045500         WHEN OTHER
045600              DISPLAY 'ERROR READING SUPPPERF FILE STATUS: '
045700                                                  FS-SUPPPERF
045800              STOP RUN
045900     END-EVALUATE.
046000
046100 2011-LEER-DESEMPENO-FIN.
046200     EXIT.
046300
046400*----------------------------------------------------------------*
046500 2012-ACUM-ROLLUP-PROVEEDOR.
046600
046700     PERFORM 2013-BUSCAR-O-CREAR-PROVEEDOR
046800        THRU 2013-BUSCAR-O-CREAR-PROVEEDOR-FIN.
046900
047000     ADD SP-TOTAL-ORDERS TO WS-ST-TOTAL-ORDERS (WS-ST-IDX).
047100     ADD SP-TOTAL-SPEND-NGN TO WS-ST-TOTAL-SPEND-NGN (WS-ST-IDX).
047200     ADD SP-QUALITY-INCIDENT-COUNT
047300                        TO WS-ST-INCIDENT-COUNT (WS-ST-IDX).
047400     ADD SP-TOTAL-QUALITY-COST-NGN
047500                        TO WS-ST-QUALITY-COST-NGN (WS-ST-IDX).
047600     COMPUTE WS-ST-OTD-WEIGHTED-SUM (WS-ST-IDX) =
047700           WS-ST-OTD-WEIGHTED-SUM (WS-ST-IDX) +
047800           (SP-ON-TIME-DELIVERY-PCT * SP-TOTAL-ORDERS).
047900
048000 2012-ACUM-ROLLUP-PROVEEDOR-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------*
048400 2013-BUSCAR-O-CREAR-PROVEEDOR.
048500
048600     SET WS-ENTRY-NOT-FOUND TO TRUE.
048700     SET WS-ST-IDX TO 1.
048800     PERFORM 2014-COMPARAR-PROVEEDOR
048900        THRU 2014-COMPARAR-PROVEEDOR-FIN
049000        VARYING WS-ST-IDX FROM 1 BY 1
049100        UNTIL WS-ST-IDX > WS-ST-COUNT OR WS-ENTRY-FOUND.
049200
049300     IF WS-ENTRY-NOT-FOUND
049400        ADD 1 TO WS-ST-COUNT
049500        SET WS-ST-IDX TO WS-ST-COUNT
049600        MOVE SP-SUPPLIER-ID   TO WS-ST-SUPPLIER-ID (WS-ST-IDX)
049700        MOVE SP-SUPPLIER-NAME TO WS-ST-SUPPLIER-NAME (WS-ST-IDX)
049800        MOVE SP-RISK-LEVEL    TO WS-ST-RISK-LEVEL (WS-ST-IDX)
049900        MOVE SP-APPROVED-FLAG TO WS-ST-APPROVED-FLAG (WS-ST-IDX)
050000        MOVE ZEROS TO WS-ST-TOTAL-ORDERS (WS-ST-IDX)
050100                      WS-ST-TOTAL-SPEND-NGN (WS-ST-IDX)
050200                      WS-ST-INCIDENT-COUNT (WS-ST-IDX)
050300                      WS-ST-QUALITY-COST-NGN (WS-ST-IDX)
050400                      WS-ST-OTD-WEIGHTED-SUM (WS-ST-IDX)
050500                      WS-ST-OTD-PCT (WS-ST-IDX)
050600     END-IF.
050700
050800 2013-BUSCAR-O-CREAR-PROVEEDOR-FIN.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200 2014-COMPARAR-PROVEEDOR.
051300
051400     IF WS-ST-SUPPLIER-ID (WS-ST-IDX) = SP-SUPPLIER-ID
051500        SET WS-ENTRY-FOUND TO TRUE
051600     END-IF.
051700
051800 2014-COMPARAR-PROVEEDOR-FIN.
051900     EXIT.
052000
052100*----------------------------------------------------------------*
052200 2020-FINALIZAR-OTD-PROVEEDOR.
052300
052400     SET WS-ST-IDX TO 1.
052500     PERFORM 2021-CALC-OTD-UN-PROVEEDOR
052600        THRU 2021-CALC-OTD-UN-PROVEEDOR-FIN
052700        VARYING WS-ST-IDX FROM 1 BY 1
052800        UNTIL WS-ST-IDX > WS-ST-COUNT.
052900
053000 2020-FINALIZAR-OTD-PROVEEDOR-FIN.
053100     EXIT.
053200
053300*----------------------------------------------------------------*
053400 2021-CALC-OTD-UN-PROVEEDOR.
053500
053600     IF WS-ST-TOTAL-ORDERS (WS-ST-IDX) = ZERO
053700        MOVE ZERO TO WS-ST-OTD-PCT (WS-ST-IDX)
053800     ELSE
053900        COMPUTE WS-ST-OTD-PCT (WS-ST-IDX) ROUNDED =
054000              WS-ST-OTD-WEIGHTED-SUM (WS-ST-IDX) /
054100              WS-ST-TOTAL-ORDERS (WS-ST-IDX)
054200     END-IF.
054300
054400 2021-CALC-OTD-UN-PROVEEDOR-FIN.
054500     EXIT.
054600
054700*----------------------------------------------------------------*
054800*   2030 - LOAD CATTOTAL, DERIVE CATEGORY SUPPLIER COUNTS         *
054900*----------------------------------------------------------------*
055000 2030-CARGAR-CATEGORIAS.
055100
055200     PERFORM 2031-LEER-CATEGORIA
055300        THRU 2031-LEER-CATEGORIA-FIN
055400        UNTIL FS-CATTOTAL-EOF.
055500
055600     SET WS-CT-IDX TO 1.
055700     PERFORM 2032-CONTAR-PROVEEDORES-CATEGORIA
055800        THRU 2032-CONTAR-PROVEEDORES-CATEGORIA-FIN
055900        VARYING WS-CT-IDX FROM 1 BY 1
056000        UNTIL WS-CT-IDX > WS-CT-COUNT.
056100
056200 2030-CARGAR-CATEGORIAS-FIN.
056300     EXIT.
056400
056500*----------------------------------------------------------------*
056600 2031-LEER-CATEGORIA.
056700
056800     READ CATTOTAL.
056900
057000     EVALUATE TRUE
057100         WHEN FS-CATTOTAL-OK
057200              ADD 1 TO WS-CT-COUNT
057300              MOVE CT-CATEGORY TO WS-CT-CATEGORY (WS-CT-COUNT)
057400              MOVE CT-TOTAL-QUANTITY
057500                              TO WS-CT-QUANTITY (WS-CT-COUNT)
057600              MOVE CT-TOTAL-SPEND-NGN
057700                              TO WS-CT-SPEND-NGN (WS-CT-COUNT)
057800              MOVE ZERO TO WS-CT-SUPPLIER-COUNT (WS-CT-COUNT)
057900              ADD CT-TOTAL-SPEND-NGN TO WS-GRAND-TOTAL-SPEND-NGN
058000         WHEN FS-CATTOTAL-EOF
058100              CONTINUE
058200         WHEN OTHER
058300              DISPLAY 'ERROR READING CATTOTAL FILE STATUS: '
058400                                                  FS-CATTOTAL
058500              STOP RUN
058600     END-EVALUATE.
058700
058800 2031-LEER-CATEGORIA-FIN.
058900     EXIT.
059000
059100*----------------------------------------------------------------*
059200 2032-CONTAR-PROVEEDORES-CATEGORIA.
059300
059400     MOVE ZERO TO WS-CT-SUPPLIER-COUNT (WS-CT-IDX).
059500     SET WS-PF-IDX TO 1.
059600     PERFORM 2033-COMPARAR-CATEGORIA-PF
059700        THRU 2033-COMPARAR-CATEGORIA-PF-FIN
059800        VARYING WS-PF-IDX FROM 1 BY 1
059900        UNTIL WS-PF-IDX > WS-PF-COUNT.
060000
060100 2032-CONTAR-PROVEEDORES-CATEGORIA-FIN.
060200     EXIT.
060300
060400*----------------------------------------------------------------*
060500 2033-COMPARAR-CATEGORIA-PF.
060600
060700     IF WS-PF-CATEGORY (WS-PF-IDX) = WS-CT-CATEGORY (WS-CT-IDX)
060800        ADD 1 TO WS-CT-SUPPLIER-COUNT (WS-CT-IDX)
060900     END-IF.
061000
061100 2033-COMPARAR-CATEGORIA-PF-FIN.
061200     EXIT.
061300
061400*----------------------------------------------------------------*
061500*   2040 - SINGLE PASS OVER PURCHASE ORDERS                      *
061600*----------------------------------------------------------------*
061700 2040-PASADA-ORDENES.
061800
061900     PERFORM 2041-LEER-ORDEN
062000        THRU 2041-LEER-ORDEN-FIN
062100        UNTIL FS-PURCHORDS-EOF.
062200
062300 2040-PASADA-ORDENES-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 2041-LEER-ORDEN.
062800
062900     READ PURCHORDS.
063000
063100     EVALUATE TRUE
063200         WHEN FS-PURCHORDS-OK
063300              PERFORM 2042-ACUM-EJECUTIVO
063400                 THRU 2042-ACUM-EJECUTIVO-FIN
063500              PERFORM 2044-ACUM-PRECIO-ESTANDAR
063600                 THRU 2044-ACUM-PRECIO-ESTANDAR-FIN
063700              PERFORM 2047-ACUM-FX
063800                 THRU 2047-ACUM-FX-FIN
063900         WHEN FS-PURCHORDS-EOF
064000              CONTINUE
064100         WHEN OTHER
064200              DISPLAY 'ERROR READING PURCHORDS FILE STATUS: '
064300                                                  FS-PURCHORDS
064400              STOP RUN
064500     END-EVALUATE.
064600
064700 2041-LEER-ORDEN-FIN.
064800     EXIT.
064900
065000*----------------------------------------------------------------*
065100 2042-ACUM-EJECUTIVO.
065200
065300     ADD 1 TO WS-EXEC-PO-COUNT.
065400     ADD PO-TOTAL-AMOUNT-NGN TO WS-EXEC-TOTAL-SPEND-NGN.
065500
065600     PERFORM 2043-DEDUP-PROVEEDOR
065700        THRU 2043-DEDUP-PROVEEDOR-FIN.
065800
065900 2042-ACUM-EJECUTIVO-FIN.
066000     EXIT.
066100
066200*----------------------------------------------------------------*
066300 2043-DEDUP-PROVEEDOR.
066400
066500     SET WS-ENTRY-NOT-FOUND TO TRUE.
066600     SET WS-DS-IDX TO 1.
066700     PERFORM 2043-COMPARAR-DEDUP
066800        THRU 2043-COMPARAR-DEDUP-FIN
066900        VARYING WS-DS-IDX FROM 1 BY 1
067000        UNTIL WS-DS-IDX > WS-DS-COUNT OR WS-ENTRY-FOUND.
067100
067200     IF WS-ENTRY-NOT-FOUND
067300        ADD 1 TO WS-DS-COUNT
067400        MOVE PO-SUPPLIER-ID TO WS-DS-SUPPLIER-ID (WS-DS-COUNT)
067500        ADD 1 TO WS-EXEC-SUP-COUNT
067600     END-IF.
067700
067800 2043-DEDUP-PROVEEDOR-FIN.
067900     EXIT.
068000
068100*----------------------------------------------------------------*
068200 2043-COMPARAR-DEDUP.
068300
068400     IF WS-DS-SUPPLIER-ID (WS-DS-IDX) = PO-SUPPLIER-ID
068500        SET WS-ENTRY-FOUND TO TRUE
068600     END-IF.
068700
068800 2043-COMPARAR-DEDUP-FIN.
068900     EXIT.
069000
069100*----------------------------------------------------------------*
069200 2044-ACUM-PRECIO-ESTANDAR.
069300
069400     PERFORM 2045-BUSCAR-O-CREAR-PSTD
069500        THRU 2045-BUSCAR-O-CREAR-PSTD-FIN.
069600
069700     ADD 1 TO WS-PSTD-ORDER-COUNT (WS-PSTD-IDX).
069800     ADD PO-TOTAL-AMOUNT-NGN TO WS-PSTD-SUM-AMOUNT (WS-PSTD-IDX).
069900     ADD PO-UNIT-PRICE-NGN TO WS-PSTD-SUM-PRICE (WS-PSTD-IDX).
070000
070100     IF PO-UNIT-PRICE-NGN < WS-PSTD-MIN-PRICE (WS-PSTD-IDX)
070200        MOVE PO-UNIT-PRICE-NGN TO WS-PSTD-MIN-PRICE (WS-PSTD-IDX)
070300     END-IF.
070400     IF PO-UNIT-PRICE-NGN > WS-PSTD-MAX-PRICE (WS-PSTD-IDX)
070500        MOVE PO-UNIT-PRICE-NGN TO WS-PSTD-MAX-PRICE (WS-PSTD-IDX)
070600     END-IF.
070700
070800     PERFORM 2046-REGISTRAR-PROVEEDOR-PSTD
070900        THRU 2046-REGISTRAR-PROVEEDOR-PSTD-FIN.
071000
071100 2044-ACUM-PRECIO-ESTANDAR-FIN.
071200     EXIT.
071300
071400*----------------------------------------------------------------*
071500 2045-BUSCAR-O-CREAR-PSTD.
071600
071700     SET WS-ENTRY-NOT-FOUND TO TRUE.
071800     SET WS-PSTD-IDX TO 1.
071900     PERFORM 2045-COMPARAR-PSTD
072000        THRU 2045-COMPARAR-PSTD-FIN
072100        VARYING WS-PSTD-IDX FROM 1 BY 1
072200        UNTIL WS-PSTD-IDX > WS-PSTD-COUNT OR WS-ENTRY-FOUND.
072300
072400     IF WS-ENTRY-NOT-FOUND
072500        ADD 1 TO WS-PSTD-COUNT
072600        SET WS-PSTD-IDX TO WS-PSTD-COUNT
072700        MOVE PO-MATERIAL-NAME
072800                       TO WS-PSTD-MATERIAL-NAME (WS-PSTD-IDX)
072900        MOVE PO-CATEGORY TO WS-PSTD-CATEGORY (WS-PSTD-IDX)
073000        MOVE PO-UNIT-PRICE-NGN
073100                       TO WS-PSTD-MIN-PRICE (WS-PSTD-IDX)
073200        MOVE PO-UNIT-PRICE-NGN
073300                       TO WS-PSTD-MAX-PRICE (WS-PSTD-IDX)
073400        MOVE ZEROS TO WS-PSTD-SUM-PRICE (WS-PSTD-IDX)
073500                      WS-PSTD-ORDER-COUNT (WS-PSTD-IDX)
073600                      WS-PSTD-SUM-AMOUNT (WS-PSTD-IDX)
073700                      WS-PSTD-SUP-COUNT (WS-PSTD-IDX)
073800     END-IF.
073900
074000 2045-BUSCAR-O-CREAR-PSTD-FIN.
074100     EXIT.
074200
074300*----------------------------------------------------------------*
074400 2045-COMPARAR-PSTD.
074500
074600     IF WS-PSTD-MATERIAL-NAME (WS-PSTD-IDX) = PO-MATERIAL-NAME
074700        AND WS-PSTD-CATEGORY (WS-PSTD-IDX) = PO-CATEGORY
074800        SET WS-ENTRY-FOUND TO TRUE
074900     END-IF.
075000
075100 2045-COMPARAR-PSTD-FIN.
075200     EXIT.
075300
075400*----------------------------------------------------------------*
075500 2046-REGISTRAR-PROVEEDOR-PSTD.
075600
075700     SET WS-ENTRY-NOT-FOUND TO TRUE.
075800     SET WS-SUBSCRIPT-A TO 1.
075900     PERFORM 2046-COMPARAR-SUP-PSTD
076000        THRU 2046-COMPARAR-SUP-PSTD-FIN
076100        VARYING WS-SUBSCRIPT-A FROM 1 BY 1
076200        UNTIL WS-SUBSCRIPT-A > WS-PSTD-SUP-COUNT (WS-PSTD-IDX)
076300           OR WS-ENTRY-FOUND.
076400
076500     IF WS-ENTRY-NOT-FOUND
076600        AND WS-PSTD-SUP-COUNT (WS-PSTD-IDX) < 20
076700        ADD 1 TO WS-PSTD-SUP-COUNT (WS-PSTD-IDX)
076800        MOVE PO-SUPPLIER-ID TO
076900           WS-PSTD-SUP-LIST (WS-PSTD-IDX
077000                             WS-PSTD-SUP-COUNT (WS-PSTD-IDX))
077100     END-IF.
077200
077300 2046-REGISTRAR-PROVEEDOR-PSTD-FIN.
077400     EXIT.
077500
077600*----------------------------------------------------------------*
077700 2046-COMPARAR-SUP-PSTD.
077800
077900     IF WS-PSTD-SUP-LIST (WS-PSTD-IDX WS-SUBSCRIPT-A)
078000        = PO-SUPPLIER-ID
078100        SET WS-ENTRY-FOUND TO TRUE
078200     END-IF.
078300
078400 2046-COMPARAR-SUP-PSTD-FIN.
078500     EXIT.
078600
078700*----------------------------------------------------------------*
078800 2047-ACUM-FX.
078900
079000     IF PO-CURR-IS-USD AND PO-TOTAL-AMOUNT-USD > ZERO
079100        ADD 1 TO WS-FX-USD-COUNT
079200        ADD PO-TOTAL-AMOUNT-USD TO WS-FX-TOTAL-USD-NGN
079300        COMPUTE WS-FX-CURRENT-RATE ROUNDED =
079400              PO-TOTAL-AMOUNT-NGN / PO-TOTAL-AMOUNT-USD
079500        ADD WS-FX-CURRENT-RATE TO WS-FX-SUM-RATE
079600        IF WS-FX-FIRST-ORDER
079700           MOVE WS-FX-CURRENT-RATE TO WS-FX-MIN-RATE
079800           MOVE WS-FX-CURRENT-RATE TO WS-FX-MAX-RATE
079900           SET WS-FX-NOT-FIRST-ORDER TO TRUE
080000        ELSE
080100           IF WS-FX-CURRENT-RATE < WS-FX-MIN-RATE
080200              MOVE WS-FX-CURRENT-RATE TO WS-FX-MIN-RATE
080300           END-IF
080400           IF WS-FX-CURRENT-RATE > WS-FX-MAX-RATE
080500              MOVE WS-FX-CURRENT-RATE TO WS-FX-MAX-RATE
080600           END-IF
080700        END-IF
080800     END-IF.
080900
081000 2047-ACUM-FX-FIN.
081100     EXIT.
081200
081300*----------------------------------------------------------------*
081400*   SECTION 1 - TITLE BLOCK AND EXECUTIVE SUMMARY                *
081500*----------------------------------------------------------------*
081600 2110-IMPRIMIR-TITULO.
081700
081800     MOVE RP-BANNER-LINE TO WS-RPTPRINT-RECORD.
081900     WRITE WS-RPTPRINT-RECORD.
082000
082100     MOVE SPACES TO RP-TITLE-LINE.
082200     MOVE 'GLOBAL CONSUMER PRODUCTS PLC - PROCUREMENT SPEND'
082300                                          TO RP-TITLE-TEXT.
082400     MOVE RP-TITLE-LINE TO WS-RPTPRINT-RECORD.
082500     WRITE WS-RPTPRINT-RECORD.
082600
082700     MOVE SPACES TO RP-TITLE-LINE.
082800     MOVE 'ANALYSIS AND SUPPLIER OPTIMIZATION - MANAGEMENT RPT'
082900                                          TO RP-TITLE-TEXT.
083000     MOVE RP-TITLE-LINE TO WS-RPTPRINT-RECORD.
083100     WRITE WS-RPTPRINT-RECORD.
083200
083300     MOVE RP-BANNER-LINE TO WS-RPTPRINT-RECORD.
083400     WRITE WS-RPTPRINT-RECORD.
083500
083600     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
083700     WRITE WS-RPTPRINT-RECORD.
083800
083900 2110-IMPRIMIR-TITULO-FIN.
084000     EXIT.
084100
084200*----------------------------------------------------------------*
084300 2120-IMPRIMIR-RESUMEN-EJECUTIVO.
084400
084500     MOVE SPACES TO RP-SECTION-LINE.
084600     MOVE '1. EXECUTIVE SUMMARY' TO RP-SECTION-TEXT.
084700     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
084800     WRITE WS-RPTPRINT-RECORD.
084900
085000     MOVE SPACES TO RP-LABEL-VALUE-LINE.
085100     MOVE 'DISTINCT PURCHASE ORDERS' TO RP-LV-LABEL.
085200     MOVE WS-EXEC-PO-COUNT TO RP-LV-VALUE.
085300     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
085400     WRITE WS-RPTPRINT-RECORD.
085500
085600     MOVE SPACES TO RP-LABEL-VALUE-LINE.
085700     MOVE 'DISTINCT SUPPLIERS' TO RP-LV-LABEL.
085800     MOVE WS-EXEC-SUP-COUNT TO RP-LV-VALUE.
085900     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
086000     WRITE WS-RPTPRINT-RECORD.
086100
086200     MOVE SPACES TO RP-LABEL-VALUE-LINE.
086300     MOVE 'TOTAL SPEND (NGN)' TO RP-LV-LABEL.
086400     MOVE WS-EXEC-TOTAL-SPEND-NGN TO RP-LV-VALUE.
086500     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
086600     WRITE WS-RPTPRINT-RECORD.
086700
086800     MOVE SPACES TO RP-LABEL-VALUE-LINE.
086900     MOVE 'AVERAGE ORDER VALUE (NGN)' TO RP-LV-LABEL.
087000     MOVE WS-EXEC-AVG-ORDER-VALUE TO RP-LV-VALUE.
087100     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
087200     WRITE WS-RPTPRINT-RECORD.
087300
087400     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
087500     WRITE WS-RPTPRINT-RECORD.
087600
087700 2120-IMPRIMIR-RESUMEN-EJECUTIVO-FIN.
087800     EXIT.
087900
088000*----------------------------------------------------------------*
088100*   SECTION 2 - CATEGORY PARETO                                 *
088200*----------------------------------------------------------------*
088300 2200-SECCION-PARETO.
088400
088500     PERFORM 2210-ORDENAR-CATEGORIAS
088600        THRU 2210-ORDENAR-CATEGORIAS-FIN.
088700
088800     MOVE SPACES TO RP-SECTION-LINE.
088900     MOVE '2. CATEGORY PARETO (SPEND DESCENDING)'
089000                                        TO RP-SECTION-TEXT.
089100     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
089200     WRITE WS-RPTPRINT-RECORD.
089300
089400     SET WS-CT-IDX TO 1.
089500     PERFORM 2220-IMPRIMIR-UNA-CATEGORIA
089600        THRU 2220-IMPRIMIR-UNA-CATEGORIA-FIN
089700        VARYING WS-CT-IDX FROM 1 BY 1
089800        UNTIL WS-CT-IDX > WS-CT-COUNT.
089900
090000     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
090100     WRITE WS-RPTPRINT-RECORD.
090200
090300 2200-SECCION-PARETO-FIN.
090400     EXIT.
090500
090600*----------------------------------------------------------------*
090700 2210-ORDENAR-CATEGORIAS.
090800
090900     SET WS-SORT-DID-SWAP TO TRUE.
091000     PERFORM 2211-UNA-PASADA-CATEGORIAS
091100        THRU 2211-UNA-PASADA-CATEGORIAS-FIN
091200        UNTIL WS-SORT-NO-SWAP.
091300
091400 2210-ORDENAR-CATEGORIAS-FIN.
091500     EXIT.
091600
091700*----------------------------------------------------------------*
091800 2211-UNA-PASADA-CATEGORIAS.
091900
092000     SET WS-SORT-NO-SWAP TO TRUE.
092100     SET WS-CT-IDX TO 1.
092200     PERFORM 2212-COMPARAR-ADYACENTES-CAT
092300        THRU 2212-COMPARAR-ADYACENTES-CAT-FIN
092400        VARYING WS-CT-IDX FROM 1 BY 1
092500        UNTIL WS-CT-IDX > WS-CT-COUNT - 1.
092600
092700 2211-UNA-PASADA-CATEGORIAS-FIN.
092800     EXIT.
092900
093000*----------------------------------------------------------------*
093100 2212-COMPARAR-ADYACENTES-CAT.
093200
093300     IF WS-CT-SPEND-NGN (WS-CT-IDX) <
093400        WS-CT-SPEND-NGN (WS-CT-IDX + 1)
093500        MOVE WS-CT-CATEGORY (WS-CT-IDX)       TO WS-CT-CATEGORY-T
093600        MOVE WS-CT-QUANTITY (WS-CT-IDX)       TO WS-CT-QUANTITY-T
093700        MOVE WS-CT-SPEND-NGN (WS-CT-IDX)      TO WS-CT-SPEND-NGN-T
093800        MOVE WS-CT-SUPPLIER-COUNT (WS-CT-IDX) TO
093900                                      WS-CT-SUPPLIER-COUNT-T
094000        MOVE WS-CT-CATEGORY (WS-CT-IDX + 1)   TO
094100                                      WS-CT-CATEGORY (WS-CT-IDX)
094200        MOVE WS-CT-QUANTITY (WS-CT-IDX + 1)   TO
094300                                      WS-CT-QUANTITY (WS-CT-IDX)
094400        MOVE WS-CT-SPEND-NGN (WS-CT-IDX + 1)  TO
094500                                      WS-CT-SPEND-NGN (WS-CT-IDX)
094600        MOVE WS-CT-SUPPLIER-COUNT (WS-CT-IDX + 1) TO
094700                              WS-CT-SUPPLIER-COUNT (WS-CT-IDX)
094800        MOVE WS-CT-CATEGORY-T    TO WS-CT-CATEGORY (WS-CT-IDX + 1)
094900        MOVE WS-CT-QUANTITY-T    TO WS-CT-QUANTITY (WS-CT-IDX + 1)
095000        MOVE WS-CT-SPEND-NGN-T   TO WS-CT-SPEND-NGN (WS-CT-IDX + 1)
095100        MOVE WS-CT-SUPPLIER-COUNT-T TO
095200                              WS-CT-SUPPLIER-COUNT (WS-CT-IDX + 1)
095300        SET WS-SORT-DID-SWAP TO TRUE
095400     END-IF.
095500
095600 2212-COMPARAR-ADYACENTES-CAT-FIN.
095700     EXIT.
095800
095900*----------------------------------------------------------------*
096000 2220-IMPRIMIR-UNA-CATEGORIA.
096100
096200     MOVE SPACES TO RP-PARETO-LINE.
096300     MOVE WS-CT-CATEGORY (WS-CT-IDX) TO RP-PA-CATEGORY.
096400     MOVE WS-CT-SPEND-NGN (WS-CT-IDX) TO RP-PA-SPEND.
096500
096600     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
096700        MOVE ZERO TO RP-PA-PCT
096800     ELSE
096900        COMPUTE RP-PA-PCT ROUNDED =
097000              (WS-CT-SPEND-NGN (WS-CT-IDX) * 100) /
097100              WS-GRAND-TOTAL-SPEND-NGN
097200     END-IF.
097300
097400     MOVE RP-PARETO-LINE TO WS-RPTPRINT-RECORD.
097500     WRITE WS-RPTPRINT-RECORD.
097600
097700 2220-IMPRIMIR-UNA-CATEGORIA-FIN.
097800     EXIT.
097900
098000*----------------------------------------------------------------*
098100*   SECTION 3 - PRICE STANDARDIZATION                            *
098200*----------------------------------------------------------------*
098300 2300-SECCION-PRECIO-ESTANDAR.
098400
098500     PERFORM 2310-CALCULAR-PSTD
098600        THRU 2310-CALCULAR-PSTD-FIN.
098700
098800     PERFORM 2320-ORDENAR-PSTD
098900        THRU 2320-ORDENAR-PSTD-FIN.
099000
099100     PERFORM 2330-SUMAR-TOP-PSTD
099200        THRU 2330-SUMAR-TOP-PSTD-FIN.
099300
099400     PERFORM 2340-IMPRIMIR-PRECIO-ESTANDAR
099500        THRU 2340-IMPRIMIR-PRECIO-ESTANDAR-FIN.
099600
099700 2300-SECCION-PRECIO-ESTANDAR-FIN.
099800     EXIT.
099900
100000*----------------------------------------------------------------*
100100 2310-CALCULAR-PSTD.
100200
100300     SET WS-PSTD-IDX TO 1.
100400     PERFORM 2311-CALC-UN-PSTD
100500        THRU 2311-CALC-UN-PSTD-FIN
100600        VARYING WS-PSTD-IDX FROM 1 BY 1
100700        UNTIL WS-PSTD-IDX > WS-PSTD-COUNT.
100800
100900 2310-CALCULAR-PSTD-FIN.
101000     EXIT.
101100
101200*----------------------------------------------------------------*
101300 2311-CALC-UN-PSTD.
101400
101500     COMPUTE WS-PSTD-AVG-PRICE (WS-PSTD-IDX) ROUNDED =
101600           WS-PSTD-SUM-PRICE (WS-PSTD-IDX) /
101700           WS-PSTD-ORDER-COUNT (WS-PSTD-IDX).
101800
101900     IF WS-PSTD-MIN-PRICE (WS-PSTD-IDX) = ZERO
102000        MOVE ZERO TO WS-PSTD-OVERPAY-PCT (WS-PSTD-IDX)
102100     ELSE
102200        COMPUTE WS-PSTD-OVERPAY-PCT (WS-PSTD-IDX) ROUNDED =
102300           ((WS-PSTD-AVG-PRICE (WS-PSTD-IDX) -
102400             WS-PSTD-MIN-PRICE (WS-PSTD-IDX)) * 100) /
102500             WS-PSTD-MIN-PRICE (WS-PSTD-IDX)
102600     END-IF.
102700
102800     IF WS-PSTD-AVG-PRICE (WS-PSTD-IDX) = ZERO
102900        MOVE ZERO TO WS-PSTD-SAVINGS (WS-PSTD-IDX)
103000     ELSE
103100        COMPUTE WS-PSTD-SAVINGS (WS-PSTD-IDX) ROUNDED =
103200           WS-PSTD-SUM-AMOUNT (WS-PSTD-IDX) *
103300           (WS-PSTD-AVG-PRICE (WS-PSTD-IDX) -
103400            WS-PSTD-MIN-PRICE (WS-PSTD-IDX)) /
103500           WS-PSTD-AVG-PRICE (WS-PSTD-IDX)
103600     END-IF.
103700
103800     IF WS-PSTD-SUP-COUNT (WS-PSTD-IDX) > 1
103900        AND WS-PSTD-OVERPAY-PCT (WS-PSTD-IDX) >
104000            WS-OVERPAY-THRESHOLD-PCT
104100        ADD 1 TO WS-PQ-COUNT
104200        MOVE WS-PSTD-MATERIAL-NAME (WS-PSTD-IDX)
104300                      TO WS-PQ-MATERIAL-NAME (WS-PQ-COUNT)
104400        MOVE WS-PSTD-CATEGORY (WS-PSTD-IDX)
104500                      TO WS-PQ-CATEGORY (WS-PQ-COUNT)
104600        MOVE WS-PSTD-OVERPAY-PCT (WS-PSTD-IDX)
104700                      TO WS-PQ-OVERPAY-PCT (WS-PQ-COUNT)
104800        MOVE WS-PSTD-SAVINGS (WS-PSTD-IDX)
104900                      TO WS-PQ-SAVINGS (WS-PQ-COUNT)
105000     END-IF.
105100
105200 2311-CALC-UN-PSTD-FIN.
105300     EXIT.
105400
105500*----------------------------------------------------------------*
105600 2320-ORDENAR-PSTD.
105700
105800     SET WS-SORT-DID-SWAP TO TRUE.
105900     PERFORM 2321-UNA-PASADA-PSTD
106000        THRU 2321-UNA-PASADA-PSTD-FIN
106100        UNTIL WS-SORT-NO-SWAP.
106200
106300 2320-ORDENAR-PSTD-FIN.
106400     EXIT.
106500
106600*----------------------------------------------------------------*
106700 2321-UNA-PASADA-PSTD.
106800
106900     SET WS-SORT-NO-SWAP TO TRUE.
107000     SET WS-PQ-IDX TO 1.
107100     PERFORM 2322-COMPARAR-ADYACENTES-PSTD
107200        THRU 2322-COMPARAR-ADYACENTES-PSTD-FIN
107300        VARYING WS-PQ-IDX FROM 1 BY 1
107400        UNTIL WS-PQ-IDX > WS-PQ-COUNT - 1.
107500
107600 2321-UNA-PASADA-PSTD-FIN.
107700     EXIT.
107800
107900*----------------------------------------------------------------*
108000 2322-COMPARAR-ADYACENTES-PSTD.
108100
108200     IF WS-PQ-SAVINGS (WS-PQ-IDX) < WS-PQ-SAVINGS (WS-PQ-IDX + 1)
108300        MOVE WS-PQ-MATERIAL-NAME (WS-PQ-IDX) TO
108400                                      WS-PQ-MATERIAL-NAME-T
108500        MOVE WS-PQ-CATEGORY (WS-PQ-IDX)      TO WS-PQ-CATEGORY-T
108600        MOVE WS-PQ-OVERPAY-PCT (WS-PQ-IDX)   TO WS-PQ-OVERPAY-PCT-T
108700        MOVE WS-PQ-SAVINGS (WS-PQ-IDX)       TO WS-PQ-SAVINGS-T
108800        MOVE WS-PQ-MATERIAL-NAME (WS-PQ-IDX + 1) TO
108900                              WS-PQ-MATERIAL-NAME (WS-PQ-IDX)
109000        MOVE WS-PQ-CATEGORY (WS-PQ-IDX + 1)  TO
109100                              WS-PQ-CATEGORY (WS-PQ-IDX)
109200        MOVE WS-PQ-OVERPAY-PCT (WS-PQ-IDX + 1) TO
109300                              WS-PQ-OVERPAY-PCT (WS-PQ-IDX)
109400        MOVE WS-PQ-SAVINGS (WS-PQ-IDX + 1)   TO
109500                              WS-PQ-SAVINGS (WS-PQ-IDX)
109600        MOVE WS-PQ-MATERIAL-NAME-T TO
109700                              WS-PQ-MATERIAL-NAME (WS-PQ-IDX + 1)
109800        MOVE WS-PQ-CATEGORY-T    TO WS-PQ-CATEGORY (WS-PQ-IDX + 1)
109900        MOVE WS-PQ-OVERPAY-PCT-T TO
110000                              WS-PQ-OVERPAY-PCT (WS-PQ-IDX + 1)
110100        MOVE WS-PQ-SAVINGS-T     TO WS-PQ-SAVINGS (WS-PQ-IDX + 1)
110200        SET WS-SORT-DID-SWAP TO TRUE
110300     END-IF.
110400
110500 2322-COMPARAR-ADYACENTES-PSTD-FIN.
110600     EXIT.
110700
110800*----------------------------------------------------------------*
110900 2330-SUMAR-TOP-PSTD.
111000
111100     MOVE ZERO TO WS-PRICE-SAVINGS-NGN.
111200     MOVE WS-PQ-COUNT TO WS-PRINT-LOOP-MAX.
111300     IF WS-PRINT-LOOP-MAX > WS-TOP-N-SUM
111400        MOVE WS-TOP-N-SUM TO WS-PRINT-LOOP-MAX
111500     END-IF.
111600
111700     SET WS-PQ-IDX TO 1.
111800     PERFORM 2331-SUMAR-UN-PSTD
111900        THRU 2331-SUMAR-UN-PSTD-FIN
112000        VARYING WS-PQ-IDX FROM 1 BY 1
112100        UNTIL WS-PQ-IDX > WS-PRINT-LOOP-MAX.
112200
112300 2330-SUMAR-TOP-PSTD-FIN.
112400     EXIT.
112500
112600*----------------------------------------------------------------*
112700 2331-SUMAR-UN-PSTD.
112800
112900     ADD WS-PQ-SAVINGS (WS-PQ-IDX) TO WS-PRICE-SAVINGS-NGN.
113000
113100 2331-SUMAR-UN-PSTD-FIN.
113200     EXIT.
113300
113400*----------------------------------------------------------------*
113500 2340-IMPRIMIR-PRECIO-ESTANDAR.
113600
113700     MOVE SPACES TO RP-SECTION-LINE.
113800     MOVE '3. PRICE STANDARDIZATION' TO RP-SECTION-TEXT.
113900     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
114000     WRITE WS-RPTPRINT-RECORD.
114100
114200     MOVE SPACES TO RP-LABEL-VALUE-LINE.
114300     MOVE 'ITEMS FLAGGED OVER 10 PCT OVERPAYMENT' TO RP-LV-LABEL.
114400     MOVE WS-PQ-COUNT TO RP-LV-VALUE.
114500     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
114600     WRITE WS-RPTPRINT-RECORD.
114700
114800     MOVE SPACES TO RP-LABEL-VALUE-LINE.
114900     MOVE 'PRICE-SAVINGS (NGN, TOP 10)' TO RP-LV-LABEL.
115000     MOVE WS-PRICE-SAVINGS-NGN TO RP-LV-VALUE.
115100     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
115200     WRITE WS-RPTPRINT-RECORD.
115300
115400     MOVE WS-PQ-COUNT TO WS-PRINT-LOOP-MAX.
115500     IF WS-PRINT-LOOP-MAX > WS-TOP-N-PRINT
115600        MOVE WS-TOP-N-PRINT TO WS-PRINT-LOOP-MAX
115700     END-IF.
115800
115900     SET WS-PQ-IDX TO 1.
116000     PERFORM 2341-IMPRIMIR-UN-PSTD
116100        THRU 2341-IMPRIMIR-UN-PSTD-FIN
116200        VARYING WS-PQ-IDX FROM 1 BY 1
116300        UNTIL WS-PQ-IDX > WS-PRINT-LOOP-MAX.
116400
116500     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
116600     WRITE WS-RPTPRINT-RECORD.
116700
116800 2340-IMPRIMIR-PRECIO-ESTANDAR-FIN.
116900     EXIT.
117000
117100*----------------------------------------------------------------*
117200 2341-IMPRIMIR-UN-PSTD.
117300
117400     MOVE SPACES TO RP-PRICESTD-LINE.
117500     MOVE WS-PQ-MATERIAL-NAME (WS-PQ-IDX) TO RP-PS-MATERIAL.
117600     MOVE WS-PQ-CATEGORY (WS-PQ-IDX) TO RP-PS-CATEGORY.
117700     MOVE WS-PQ-OVERPAY-PCT (WS-PQ-IDX) TO RP-PS-OVERPAY-PCT.
117800     MOVE WS-PQ-SAVINGS (WS-PQ-IDX) TO RP-PS-SAVINGS.
117900     MOVE RP-PRICESTD-LINE TO WS-RPTPRINT-RECORD.
118000     WRITE WS-RPTPRINT-RECORD.
118100
118200 2341-IMPRIMIR-UN-PSTD-FIN.
118300     EXIT.
118400
118500*----------------------------------------------------------------*
118600*   SECTION 4 - SUPPLIER PERFORMANCE                             *
118700*----------------------------------------------------------------*
118800 2400-SECCION-DESEMPENO.
118900
119000     PERFORM 2410-FILTRAR-POBRES
119100        THRU 2410-FILTRAR-POBRES-FIN.
119200
119300     PERFORM 2420-ORDENAR-POBRES
119400        THRU 2420-ORDENAR-POBRES-FIN.
119500
119600     PERFORM 2430-SUMAR-TOP-DESEMPENO
119700        THRU 2430-SUMAR-TOP-DESEMPENO-FIN.
119800
119900     PERFORM 2440-IMPRIMIR-DESEMPENO
120000        THRU 2440-IMPRIMIR-DESEMPENO-FIN.
120100
120200 2400-SECCION-DESEMPENO-FIN.
120300     EXIT.
120400
120500*----------------------------------------------------------------*
120600 2410-FILTRAR-POBRES.
120700
120800     SET WS-ST-IDX TO 1.
120900     PERFORM 2411-EVALUAR-UN-PROVEEDOR
121000        THRU 2411-EVALUAR-UN-PROVEEDOR-FIN
121100        VARYING WS-ST-IDX FROM 1 BY 1
121200        UNTIL WS-ST-IDX > WS-ST-COUNT.
121300
121400 2410-FILTRAR-POBRES-FIN.
121500     EXIT.
121600
121700*----------------------------------------------------------------*
121800 2411-EVALUAR-UN-PROVEEDOR.
121900
122000     IF (WS-ST-OTD-PCT (WS-ST-IDX) < WS-POOR-OTD-THRESHOLD
122100         OR WS-ST-INCIDENT-COUNT (WS-ST-IDX) >
122200            WS-POOR-INCIDENT-THRESHOLD)
122300        AND WS-ST-TOTAL-ORDERS (WS-ST-IDX) >
122400            WS-POOR-ORDERS-THRESHOLD
122500        ADD 1 TO WS-SS-COUNT
122600        MOVE WS-ST-SUPPLIER-ID (WS-ST-IDX)
122700                       TO WS-SS-SUPPLIER-ID (WS-SS-COUNT)
122800        MOVE WS-ST-SUPPLIER-NAME (WS-ST-IDX)
122900                       TO WS-SS-SUPPLIER-NAME (WS-SS-COUNT)
123000        MOVE WS-ST-RISK-LEVEL (WS-ST-IDX)
123100                       TO WS-SS-RISK-LEVEL (WS-SS-COUNT)
123200        MOVE WS-ST-TOTAL-ORDERS (WS-ST-IDX)
123300                       TO WS-SS-TOTAL-ORDERS (WS-SS-COUNT)
123400        MOVE WS-ST-TOTAL-SPEND-NGN (WS-ST-IDX)
123500                       TO WS-SS-TOTAL-SPEND-NGN (WS-SS-COUNT)
123600        MOVE WS-ST-INCIDENT-COUNT (WS-ST-IDX)
123700                       TO WS-SS-INCIDENT-COUNT (WS-SS-COUNT)
123800        MOVE WS-ST-QUALITY-COST-NGN (WS-ST-IDX)
123900                       TO WS-SS-QUALITY-COST-NGN (WS-SS-COUNT)
124000        MOVE WS-ST-OTD-PCT (WS-ST-IDX)
124100                       TO WS-SS-OTD-PCT (WS-SS-COUNT)
124200     END-IF.
124300
124400 2411-EVALUAR-UN-PROVEEDOR-FIN.
124500     EXIT.
124600
124700*----------------------------------------------------------------*
124800 2420-ORDENAR-POBRES.
124900
125000     SET WS-SORT-DID-SWAP TO TRUE.
125100     PERFORM 2421-UNA-PASADA-POBRES
125200        THRU 2421-UNA-PASADA-POBRES-FIN
125300        UNTIL WS-SORT-NO-SWAP.
125400
125500 2420-ORDENAR-POBRES-FIN.
125600     EXIT.
125700
125800*----------------------------------------------------------------*
125900 2421-UNA-PASADA-POBRES.
126000
126100     SET WS-SORT-NO-SWAP TO TRUE.
126200     SET WS-SS-IDX TO 1.
126300     PERFORM 2422-COMPARAR-ADYACENTES-POBRES
126400        THRU 2422-COMPARAR-ADYACENTES-POBRES-FIN
126500        VARYING WS-SS-IDX FROM 1 BY 1
126600        UNTIL WS-SS-IDX > WS-SS-COUNT - 1.
126700
126800 2421-UNA-PASADA-POBRES-FIN.
126900     EXIT.
127000
127100*----------------------------------------------------------------*
127200 2422-COMPARAR-ADYACENTES-POBRES.
127300
127400     IF WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX) <
127500        WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX + 1)
127600        MOVE WS-SS-SUPPLIER-ID (WS-SS-IDX)   TO
127700                                      WS-SS-SUPPLIER-ID-T
127800        MOVE WS-SS-SUPPLIER-NAME (WS-SS-IDX) TO
127900                                      WS-SS-SUPPLIER-NAME-T
128000        MOVE WS-SS-RISK-LEVEL (WS-SS-IDX)    TO WS-SS-RISK-LEVEL-T
128100        MOVE WS-SS-TOTAL-ORDERS (WS-SS-IDX)  TO
128200                                      WS-SS-TOTAL-ORDERS-T
128300        MOVE WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX) TO
128400                                      WS-SS-TOTAL-SPEND-NGN-T
128500        MOVE WS-SS-INCIDENT-COUNT (WS-SS-IDX) TO
128600                                      WS-SS-INCIDENT-COUNT-T
128700        MOVE WS-SS-QUALITY-COST-NGN (WS-SS-IDX) TO
128800                                      WS-SS-QUALITY-COST-NGN-T
128900        MOVE WS-SS-OTD-PCT (WS-SS-IDX)       TO WS-SS-OTD-PCT-T
129000
129100        MOVE WS-SS-SUPPLIER-ID (WS-SS-IDX + 1) TO
129200                              WS-SS-SUPPLIER-ID (WS-SS-IDX)
129300        MOVE WS-SS-SUPPLIER-NAME (WS-SS-IDX + 1) TO
129400                              WS-SS-SUPPLIER-NAME (WS-SS-IDX)
129500        MOVE WS-SS-RISK-LEVEL (WS-SS-IDX + 1) TO
129600                              WS-SS-RISK-LEVEL (WS-SS-IDX)
129700        MOVE WS-SS-TOTAL-ORDERS (WS-SS-IDX + 1) TO
129800                              WS-SS-TOTAL-ORDERS (WS-SS-IDX)
129900        MOVE WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX + 1) TO
130000                              WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX)
130100        MOVE WS-SS-INCIDENT-COUNT (WS-SS-IDX + 1) TO
130200                              WS-SS-INCIDENT-COUNT (WS-SS-IDX)
130300        MOVE WS-SS-QUALITY-COST-NGN (WS-SS-IDX + 1) TO
130400                              WS-SS-QUALITY-COST-NGN (WS-SS-IDX)
130500        MOVE WS-SS-OTD-PCT (WS-SS-IDX + 1)   TO
130600                              WS-SS-OTD-PCT (WS-SS-IDX)
130700
130800        MOVE WS-SS-SUPPLIER-ID-T TO
130900                              WS-SS-SUPPLIER-ID (WS-SS-IDX + 1)
131000        MOVE WS-SS-SUPPLIER-NAME-T TO
131100                              WS-SS-SUPPLIER-NAME (WS-SS-IDX + 1)
131200        MOVE WS-SS-RISK-LEVEL-T TO
131300                              WS-SS-RISK-LEVEL (WS-SS-IDX + 1)
131400        MOVE WS-SS-TOTAL-ORDERS-T TO
131500                              WS-SS-TOTAL-ORDERS (WS-SS-IDX + 1)
131600        MOVE WS-SS-TOTAL-SPEND-NGN-T TO
131700                              WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX + 1)
131800        MOVE WS-SS-INCIDENT-COUNT-T TO
131900                              WS-SS-INCIDENT-COUNT (WS-SS-IDX + 1)
132000        MOVE WS-SS-QUALITY-COST-NGN-T TO
132100                              WS-SS-QUALITY-COST-NGN (WS-SS-IDX + 1)
132200        MOVE WS-SS-OTD-PCT-T TO WS-SS-OTD-PCT (WS-SS-IDX + 1)
132300        SET WS-SORT-DID-SWAP TO TRUE
132400     END-IF.
132500
132600 2422-COMPARAR-ADYACENTES-POBRES-FIN.
132700     EXIT.
132800
132900*----------------------------------------------------------------*
133000 2430-SUMAR-TOP-DESEMPENO.
133100
133200     MOVE ZERO TO WS-QUALITY-COST-NGN.
133300     MOVE ZERO TO WS-DELIVERY-COST-NGN.
133400     MOVE WS-SS-COUNT TO WS-PRINT-LOOP-MAX.
133500     IF WS-PRINT-LOOP-MAX > WS-TOP-N-SUM
133600        MOVE WS-TOP-N-SUM TO WS-PRINT-LOOP-MAX
133700     END-IF.
133800
133900     SET WS-SS-IDX TO 1.
134000     PERFORM 2431-SUMAR-UN-POBRE
134100        THRU 2431-SUMAR-UN-POBRE-FIN
134200        VARYING WS-SS-IDX FROM 1 BY 1
134300        UNTIL WS-SS-IDX > WS-PRINT-LOOP-MAX.
134400
134500     ADD WS-QUALITY-COST-NGN TO WS-DELIVERY-COST-NGN
134600                       GIVING WS-PERF-SAVINGS-NGN.
134700
134800 2430-SUMAR-TOP-DESEMPENO-FIN.
134900     EXIT.
135000
135100*----------------------------------------------------------------*
135200 2431-SUMAR-UN-POBRE.
135300
135400     ADD WS-SS-QUALITY-COST-NGN (WS-SS-IDX) TO WS-QUALITY-COST-NGN.
135500     COMPUTE WS-DELIVERY-COST-NGN ROUNDED =
135600           WS-DELIVERY-COST-NGN +
135700           (WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX) *
135800            WS-DELIVERY-COST-RATE).
135900
136000 2431-SUMAR-UN-POBRE-FIN.
136100     EXIT.
136200
136300*----------------------------------------------------------------*
136400 2440-IMPRIMIR-DESEMPENO.
136500
136600     MOVE SPACES TO RP-SECTION-LINE.
136700     MOVE '4. SUPPLIER PERFORMANCE' TO RP-SECTION-TEXT.
136800     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
136900     WRITE WS-RPTPRINT-RECORD.
137000
137100     MOVE SPACES TO RP-LABEL-VALUE-LINE.
137200     MOVE 'POOR PERFORMERS FLAGGED' TO RP-LV-LABEL.
137300     MOVE WS-SS-COUNT TO RP-LV-VALUE.
137400     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
137500     WRITE WS-RPTPRINT-RECORD.
137600
137700     MOVE SPACES TO RP-LABEL-VALUE-LINE.
137800     MOVE 'QUALITY-COST (NGN, TOP 10)' TO RP-LV-LABEL.
137900     MOVE WS-QUALITY-COST-NGN TO RP-LV-VALUE.
138000     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
138100     WRITE WS-RPTPRINT-RECORD.
138200
138300     MOVE SPACES TO RP-LABEL-VALUE-LINE.
138400     MOVE 'DELIVERY-COST (NGN, TOP 10)' TO RP-LV-LABEL.
138500     MOVE WS-DELIVERY-COST-NGN TO RP-LV-VALUE.
138600     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
138700     WRITE WS-RPTPRINT-RECORD.
138800
138900     MOVE SPACES TO RP-LABEL-VALUE-LINE.
139000     MOVE 'PERF-SAVINGS (NGN)' TO RP-LV-LABEL.
139100     MOVE WS-PERF-SAVINGS-NGN TO RP-LV-VALUE.
139200     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
139300     WRITE WS-RPTPRINT-RECORD.
139400
139500     MOVE WS-SS-COUNT TO WS-PRINT-LOOP-MAX.
139600     IF WS-PRINT-LOOP-MAX > WS-TOP-N-PRINT
139700        MOVE WS-TOP-N-PRINT TO WS-PRINT-LOOP-MAX
139800     END-IF.
139900
140000     SET WS-SS-IDX TO 1.
140100     PERFORM 2441-IMPRIMIR-UN-POBRE
140200        THRU 2441-IMPRIMIR-UN-POBRE-FIN
140300        VARYING WS-SS-IDX FROM 1 BY 1
140400        UNTIL WS-SS-IDX > WS-PRINT-LOOP-MAX.
140500
140600     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
140700     WRITE WS-RPTPRINT-RECORD.
140800
140900 2440-IMPRIMIR-DESEMPENO-FIN.
141000     EXIT.
141100
141200*----------------------------------------------------------------*
141300 2441-IMPRIMIR-UN-POBRE.
141400
141500     MOVE SPACES TO RP-SUPPPERF-LINE.
141600     MOVE WS-SS-SUPPLIER-NAME (WS-SS-IDX) TO RP-SF-SUPPLIER.
141700     MOVE WS-SS-OTD-PCT (WS-SS-IDX) TO RP-SF-OTD-PCT.
141800     MOVE WS-SS-INCIDENT-COUNT (WS-SS-IDX) TO RP-SF-INCIDENTS.
141900     MOVE WS-SS-TOTAL-SPEND-NGN (WS-SS-IDX) TO RP-SF-SPEND.
142000     MOVE RP-SUPPPERF-LINE TO WS-RPTPRINT-RECORD.
142100     WRITE WS-RPTPRINT-RECORD.
142200
142300 2441-IMPRIMIR-UN-POBRE-FIN.
142400     EXIT.
142500
142600*----------------------------------------------------------------*
142700*   SECTION 5 - CONSOLIDATION                                    *
142800*----------------------------------------------------------------*
142900 2500-SECCION-CONSOLIDACION.
143000
143100     PERFORM 2510-FILTRAR-CONSOLIDACION
143200        THRU 2510-FILTRAR-CONSOLIDACION-FIN.
143300
143400     PERFORM 2520-IMPRIMIR-CONSOLIDACION
143500        THRU 2520-IMPRIMIR-CONSOLIDACION-FIN.
143600
143700 2500-SECCION-CONSOLIDACION-FIN.
143800     EXIT.
143900
144000*----------------------------------------------------------------*
144100 2510-FILTRAR-CONSOLIDACION.
144200
144300     MOVE ZERO TO WS-CONS-SAVINGS-NGN.
144400     SET WS-CT-IDX TO 1.
144500     PERFORM 2511-EVALUAR-UNA-CATEGORIA
144600        THRU 2511-EVALUAR-UNA-CATEGORIA-FIN
144700        VARYING WS-CT-IDX FROM 1 BY 1
144800        UNTIL WS-CT-IDX > WS-CT-COUNT.
144900
145000 2510-FILTRAR-CONSOLIDACION-FIN.
145100     EXIT.
145200
145300*----------------------------------------------------------------*
145400 2511-EVALUAR-UNA-CATEGORIA.
145500
145600     IF WS-CT-SUPPLIER-COUNT (WS-CT-IDX) >
145700        WS-CONSOL-SUPPLIER-THRESHOLD
145800        ADD 1 TO WS-CN-COUNT
145900        MOVE WS-CT-CATEGORY (WS-CT-IDX)
146000                       TO WS-CN-CATEGORY (WS-CN-COUNT)
146100        MOVE WS-CT-SUPPLIER-COUNT (WS-CT-IDX)
146200                       TO WS-CN-SUPPLIER-COUNT (WS-CN-COUNT)
146300        MOVE WS-CT-SPEND-NGN (WS-CT-IDX)
146400                       TO WS-CN-SPEND-NGN (WS-CN-COUNT)
146500        COMPUTE WS-CN-SPEND-PER-SUPP (WS-CN-COUNT) ROUNDED =
146600              WS-CT-SPEND-NGN (WS-CT-IDX) /
146700              WS-CT-SUPPLIER-COUNT (WS-CT-IDX)
146800        COMPUTE WS-CONS-SAVINGS-NGN ROUNDED =
146900              WS-CONS-SAVINGS-NGN +
147000              (WS-CT-SPEND-NGN (WS-CT-IDX) *
147100               WS-CONSOL-SAVINGS-RATE)
147200     END-IF.
147300
147400 2511-EVALUAR-UNA-CATEGORIA-FIN.
147500     EXIT.
147600
147700*----------------------------------------------------------------*
147800 2520-IMPRIMIR-CONSOLIDACION.
147900
148000     MOVE SPACES TO RP-SECTION-LINE.
148100     MOVE '5. SUPPLIER CONSOLIDATION' TO RP-SECTION-TEXT.
148200     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
148300     WRITE WS-RPTPRINT-RECORD.
148400
148500     MOVE SPACES TO RP-LABEL-VALUE-LINE.
148600     MOVE 'CATEGORIES OVER 8 SUPPLIERS' TO RP-LV-LABEL.
148700     MOVE WS-CN-COUNT TO RP-LV-VALUE.
148800     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
148900     WRITE WS-RPTPRINT-RECORD.
149000
149100     MOVE SPACES TO RP-LABEL-VALUE-LINE.
149200     MOVE 'CONS-SAVINGS (NGN)' TO RP-LV-LABEL.
149300     MOVE WS-CONS-SAVINGS-NGN TO RP-LV-VALUE.
149400     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
149500     WRITE WS-RPTPRINT-RECORD.
149600
149700     SET WS-CN-IDX TO 1.
149800     PERFORM 2521-IMPRIMIR-UNA-CONSOL
149900        THRU 2521-IMPRIMIR-UNA-CONSOL-FIN
150000        VARYING WS-CN-IDX FROM 1 BY 1
150100        UNTIL WS-CN-IDX > WS-CN-COUNT.
150200
150300     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
150400     WRITE WS-RPTPRINT-RECORD.
150500
150600 2520-IMPRIMIR-CONSOLIDACION-FIN.
150700     EXIT.
150800
150900*----------------------------------------------------------------*
151000 2521-IMPRIMIR-UNA-CONSOL.
151100
151200     MOVE SPACES TO RP-CONSOL-LINE.
151300     MOVE WS-CN-CATEGORY (WS-CN-IDX) TO RP-CO-CATEGORY.
151400     MOVE WS-CN-SUPPLIER-COUNT (WS-CN-IDX) TO RP-CO-SUPP-COUNT.
151500     MOVE WS-CN-SPEND-NGN (WS-CN-IDX) TO RP-CO-SPEND.
151600     MOVE WS-CN-SPEND-PER-SUPP (WS-CN-IDX) TO RP-CO-SPEND-PER-SUPP.
151700     MOVE RP-CONSOL-LINE TO WS-RPTPRINT-RECORD.
151800     WRITE WS-RPTPRINT-RECORD.
151900
152000 2521-IMPRIMIR-UNA-CONSOL-FIN.
152100     EXIT.
152200
152300*----------------------------------------------------------------*
152400*   SECTION 6 - MAVERICK BUYING                                  *
152500*----------------------------------------------------------------*
152600 2600-SECCION-MAVERICK.
152700
152800     PERFORM 2610-FILTRAR-MAVERICK
152900        THRU 2610-FILTRAR-MAVERICK-FIN.
153000
153100     PERFORM 2620-ORDENAR-MAVERICK
153200        THRU 2620-ORDENAR-MAVERICK-FIN.
153300
153400     PERFORM 2630-IMPRIMIR-MAVERICK
153500        THRU 2630-IMPRIMIR-MAVERICK-FIN.
153600
153700 2600-SECCION-MAVERICK-FIN.
153800     EXIT.
153900
154000*----------------------------------------------------------------*
154100 2610-FILTRAR-MAVERICK.
154200
154300     MOVE ZERO TO WS-MAVERICK-SPEND-NGN.
154400     SET WS-ST-IDX TO 1.
154500     PERFORM 2611-EVALUAR-UN-MAVERICK
154600        THRU 2611-EVALUAR-UN-MAVERICK-FIN
154700        VARYING WS-ST-IDX FROM 1 BY 1
154800        UNTIL WS-ST-IDX > WS-ST-COUNT.
154900
155000 2610-FILTRAR-MAVERICK-FIN.
155100     EXIT.
155200
155300*----------------------------------------------------------------*
155400 2611-EVALUAR-UN-MAVERICK.
155500
155600     IF WS-ST-APPROVED-FLAG (WS-ST-IDX) = 0
155700        OR WS-ST-RISK-LEVEL (WS-ST-IDX) = 'High  '
155800        ADD 1 TO WS-MV-COUNT
155900        MOVE WS-ST-SUPPLIER-NAME (WS-ST-IDX)
156000                       TO WS-MV-SUPPLIER-NAME (WS-MV-COUNT)
156100        MOVE WS-ST-RISK-LEVEL (WS-ST-IDX)
156200                       TO WS-MV-RISK-LEVEL (WS-MV-COUNT)
156300        MOVE WS-ST-TOTAL-ORDERS (WS-ST-IDX)
156400                       TO WS-MV-TOTAL-ORDERS (WS-MV-COUNT)
156500        MOVE WS-ST-TOTAL-SPEND-NGN (WS-ST-IDX)
156600                       TO WS-MV-TOTAL-SPEND-NGN (WS-MV-COUNT)
156700        ADD WS-ST-TOTAL-SPEND-NGN (WS-ST-IDX)
156800                       TO WS-MAVERICK-SPEND-NGN
156900     END-IF.
157000
157100 2611-EVALUAR-UN-MAVERICK-FIN.
157200     EXIT.
157300
157400*----------------------------------------------------------------*
157500 2620-ORDENAR-MAVERICK.
157600
157700     SET WS-SORT-DID-SWAP TO TRUE.
157800     PERFORM 2621-UNA-PASADA-MAVERICK
157900        THRU 2621-UNA-PASADA-MAVERICK-FIN
158000        UNTIL WS-SORT-NO-SWAP.
158100
158200 2620-ORDENAR-MAVERICK-FIN.
158300     EXIT.
158400
158500*----------------------------------------------------------------*
158600 2621-UNA-PASADA-MAVERICK.
158700
158800     SET WS-SORT-NO-SWAP TO TRUE.
158900     SET WS-MV-IDX TO 1.
159000     PERFORM 2622-COMPARAR-ADYACENTES-MAV
159100        THRU 2622-COMPARAR-ADYACENTES-MAV-FIN
159200        VARYING WS-MV-IDX FROM 1 BY 1
159300        UNTIL WS-MV-IDX > WS-MV-COUNT - 1.
159400
159500 2621-UNA-PASADA-MAVERICK-FIN.
159600     EXIT.
159700
159800*----------------------------------------------------------------*
159900 2622-COMPARAR-ADYACENTES-MAV.
160000
160100     IF WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX) <
160200        WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX + 1)
160300        MOVE WS-MV-SUPPLIER-NAME (WS-MV-IDX) TO
160400                                      WS-MV-SUPPLIER-NAME-T
160500        MOVE WS-MV-RISK-LEVEL (WS-MV-IDX)    TO WS-MV-RISK-LEVEL-T
160600        MOVE WS-MV-TOTAL-ORDERS (WS-MV-IDX)  TO
160700                                      WS-MV-TOTAL-ORDERS-T
160800        MOVE WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX) TO
160900                                      WS-MV-TOTAL-SPEND-NGN-T
161000        MOVE WS-MV-SUPPLIER-NAME (WS-MV-IDX + 1) TO
161100                              WS-MV-SUPPLIER-NAME (WS-MV-IDX)
161200        MOVE WS-MV-RISK-LEVEL (WS-MV-IDX + 1) TO
161300                              WS-MV-RISK-LEVEL (WS-MV-IDX)
161400        MOVE WS-MV-TOTAL-ORDERS (WS-MV-IDX + 1) TO
161500                              WS-MV-TOTAL-ORDERS (WS-MV-IDX)
161600        MOVE WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX + 1) TO
161700                              WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX)
161800        MOVE WS-MV-SUPPLIER-NAME-T TO
161900                              WS-MV-SUPPLIER-NAME (WS-MV-IDX + 1)
162000        MOVE WS-MV-RISK-LEVEL-T  TO
162100                              WS-MV-RISK-LEVEL (WS-MV-IDX + 1)
162200        MOVE WS-MV-TOTAL-ORDERS-T TO
162300                              WS-MV-TOTAL-ORDERS (WS-MV-IDX + 1)
162400        MOVE WS-MV-TOTAL-SPEND-NGN-T TO
162500                              WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX + 1)
162600        SET WS-SORT-DID-SWAP TO TRUE
162700     END-IF.
162800
162900 2622-COMPARAR-ADYACENTES-MAV-FIN.
163000     EXIT.
163100
163200*----------------------------------------------------------------*
163300 2630-IMPRIMIR-MAVERICK.
163400
163500     MOVE SPACES TO RP-SECTION-LINE.
163600     MOVE '6. MAVERICK BUYING' TO RP-SECTION-TEXT.
163700     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
163800     WRITE WS-RPTPRINT-RECORD.
163900
164000     MOVE SPACES TO RP-LABEL-VALUE-LINE.
164100     MOVE 'MAVERICK-SPEND (NGN)' TO RP-LV-LABEL.
164200     MOVE WS-MAVERICK-SPEND-NGN TO RP-LV-VALUE.
164300     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
164400     WRITE WS-RPTPRINT-RECORD.
164500
164600     MOVE SPACES TO RP-LABEL-VALUE-LINE.
164700     MOVE 'PCT OF TOTAL SPEND' TO RP-LV-LABEL.
164800     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
164900        MOVE ZERO TO WS-SAVINGS-PCT
165000     ELSE
165100        COMPUTE WS-SAVINGS-PCT ROUNDED =
165200              (WS-MAVERICK-SPEND-NGN * 100) /
165300              WS-GRAND-TOTAL-SPEND-NGN
165400     END-IF.
165500     MOVE WS-SAVINGS-PCT TO RP-LV-VALUE.
165600     MOVE RP-LABEL-VALUE-LINE TO WS-RPTPRINT-RECORD.
165700     WRITE WS-RPTPRINT-RECORD.
165800
165900     SET WS-MV-IDX TO 1.
166000     PERFORM 2631-IMPRIMIR-UN-MAVERICK
166100        THRU 2631-IMPRIMIR-UN-MAVERICK-FIN
166200        VARYING WS-MV-IDX FROM 1 BY 1
166300        UNTIL WS-MV-IDX > WS-MV-COUNT.
166400
166500     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
166600     WRITE WS-RPTPRINT-RECORD.
166700
166800 2630-IMPRIMIR-MAVERICK-FIN.
166900     EXIT.
167000
167100*----------------------------------------------------------------*
167200 2631-IMPRIMIR-UN-MAVERICK.
167300
167400     MOVE SPACES TO RP-MAVERICK-LINE.
167500     MOVE WS-MV-SUPPLIER-NAME (WS-MV-IDX) TO RP-MV-SUPPLIER.
167600     MOVE WS-MV-RISK-LEVEL (WS-MV-IDX) TO RP-MV-RISK.
167700     MOVE WS-MV-TOTAL-ORDERS (WS-MV-IDX) TO RP-MV-ORDERS.
167800     MOVE WS-MV-TOTAL-SPEND-NGN (WS-MV-IDX) TO RP-MV-SPEND.
167900     MOVE RP-MAVERICK-LINE TO WS-RPTPRINT-RECORD.
168000     WRITE WS-RPTPRINT-RECORD.
168100
168200 2631-IMPRIMIR-UN-MAVERICK-FIN.
168300     EXIT.
168400
168500*----------------------------------------------------------------*
168600*   SECTION 7 - FX EXPOSURE                                      *
168700*----------------------------------------------------------------*
168800 2700-SECCION-FX.
168900
169000     PERFORM 2710-CALCULAR-FX
169100        THRU 2710-CALCULAR-FX-FIN.
169200
169300     PERFORM 2720-IMPRIMIR-FX
169400        THRU 2720-IMPRIMIR-FX-FIN.
169500
169600 2700-SECCION-FX-FIN.
169700     EXIT.
169800
169900*----------------------------------------------------------------*
170000 2710-CALCULAR-FX.
170100
170200     IF WS-FX-USD-COUNT = ZERO
170300        MOVE ZERO TO WS-FX-AVG-RATE
170400        MOVE ZERO TO WS-FX-VOLATILITY-PCT
170500     ELSE
170600        COMPUTE WS-FX-AVG-RATE ROUNDED =
170700              WS-FX-SUM-RATE / WS-FX-USD-COUNT
170800        IF WS-FX-MIN-RATE = ZERO
170900           MOVE ZERO TO WS-FX-VOLATILITY-PCT
171000        ELSE
171100           COMPUTE WS-FX-VOLATILITY-PCT ROUNDED =
171200                 ((WS-FX-MAX-RATE - WS-FX-MIN-RATE) * 100) /
171300                 WS-FX-MIN-RATE
171400        END-IF
171500     END-IF.
171600
171700 2710-CALCULAR-FX-FIN.
171800     EXIT.
171900
172000*----------------------------------------------------------------*
172100 2720-IMPRIMIR-FX.
172200
172300     MOVE SPACES TO RP-SECTION-LINE.
172400     MOVE '7. FX EXPOSURE (USD ORDERS)' TO RP-SECTION-TEXT.
172500     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
172600     WRITE WS-RPTPRINT-RECORD.
172700
172800     MOVE SPACES TO RP-FX-LINE.
172900     MOVE 'TOTAL USD SPEND (NGN EQUIV.)' TO RP-FX-LABEL.
173000     MOVE WS-FX-TOTAL-USD-NGN TO RP-FX-VALUE.
173100     MOVE RP-FX-LINE TO WS-RPTPRINT-RECORD.
173200     WRITE WS-RPTPRINT-RECORD.
173300
173400     MOVE SPACES TO RP-FX-LINE.
173500     MOVE 'MIN IMPLIED RATE' TO RP-FX-LABEL.
173600     MOVE WS-FX-MIN-RATE TO RP-FX-VALUE.
173700     MOVE RP-FX-LINE TO WS-RPTPRINT-RECORD.
173800     WRITE WS-RPTPRINT-RECORD.
173900
174000     MOVE SPACES TO RP-FX-LINE.
174100     MOVE 'AVG IMPLIED RATE' TO RP-FX-LABEL.
174200     MOVE WS-FX-AVG-RATE TO RP-FX-VALUE.
174300     MOVE RP-FX-LINE TO WS-RPTPRINT-RECORD.
174400     WRITE WS-RPTPRINT-RECORD.
174500
174600     MOVE SPACES TO RP-FX-LINE.
174700     MOVE 'MAX IMPLIED RATE' TO RP-FX-LABEL.
174800     MOVE WS-FX-MAX-RATE TO RP-FX-VALUE.
174900     MOVE RP-FX-LINE TO WS-RPTPRINT-RECORD.
175000     WRITE WS-RPTPRINT-RECORD.
175100
175200     MOVE SPACES TO RP-FX-LINE.
175300     MOVE 'VOLATILITY PCT' TO RP-FX-LABEL.
175400     MOVE WS-FX-VOLATILITY-PCT TO RP-FX-VALUE.
175500     MOVE RP-FX-LINE TO WS-RPTPRINT-RECORD.
175600     WRITE WS-RPTPRINT-RECORD.
175700
175800     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
175900     WRITE WS-RPTPRINT-RECORD.
176000
176100 2720-IMPRIMIR-FX-FIN.
176200     EXIT.
176300
176400*----------------------------------------------------------------*
176500*   SECTION 8 - SAVINGS SUMMARY (GRAND-TOTAL CONTROL BREAK)       *
176600*----------------------------------------------------------------*
176700 2900-SECCION-AHORROS.
176800
176900     ADD WS-PRICE-SAVINGS-NGN WS-PERF-SAVINGS-NGN
177000         WS-CONS-SAVINGS-NGN GIVING WS-TOTAL-SAVINGS-NGN.
177100
177200     MOVE SPACES TO RP-SECTION-LINE.
177300     MOVE '8. SAVINGS SUMMARY' TO RP-SECTION-TEXT.
177400     MOVE RP-SECTION-LINE TO WS-RPTPRINT-RECORD.
177500     WRITE WS-RPTPRINT-RECORD.
177600
177700     MOVE SPACES TO RP-SAVINGS-LINE.
177800     MOVE 'PRICE STANDARDIZATION' TO RP-SV-OPPORTUNITY.
177900     MOVE WS-PRICE-SAVINGS-NGN TO RP-SV-SAVINGS.
178000     PERFORM 2901-PCT-DE-GASTO THRU 2901-PCT-DE-GASTO-FIN.
178100     MOVE RP-SAVINGS-LINE TO WS-RPTPRINT-RECORD.
178200     WRITE WS-RPTPRINT-RECORD.
178300
178400     MOVE SPACES TO RP-SAVINGS-LINE.
178500     MOVE 'SUPPLIER PERFORMANCE' TO RP-SV-OPPORTUNITY.
178600     MOVE WS-PERF-SAVINGS-NGN TO RP-SV-SAVINGS.
178700     PERFORM 2902-PCT-DE-GASTO-PERF THRU 2902-PCT-DE-GASTO-PERF-FIN.
178800     MOVE RP-SAVINGS-LINE TO WS-RPTPRINT-RECORD.
178900     WRITE WS-RPTPRINT-RECORD.
179000
179100     MOVE SPACES TO RP-SAVINGS-LINE.
179200     MOVE 'SUPPLIER CONSOLIDATION' TO RP-SV-OPPORTUNITY.
179300     MOVE WS-CONS-SAVINGS-NGN TO RP-SV-SAVINGS.
179400     PERFORM 2903-PCT-DE-GASTO-CONS THRU 2903-PCT-DE-GASTO-CONS-FIN.
179500     MOVE RP-SAVINGS-LINE TO WS-RPTPRINT-RECORD.
179600     WRITE WS-RPTPRINT-RECORD.
179700
179800     MOVE RP-DASH-LINE TO WS-RPTPRINT-RECORD.
179900     WRITE WS-RPTPRINT-RECORD.
180000
180100     ADD WS-PRICE-SAVINGS-NGN WS-PERF-SAVINGS-NGN
180200         WS-CONS-SAVINGS-NGN GIVING WS-TOTAL-SAVINGS-NGN.
180300
180400     MOVE SPACES TO RP-SAVINGS-LINE.
180500     MOVE 'TOTAL SAVINGS' TO RP-SV-OPPORTUNITY.
180600     MOVE WS-TOTAL-SAVINGS-NGN TO RP-SV-SAVINGS.
180700     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
180800        MOVE ZERO TO RP-SV-PCT
180900     ELSE
181000        COMPUTE RP-SV-PCT ROUNDED =
181100              (WS-TOTAL-SAVINGS-NGN * 100) /
181200              WS-GRAND-TOTAL-SPEND-NGN
181300     END-IF.
181400     MOVE RP-SAVINGS-LINE TO WS-RPTPRINT-RECORD.
181500     WRITE WS-RPTPRINT-RECORD.
181600
181700     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
181800     WRITE WS-RPTPRINT-RECORD.
181900
182000 2900-SECCION-AHORROS-FIN.
182100     EXIT.
182200
182300*----------------------------------------------------------------*
182400 2901-PCT-DE-GASTO.
182500
182600     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
182700        MOVE ZERO TO RP-SV-PCT
182800     ELSE
182900        COMPUTE RP-SV-PCT ROUNDED =
183000              (WS-PRICE-SAVINGS-NGN * 100) /
183100              WS-GRAND-TOTAL-SPEND-NGN
183200     END-IF.
183300
183400 2901-PCT-DE-GASTO-FIN.
183500     EXIT.
183600
183700*----------------------------------------------------------------*
183800 2902-PCT-DE-GASTO-PERF.
183900
184000     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
184100        MOVE ZERO TO RP-SV-PCT
184200     ELSE
184300        COMPUTE RP-SV-PCT ROUNDED =
184400              (WS-PERF-SAVINGS-NGN * 100) /
184500              WS-GRAND-TOTAL-SPEND-NGN
184600     END-IF.
184700
184800 2902-PCT-DE-GASTO-PERF-FIN.
184900     EXIT.
185000
185100*----------------------------------------------------------------*
185200 2903-PCT-DE-GASTO-CONS.
185300
185400     IF WS-GRAND-TOTAL-SPEND-NGN = ZERO
185500        MOVE ZERO TO RP-SV-PCT
185600     ELSE
185700        COMPUTE RP-SV-PCT ROUNDED =
185800              (WS-CONS-SAVINGS-NGN * 100) /
185900              WS-GRAND-TOTAL-SPEND-NGN
186000     END-IF.
186100
186200 2903-PCT-DE-GASTO-CONS-FIN.
186300     EXIT.
186400
186500*----------------------------------------------------------------*
186600*   WRITE THE INSIGHTS KEY/VALUE FILE FOR THE REST OF THE SUITE  *
186700*----------------------------------------------------------------*
186800 2950-GRABAR-INSIGHTS.
186900
187000     MOVE 'TOTAL-SPEND-NGN'      TO IN-KEY-NAME.
187100     MOVE WS-GRAND-TOTAL-SPEND-NGN TO IN-KEY-VALUE.
187200     WRITE IN-INSIGHT-RECORD.
187300
187400     MOVE 'PRICE-SAVINGS-NGN'    TO IN-KEY-NAME.
187500     MOVE WS-PRICE-SAVINGS-NGN TO IN-KEY-VALUE.
187600     WRITE IN-INSIGHT-RECORD.
187700
187800     MOVE 'PERF-SAVINGS-NGN'     TO IN-KEY-NAME.
187900     MOVE WS-PERF-SAVINGS-NGN TO IN-KEY-VALUE.
188000     WRITE IN-INSIGHT-RECORD.
188100
188200     MOVE 'CONS-SAVINGS-NGN'     TO IN-KEY-NAME.
188300     MOVE WS-CONS-SAVINGS-NGN TO IN-KEY-VALUE.
188400     WRITE IN-INSIGHT-RECORD.
188500
188600     MOVE 'MAVERICK-SPEND-NGN'   TO IN-KEY-NAME.
188700     MOVE WS-MAVERICK-SPEND-NGN TO IN-KEY-VALUE.
188800     WRITE IN-INSIGHT-RECORD.
188900
189000     MOVE 'TOTAL-SAVINGS-NGN'    TO IN-KEY-NAME.
189100     MOVE WS-TOTAL-SAVINGS-NGN TO IN-KEY-VALUE.
189200     WRITE IN-INSIGHT-RECORD.
189300
189400 2950-GRABAR-INSIGHTS-FIN.
189500     EXIT.
189600
189700*----------------------------------------------------------------*
189800 3000-FINALIZAR-PROGRAMA.
189900
190000     PERFORM 3200-CERRAR-ARCHIVOS
190100        THRU 3200-CERRAR-ARCHIVOS-FIN.
190200
190300 3000-FINALIZAR-PROGRAMA-FIN.
190400     EXIT.
190500
190600*----------------------------------------------------------------*
190700 3200-CERRAR-ARCHIVOS.
190800
190900     CLOSE PURCHORDS SUPPPERF CATTOTAL INSIGHTS RPTPRINT.
191000
191100 3200-CERRAR-ARCHIVOS-FIN.
191200     EXIT.
191300*----------------------------------------------------------------*
191400 END PROGRAM PRANALIZ.
