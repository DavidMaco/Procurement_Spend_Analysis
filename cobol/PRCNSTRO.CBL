000100******************************************************************
000200* PROGRAM-ID: PRCNSTRO
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   17-SEP-1991  TBI  CR-1991-052  ORIGINAL WRITE-UP - CONSTRAINED
000600*                                  (SLA/RISK/DUAL-SOURCE) SUPPLIER
000700*                                  ALLOCATION, SEPARATE FROM THE
000800*                                  UNCONSTRAINED PROPTENG RUN.
000900*   03-FEB-1992  OAA  CR-1992-006  DUAL-SOURCING PRIMARY SHARE
001000*                                  CAPPED AT THE LESSER OF 65% AND
001100*                                  THE CONFIGURED MAX-SINGLE-SHARE.
001200*   09-DEC-1998  RGN  Y2K-042      YEAR 2000 REVIEW - RUN-DATE
001300*                                  STAMP REBUILT FROM A 4-DIGIT
001400*                                  YEAR SOURCE, NO WINDOWING USED.
001500*   19-AUG-2003  KDM  PR-1814      RENAMED FROM SUPPCONS TO
001600*                                  PRCNSTRO TO MATCH THE
001700*                                  PROCUREMENT SUB-SYSTEM'S OWN
001800*                                  NAMING BLOCK; NO LOGIC CHANGE.
001900*   16-MAY-2010  BSA  PR-1971      MANAGEMENT REPORT DD NOW OPENED
002000*                                  EXTEND SO THIS STEP'S HEADLINE
002100*                                  APPENDS TO PRANALIZ'S REPORT.
002200* ---------------------------------------------------------------
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PRCNSTRO.
002500 AUTHOR. O A ADEYEMI.
002600 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
002700 DATE-WRITTEN. 17-SEP-1991.
002800 DATE-COMPILED.
002900 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
003000*----------------------------------------------------------------*
003100*    PURPOSE - U4 CONSTROPT.  FOR EACH CATEGORY, FILTERS SUPPLIERS  *
003200*    ELIGIBLE ON ON-TIME-DELIVERY FLOOR / INCIDENT CEILING / RISK   *
003300*    CAP (FALLING BACK TO THE SINGLE CHEAPEST SUPPLIER IF NONE      *
003400*    QUALIFY), APPLIES A PRICE-PERCENTILE CUT, AND ALLOCATES        *
003500*    EITHER A SINGLE SOURCE OR A DUAL SOURCE (65/35 SPLIT) WHEN     *
003600*    CATEGORY SPEND EXCEEDS THE DUAL-SOURCING THRESHOLD.  WRITES    *
003700*    ONE RECOMMENDATION RECORD PER SELECTED SUPPLIER.               *
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700     SELECT SUPPPERF ASSIGN TO SUPPERF
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS FS-SUPPPERF.
005000
005100     SELECT CATTOTAL ASSIGN TO CATTOT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-CATTOTAL.
005400
005500     SELECT RECOMEND ASSIGN TO RECCONS
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS FS-RECOMEND.
005800
005900     SELECT INSIGHTS ASSIGN TO INSITE
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         FILE STATUS IS FS-INSIGHTS.
006200
006300     SELECT RPTPRINT ASSIGN TO RPTOUT
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-RPTPRINT.
006600
006700*----------------------------------------------------------------*
006800 DATA DIVISION.
006900
007000 FILE SECTION.
007100
007200 FD SUPPPERF.
007300     COPY SUPPPERF.
007400
007500 FD CATTOTAL.
007600     COPY CATTOTAL.
007700
007800 FD RECOMEND.
007900     COPY RECOMEND.
008000
008100 FD INSIGHTS.
008200     COPY INSIGHTS.
008300
008400 FD RPTPRINT.
008500 01 WS-RPTPRINT-RECORD                PIC X(132).
008600
008700*----------------------------------------------------------------*
008800 WORKING-STORAGE SECTION.
008900
009000     COPY ANALRPT.
009100
009200 01 FS-STATUS-GROUP.
009300    05 FS-SUPPPERF                   PIC X(2).
009400       88 FS-SUPPPERF-OK                        VALUE '00'.
009500       88 FS-SUPPPERF-EOF                       VALUE '10'.
009600    05 FS-CATTOTAL                   PIC X(2).
009700       88 FS-CATTOTAL-OK                        VALUE '00'.
009800       88 FS-CATTOTAL-EOF                       VALUE '10'.
009900    05 FS-RECOMEND                   PIC X(2).
010000       88 FS-RECOMEND-OK                        VALUE '00'.
010100    05 FS-INSIGHTS                   PIC X(2).
010200       88 FS-INSIGHTS-OK                        VALUE '00'.
010300    05 FS-RPTPRINT                   PIC X(2).
010400       88 FS-RPTPRINT-OK                        VALUE '00'.
010500
010600*----------------------------------------------------------------*
010700*   POLICY CONSTANTS - PROCUREMENT POLICY MEMO 91-006              *
010800*----------------------------------------------------------------*
010900 77 WS-OTD-FLOOR                     PIC S9(03)V99   VALUE 000.00.
011000 77 WS-QUALITY-CEILING               PIC 9(05)       VALUE 00005.
011100 77 WS-MAX-RISK-RANK                 PIC 9(01)       VALUE 2.
011200 77 WS-MIN-PRICE-PERCENTILE          PIC S9V9999     VALUE 0.0000.
011300 77 WS-DUAL-THRESHOLD-NGN            PIC S9(15)V99
011400                                      VALUE 50000000000.00.
011500 77 WS-MAX-SINGLE-SHARE              PIC S9V9999     VALUE 0.8000.
011600 77 WS-PRIMARY-SHARE                 PIC S9V9999     VALUE 0.6500.
011700
011800*----------------------------------------------------------------*
011900*   SUPPLIER-PERFORMANCE TABLE - FULL LOAD OF SUPPPERF             *
012000*----------------------------------------------------------------*
012100 01 WS-SP-TABLE.
012200    05 WS-SP-ENTRY OCCURS 1 TO 300 TIMES
012300                   DEPENDING ON WS-SP-COUNT
012400                   INDEXED BY WS-SP-IDX.
012500       10 WS-SP-SUPPLIER-ID          PIC X(07).
012600       10 WS-SP-SUPPLIER-NAME        PIC X(40).
012700       10 WS-SP-CATEGORY             PIC X(15).
012800       10 WS-SP-RISK-LEVEL           PIC X(06).
012900       10 WS-SP-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
013000       10 WS-SP-OTD-PCT              PIC S9(03)V99.
013100       10 WS-SP-INCIDENT-COUNT       PIC 9(05).
013200 77 WS-SP-COUNT                      PIC 9(4) COMP VALUE 0.
013300
013400*----------------------------------------------------------------*
013500*   CATEGORY TOTALS TABLE - FULL LOAD OF CATTOTAL                  *
013600*----------------------------------------------------------------*
013700 01 WS-CAT-TABLE.
013800    05 WS-CT-ENTRY OCCURS 1 TO 50 TIMES
013900                   DEPENDING ON WS-CT-COUNT
014000                   INDEXED BY WS-CT-IDX.
014100       10 WS-CT-CATEGORY             PIC X(15).
014200       10 WS-CT-QUANTITY             PIC S9(11)V99.
014300       10 WS-CT-SPEND-NGN            PIC S9(13)V99.
014400 77 WS-CT-COUNT                      PIC 9(3) COMP VALUE 0.
014500
014600*----------------------------------------------------------------*
014700*   CANDIDATE TABLE - REBUILT PER CATEGORY, WITH RISK RANK AND     *
014800*   ELIGIBILITY FLAG ADDED TO THE RAW SUPPPERF FIELDS              *
014900*----------------------------------------------------------------*
015000 01 WS-CAND-TABLE.
015100    05 WS-CD-ENTRY OCCURS 1 TO 100 TIMES
015200                   DEPENDING ON WS-CD-COUNT
015300                   INDEXED BY WS-CD-IDX.
015400       10 WS-CD-SUPPLIER-ID          PIC X(07).
015500       10 WS-CD-SUPPLIER-NAME        PIC X(40).
015600       10 WS-CD-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
015700       10 WS-CD-OTD-PCT              PIC S9(03)V99.
015800       10 WS-CD-INCIDENT-COUNT       PIC 9(05).
015900       10 WS-CD-RISK-RANK            PIC 9(01).
016000       10 WS-CD-ELIGIBLE-FLAG        PIC X(01).
016100          88 WS-CD-IS-ELIGIBLE                 VALUE 'Y'.
016200          88 WS-CD-NOT-ELIGIBLE                VALUE 'N'.
016300 77 WS-CD-COUNT                      PIC 9(3) COMP VALUE 0.
016400
016500*----------------------------------------------------------------*
016600*   SUBSET TABLES - ELIGIBLE SET AND PRICE-QUALIFIED SET (SAME     *
016700*   SHAPE, ALL DISPLAY FIELDS SO A WHOLE-GROUP MOVE IS BYTE-SAFE)   *
016800*----------------------------------------------------------------*
016900 01 WS-ELIG-TABLE.
017000    05 WS-EL-ENTRY OCCURS 1 TO 100 TIMES
017100                   DEPENDING ON WS-EL-COUNT
017200                   INDEXED BY WS-EL-IDX.
017300       10 WS-EL-SUPPLIER-ID          PIC X(07).
017400       10 WS-EL-SUPPLIER-NAME        PIC X(40).
017500       10 WS-EL-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
017600 77 WS-EL-COUNT                      PIC 9(3) COMP VALUE 0.
017700
017800 01 WS-QUAL-TABLE.
017900    05 WS-QL-ENTRY OCCURS 1 TO 100 TIMES
018000                   DEPENDING ON WS-QL-COUNT
018100                   INDEXED BY WS-QL-IDX.
018200       10 WS-QL-SUPPLIER-ID          PIC X(07).
018300       10 WS-QL-SUPPLIER-NAME        PIC X(40).
018400       10 WS-QL-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
018500 77 WS-QL-COUNT                      PIC 9(3) COMP VALUE 0.
018600
018700*----------------------------------------------------------------*
018800*   RISKRANK LINKAGE-COMPATIBLE WORK AREA                         *
018900*----------------------------------------------------------------*
019000 01 WS-RISK-LOOKUP-AREA.
019100    05 WS-RL-LEVEL-TEXT              PIC X(06).
019200    05 WS-RL-RANK                    PIC 9(01).
019300    05 WS-RL-SCORE                   PIC 9V9(4).
019400    05 FILLER                        PIC X(05).
019500
019600*----------------------------------------------------------------*
019700*   MIN/MAX AND PRIMARY/SECONDARY WORK AREAS                      *
019800*----------------------------------------------------------------*
019900 01 WS-MINMAX-PRICE-GROUP.
020000    05 WS-MIN-PRICE                  PIC S9(09)V9999 VALUE 0.
020100    05 WS-MAX-PRICE                  PIC S9(09)V9999 VALUE 0.
020200 01 WS-MINMAX-PRICE-AUDIT REDEFINES WS-MINMAX-PRICE-GROUP.
020300    05 WS-MIN-PRICE-X                PIC X(13).
020400    05 WS-MAX-PRICE-X                PIC X(13).
020500
020600 77 WS-PRICE-RANGE                   PIC S9(09)V9999 VALUE 0.
020700 77 WS-PRICE-THRESHOLD               PIC S9(09)V9999 VALUE 0.
020800
020900 77 WS-PRIMARY-IDX                   PIC 9(3) COMP VALUE 0.
021000 77 WS-SECONDARY-IDX                 PIC 9(3) COMP VALUE 0.
021100 77 WS-BEST-PRICE-SO-FAR             PIC S9(09)V9999 VALUE 0.
021200
021300 77 WS-HIST-SPEND-NGN                PIC S9(15)V99 VALUE 0.
021400 77 WS-CONS-SPEND-NGN                PIC S9(15)V99 VALUE 0.
021500 77 WS-CNSTRO-SAVINGS-NGN            PIC S9(15)V99 VALUE 0.
021600 77 WS-CNSTRO-SAVINGS-PCT            PIC S9(03)V99 VALUE 0.
021700
021800 01 WS-RUN-COUNTERS.
021900    05 WS-ROWS-WRITTEN               PIC 9(5) COMP VALUE 0.
022000    05 WS-DUAL-SOURCED-ROWS          PIC 9(5) COMP VALUE 0.
022100 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
022200    05 WS-ROWS-WRITTEN-X             PIC X(05).
022300    05 WS-DUAL-SOURCED-ROWS-X        PIC X(05).
022400
022500 77 WS-HL-NUM-EDIT                   PIC Z,ZZZ,ZZZ,ZZ9.99.
022600
022700 01 WS-SYSTEM-DATE-AREA.
022800    05 WS-SYS-DATE-TEXT              PIC 9(06).
022900 01 WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-AREA.
023000    05 WS-SYS-YY                     PIC 99.
023100    05 WS-SYS-MM                     PIC 99.
023200    05 WS-SYS-DD                     PIC 99.
023300
023400*----------------------------------------------------------------*
023500 PROCEDURE DIVISION.
023600*----------------------------------------------------------------*
023700
023800     PERFORM 1000-INICIAR-PROGRAMA
023900        THRU 1000-INICIAR-PROGRAMA-FIN.
024000
024100     PERFORM 2000-PROCESAR-PROGRAMA
024200        THRU 2000-PROCESAR-PROGRAMA-FIN.
024300
024400     PERFORM 3000-FINALIZAR-PROGRAMA
024500        THRU 3000-FINALIZAR-PROGRAMA-FIN.
024600
024700     DISPLAY 'PRCNSTRO - RECOMMENDATIONS WRITTEN: '
024800                                        WS-ROWS-WRITTEN-X.
024900     DISPLAY 'PRCNSTRO - DUAL-SOURCED ROWS       : '
025000                                        WS-DUAL-SOURCED-ROWS-X.
025100
025200     STOP RUN.
025300
025400*----------------------------------------------------------------*
025500 1000-INICIAR-PROGRAMA.
025600
025700     ACCEPT WS-SYS-DATE-TEXT FROM DATE.
025800
025900     IF WS-MAX-SINGLE-SHARE < WS-PRIMARY-SHARE
026000        MOVE WS-MAX-SINGLE-SHARE TO WS-PRIMARY-SHARE
026100     END-IF.
026200
026300     OPEN INPUT SUPPPERF.
026400     OPEN INPUT CATTOTAL.
026500     OPEN OUTPUT RECOMEND.
026600     OPEN EXTEND INSIGHTS.
026700     OPEN EXTEND RPTPRINT.
026800
026900 1000-INICIAR-PROGRAMA-FIN.
027000     EXIT.
027100
027200*----------------------------------------------------------------*
027300 2000-PROCESAR-PROGRAMA.
027400
027500     PERFORM 2010-CARGAR-DESEMPENO
027600        THRU 2010-CARGAR-DESEMPENO-FIN.
027700
027800     PERFORM 2020-CARGAR-CATEGORIAS
027900        THRU 2020-CARGAR-CATEGORIAS-FIN.
028000
028100     PERFORM 2030-PROCESAR-CATEGORIAS
028200        THRU 2030-PROCESAR-CATEGORIAS-FIN.
028300
028400     IF WS-HIST-SPEND-NGN = ZERO
028500        MOVE ZERO TO WS-CNSTRO-SAVINGS-PCT
028600     ELSE
028700        COMPUTE WS-CNSTRO-SAVINGS-NGN ROUNDED =
028800              WS-HIST-SPEND-NGN - WS-CONS-SPEND-NGN
028900        IF WS-CNSTRO-SAVINGS-NGN < ZERO
029000           MOVE ZERO TO WS-CNSTRO-SAVINGS-NGN
029100        END-IF
029200        COMPUTE WS-CNSTRO-SAVINGS-PCT ROUNDED =
029300              (WS-CNSTRO-SAVINGS-NGN * 100) / WS-HIST-SPEND-NGN
029400     END-IF.
029500
029600     PERFORM 2900-IMPRIMIR-ENCABEZADO
029700        THRU 2900-IMPRIMIR-ENCABEZADO-FIN.
029800
029900     PERFORM 2950-GRABAR-INSIGHTS
030000        THRU 2950-GRABAR-INSIGHTS-FIN.
030100
030200 2000-PROCESAR-PROGRAMA-FIN.
030300     EXIT.
030400
030500*----------------------------------------------------------------*
030600 2010-CARGAR-DESEMPENO.
030700
030800     PERFORM 2011-LEER-DESEMPENO
030900        THRU 2011-LEER-DESEMPENO-FIN
031000        UNTIL FS-SUPPPERF-EOF.
031100
031200 2010-CARGAR-DESEMPENO-FIN.
031300     EXIT.
031400
031500*----------------------------------------------------------------*
031600 2011-LEER-DESEMPENO.
031700
031800     READ SUPPPERF.
031900
032000     EVALUATE TRUE
032100         WHEN FS-SUPPPERF-OK
032200              ADD 1 TO WS-SP-COUNT
032300              MOVE SP-SUPPLIER-ID    TO
032400                    WS-SP-SUPPLIER-ID (WS-SP-COUNT)
032500              MOVE SP-SUPPLIER-NAME  TO
032600                    WS-SP-SUPPLIER-NAME (WS-SP-COUNT)
032700              MOVE SP-CATEGORY       TO
032800                    WS-SP-CATEGORY (WS-SP-COUNT)
032900              MOVE SP-RISK-LEVEL     TO
033000                    WS-SP-RISK-LEVEL (WS-SP-COUNT)
033100              MOVE SP-AVG-UNIT-COST-NGN TO
033200                    WS-SP-AVG-UNIT-COST-NGN (WS-SP-COUNT)
033300              MOVE SP-ON-TIME-DELIVERY-PCT TO
033400                    WS-SP-OTD-PCT (WS-SP-COUNT)
033500              MOVE SP-QUALITY-INCIDENT-COUNT TO
033600                    WS-SP-INCIDENT-COUNT (WS-SP-COUNT)
033700         WHEN FS-SUPPPERF-EOF
033800              CONTINUE
033900         WHEN OTHER
034000              DISPLAY 'ERROR READING SUPPPERF FILE STATUS: '
034100                                                  FS-SUPPPERF
034200              STOP RUN
034300     END-EVALUATE.
034400
034500 2011-LEER-DESEMPENO-FIN.
034600     EXIT.
034700
034800*----------------------------------------------------------------*
034900 2020-CARGAR-CATEGORIAS.
035000
035100     PERFORM 2021-LEER-CATEGORIA
035200        THRU 2021-LEER-CATEGORIA-FIN
035300        UNTIL FS-CATTOTAL-EOF.
035400
035500 2020-CARGAR-CATEGORIAS-FIN.
035600     EXIT.
035700
035800*----------------------------------------------------------------*
035900 2021-LEER-CATEGORIA.
036000
036100     READ CATTOTAL.
036200
036300     EVALUATE TRUE
036400         WHEN FS-CATTOTAL-OK
036500              ADD 1 TO WS-CT-COUNT
036600              MOVE CT-CATEGORY TO WS-CT-CATEGORY (WS-CT-COUNT)
036700              MOVE CT-TOTAL-QUANTITY
036800                              TO WS-CT-QUANTITY (WS-CT-COUNT)
036900              MOVE CT-TOTAL-SPEND-NGN
037000                              TO WS-CT-SPEND-NGN (WS-CT-COUNT)
037100         WHEN FS-CATTOTAL-EOF
037200              CONTINUE
037300         WHEN OTHER
037400              DISPLAY 'ERROR READING CATTOTAL FILE STATUS: '
037500                                                  FS-CATTOTAL
037600              STOP RUN
037700     END-EVALUATE.
037800
037900 2021-LEER-CATEGORIA-FIN.
038000     EXIT.
038100
038200*----------------------------------------------------------------*
038300*   2030 - ONE CONSTRAINED-ALLOCATION PASS PER CATEGORY            *
038400*----------------------------------------------------------------*
038500 2030-PROCESAR-CATEGORIAS.
038600
038700     SET WS-CT-IDX TO 1.
038800     PERFORM 2031-PROCESAR-UNA-CATEGORIA
038900        THRU 2031-PROCESAR-UNA-CATEGORIA-FIN
039000        VARYING WS-CT-IDX FROM 1 BY 1
039100        UNTIL WS-CT-IDX > WS-CT-COUNT.
039200
039300 2030-PROCESAR-CATEGORIAS-FIN.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700 2031-PROCESAR-UNA-CATEGORIA.
039800
039900     MOVE ZERO TO WS-CD-COUNT.
040000     PERFORM 2100-CONSTRUIR-CANDIDATOS
040100        THRU 2100-CONSTRUIR-CANDIDATOS-FIN.
040200
040300     IF WS-CD-COUNT > ZERO
040400        ADD WS-CT-SPEND-NGN (WS-CT-IDX) TO WS-HIST-SPEND-NGN
040500
040600        PERFORM 2200-FILTRAR-ELEGIBLES
040700           THRU 2200-FILTRAR-ELEGIBLES-FIN
040800
040900        PERFORM 2300-CALIFICAR-PRECIO
041000           THRU 2300-CALIFICAR-PRECIO-FIN
041100
041200        PERFORM 2400-ABASTECIMIENTO
041300           THRU 2400-ABASTECIMIENTO-FIN
041400     END-IF.
041500
041600 2031-PROCESAR-UNA-CATEGORIA-FIN.
041700     EXIT.
041800
041900*----------------------------------------------------------------*
042000 2100-CONSTRUIR-CANDIDATOS.
042100
042200     SET WS-SP-IDX TO 1.
042300     PERFORM 2110-EVALUAR-UN-DESEMPENO
042400        THRU 2110-EVALUAR-UN-DESEMPENO-FIN
042500        VARYING WS-SP-IDX FROM 1 BY 1
042600        UNTIL WS-SP-IDX > WS-SP-COUNT.
042700
042800 2100-CONSTRUIR-CANDIDATOS-FIN.
042900     EXIT.
043000
043100*----------------------------------------------------------------*
043200 2110-EVALUAR-UN-DESEMPENO.
043300
043400     IF WS-SP-CATEGORY (WS-SP-IDX) = WS-CT-CATEGORY (WS-CT-IDX)
043500        AND WS-CD-COUNT < 100
043600        ADD 1 TO WS-CD-COUNT
043700        MOVE WS-SP-SUPPLIER-ID (WS-SP-IDX)   TO
043800                       WS-CD-SUPPLIER-ID (WS-CD-COUNT)
043900        MOVE WS-SP-SUPPLIER-NAME (WS-SP-IDX) TO
044000                       WS-CD-SUPPLIER-NAME (WS-CD-COUNT)
044100        MOVE WS-SP-AVG-UNIT-COST-NGN (WS-SP-IDX) TO
044200                       WS-CD-AVG-UNIT-COST-NGN (WS-CD-COUNT)
044300        MOVE WS-SP-OTD-PCT (WS-SP-IDX)       TO
044400                       WS-CD-OTD-PCT (WS-CD-COUNT)
044500        MOVE WS-SP-INCIDENT-COUNT (WS-SP-IDX) TO
044600                       WS-CD-INCIDENT-COUNT (WS-CD-COUNT)
044700
044800        MOVE WS-SP-RISK-LEVEL (WS-SP-IDX) TO WS-RL-LEVEL-TEXT
044900        CALL 'RISKRANK' USING WS-RISK-LOOKUP-AREA
045000        MOVE WS-RL-RANK TO WS-CD-RISK-RANK (WS-CD-COUNT)
045100
045200        SET WS-CD-NOT-ELIGIBLE (WS-CD-COUNT) TO TRUE
045300        IF WS-CD-OTD-PCT (WS-CD-COUNT) NOT < WS-OTD-FLOOR
045400           AND WS-CD-INCIDENT-COUNT (WS-CD-COUNT)
045500                                  NOT > WS-QUALITY-CEILING
045600           AND WS-CD-RISK-RANK (WS-CD-COUNT)
045700                                  NOT > WS-MAX-RISK-RANK
045800           SET WS-CD-IS-ELIGIBLE (WS-CD-COUNT) TO TRUE
045900        END-IF
046000     END-IF.
046100
046200 2110-EVALUAR-UN-DESEMPENO-FIN.
046300     EXIT.
046400
046500*----------------------------------------------------------------*
046600*   2200 - FILTER TO ELIGIBLE SUPPLIERS, WITH CHEAPEST FALLBACK    *
046700*----------------------------------------------------------------*
046800 2200-FILTRAR-ELEGIBLES.
046900
047000     MOVE ZERO TO WS-EL-COUNT.
047100     SET WS-CD-IDX TO 1.
047200     PERFORM 2210-COPIAR-SI-ELEGIBLE
047300        THRU 2210-COPIAR-SI-ELEGIBLE-FIN
047400        VARYING WS-CD-IDX FROM 1 BY 1
047500        UNTIL WS-CD-IDX > WS-CD-COUNT.
047600
047700     IF WS-EL-COUNT = ZERO
047800        PERFORM 2220-BUSCAR-MAS-BARATO-CAND
047900           THRU 2220-BUSCAR-MAS-BARATO-CAND-FIN
048000        MOVE 1 TO WS-EL-COUNT
048100        MOVE WS-CD-SUPPLIER-ID (WS-PRIMARY-IDX)   TO
048200                               WS-EL-SUPPLIER-ID (1)
048300        MOVE WS-CD-SUPPLIER-NAME (WS-PRIMARY-IDX) TO
048400                               WS-EL-SUPPLIER-NAME (1)
048500        MOVE WS-CD-AVG-UNIT-COST-NGN (WS-PRIMARY-IDX) TO
048600                               WS-EL-AVG-UNIT-COST-NGN (1)
048700     END-IF.
048800
048900 2200-FILTRAR-ELEGIBLES-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300 2210-COPIAR-SI-ELEGIBLE.
049400
049500     IF WS-CD-IS-ELIGIBLE (WS-CD-IDX)
049600        ADD 1 TO WS-EL-COUNT
049700        MOVE WS-CD-SUPPLIER-ID (WS-CD-IDX)   TO
049800                       WS-EL-SUPPLIER-ID (WS-EL-COUNT)
049900        MOVE WS-CD-SUPPLIER-NAME (WS-CD-IDX) TO
050000                       WS-EL-SUPPLIER-NAME (WS-EL-COUNT)
050100        MOVE WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) TO
050200                       WS-EL-AVG-UNIT-COST-NGN (WS-EL-COUNT)
050300     END-IF.
050400
050500 2210-COPIAR-SI-ELEGIBLE-FIN.
050600     EXIT.
050700
050800*----------------------------------------------------------------*
050900*   FINDS THE CHEAPEST ENTRY IN WS-CAND-TABLE, INDEX IN            *
051000*   WS-PRIMARY-IDX - USED FOR THE ELIGIBILITY FALLBACK             *
051100*----------------------------------------------------------------*
051200 2220-BUSCAR-MAS-BARATO-CAND.
051300
051400     MOVE 1 TO WS-PRIMARY-IDX.
051500     MOVE WS-CD-AVG-UNIT-COST-NGN (1) TO WS-BEST-PRICE-SO-FAR.
051600
051700     SET WS-CD-IDX TO 2.
051800     PERFORM 2221-COMPARAR-BARATO-CAND
051900        THRU 2221-COMPARAR-BARATO-CAND-FIN
052000        VARYING WS-CD-IDX FROM 2 BY 1
052100        UNTIL WS-CD-IDX > WS-CD-COUNT.
052200
052300 2220-BUSCAR-MAS-BARATO-CAND-FIN.
052400     EXIT.
052500
052600*----------------------------------------------------------------*
052700 2221-COMPARAR-BARATO-CAND.
052800
052900     IF WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) < WS-BEST-PRICE-SO-FAR
053000        MOVE WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) TO
053100                                       WS-BEST-PRICE-SO-FAR
053200        MOVE WS-CD-IDX TO WS-PRIMARY-IDX
053300     END-IF.
053400
053500 2221-COMPARAR-BARATO-CAND-FIN.
053600     EXIT.
053700
053800*----------------------------------------------------------------*
053900*   2300 - PRICE-PERCENTILE QUALIFICATION, WITH CHEAPEST FALLBACK  *
054000*----------------------------------------------------------------*
054100 2300-CALIFICAR-PRECIO.
054200
054300     MOVE WS-EL-AVG-UNIT-COST-NGN (1) TO WS-MIN-PRICE WS-MAX-PRICE.
054400     SET WS-EL-IDX TO 2.
054500     PERFORM 2310-EVALUAR-MIN-MAX-EL
054600        THRU 2310-EVALUAR-MIN-MAX-EL-FIN
054700        VARYING WS-EL-IDX FROM 2 BY 1
054800        UNTIL WS-EL-IDX > WS-EL-COUNT.
054900
055000     IF WS-MAX-PRICE NOT > WS-MIN-PRICE
055100        MOVE 1.0000 TO WS-PRICE-RANGE
055200     ELSE
055300        COMPUTE WS-PRICE-RANGE = WS-MAX-PRICE - WS-MIN-PRICE
055400     END-IF.
055500
055600     COMPUTE WS-PRICE-THRESHOLD =
055700        WS-MAX-PRICE -
055800        ((1 - WS-MIN-PRICE-PERCENTILE) * WS-PRICE-RANGE).
055900
056000     MOVE ZERO TO WS-QL-COUNT.
056100     SET WS-EL-IDX TO 1.
056200     PERFORM 2320-COPIAR-SI-CALIFICA
056300        THRU 2320-COPIAR-SI-CALIFICA-FIN
056400        VARYING WS-EL-IDX FROM 1 BY 1
056500        UNTIL WS-EL-IDX > WS-EL-COUNT.
056600
056700     IF WS-QL-COUNT = ZERO
056800        PERFORM 2330-BUSCAR-MAS-BARATO-EL
056900           THRU 2330-BUSCAR-MAS-BARATO-EL-FIN
057000        MOVE 1 TO WS-QL-COUNT
057100        MOVE WS-EL-SUPPLIER-ID (WS-PRIMARY-IDX)   TO
057200                               WS-QL-SUPPLIER-ID (1)
057300        MOVE WS-EL-SUPPLIER-NAME (WS-PRIMARY-IDX) TO
057400                               WS-QL-SUPPLIER-NAME (1)
057500        MOVE WS-EL-AVG-UNIT-COST-NGN (WS-PRIMARY-IDX) TO
057600                               WS-QL-AVG-UNIT-COST-NGN (1)
057700     END-IF.
057800
057900 2300-CALIFICAR-PRECIO-FIN.
058000     EXIT.
058100
058200*----------------------------------------------------------------*
058300 2310-EVALUAR-MIN-MAX-EL.
058400
058500     IF WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) < WS-MIN-PRICE
058600        MOVE WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) TO WS-MIN-PRICE
058700     END-IF.
058800     IF WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) > WS-MAX-PRICE
058900        MOVE WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) TO WS-MAX-PRICE
059000     END-IF.
059100
059200 2310-EVALUAR-MIN-MAX-EL-FIN.
059300     EXIT.
059400
059500*----------------------------------------------------------------*
059600 2320-COPIAR-SI-CALIFICA.
059700
059800     IF WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) NOT > WS-PRICE-THRESHOLD
059900        ADD 1 TO WS-QL-COUNT
060000        MOVE WS-EL-SUPPLIER-ID (WS-EL-IDX)   TO
060100                       WS-QL-SUPPLIER-ID (WS-QL-COUNT)
060200        MOVE WS-EL-SUPPLIER-NAME (WS-EL-IDX) TO
060300                       WS-QL-SUPPLIER-NAME (WS-QL-COUNT)
060400        MOVE WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) TO
060500                       WS-QL-AVG-UNIT-COST-NGN (WS-QL-COUNT)
060600     END-IF.
060700
060800 2320-COPIAR-SI-CALIFICA-FIN.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200*   FINDS THE CHEAPEST ENTRY IN WS-ELIG-TABLE - USED FOR THE       *
061300*   PRICE-QUALIFICATION FALLBACK                                   *
061400*----------------------------------------------------------------*
061500 2330-BUSCAR-MAS-BARATO-EL.
061600
061700     MOVE 1 TO WS-PRIMARY-IDX.
061800     MOVE WS-EL-AVG-UNIT-COST-NGN (1) TO WS-BEST-PRICE-SO-FAR.
061900
062000     SET WS-EL-IDX TO 2.
062100     PERFORM 2331-COMPARAR-BARATO-EL
062200        THRU 2331-COMPARAR-BARATO-EL-FIN
062300        VARYING WS-EL-IDX FROM 2 BY 1
062400        UNTIL WS-EL-IDX > WS-EL-COUNT.
062500
062600 2330-BUSCAR-MAS-BARATO-EL-FIN.
062700     EXIT.
062800
062900*----------------------------------------------------------------*
063000 2331-COMPARAR-BARATO-EL.
063100
063200     IF WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) < WS-BEST-PRICE-SO-FAR
063300        MOVE WS-EL-AVG-UNIT-COST-NGN (WS-EL-IDX) TO
063400                                       WS-BEST-PRICE-SO-FAR
063500        MOVE WS-EL-IDX TO WS-PRIMARY-IDX
063600     END-IF.
063700
063800 2331-COMPARAR-BARATO-EL-FIN.
063900     EXIT.
064000
064100*----------------------------------------------------------------*
064200*   2400 - SINGLE OR DUAL SOURCE ALLOCATION AND WRITE              *
064300*----------------------------------------------------------------*
064400 2400-ABASTECIMIENTO.
064500
064600     PERFORM 2410-BUSCAR-MAS-BARATO-QL
064700        THRU 2410-BUSCAR-MAS-BARATO-QL-FIN.
064800     MOVE WS-PRIMARY-IDX TO WS-PRIMARY-IDX.
064900
065000     IF WS-CT-SPEND-NGN (WS-CT-IDX) > WS-DUAL-THRESHOLD-NGN
065100        AND WS-QL-COUNT > 1
065200        PERFORM 2420-BUSCAR-SEGUNDO-BARATO-QL
065300           THRU 2420-BUSCAR-SEGUNDO-BARATO-QL-FIN
065400        PERFORM 2430-GRABAR-DUAL
065500           THRU 2430-GRABAR-DUAL-FIN
065600     ELSE
065700        PERFORM 2440-GRABAR-UNICO
065800           THRU 2440-GRABAR-UNICO-FIN
065900     END-IF.
066000
066100 2400-ABASTECIMIENTO-FIN.
066200     EXIT.
066300
066400*----------------------------------------------------------------*
066500*   FINDS THE CHEAPEST ENTRY IN WS-QUAL-TABLE - THE PRIMARY        *
066600*----------------------------------------------------------------*
066700 2410-BUSCAR-MAS-BARATO-QL.
066800
066900     MOVE 1 TO WS-PRIMARY-IDX.
067000     MOVE WS-QL-AVG-UNIT-COST-NGN (1) TO WS-BEST-PRICE-SO-FAR.
067100
067200     SET WS-QL-IDX TO 2.
067300     PERFORM 2411-COMPARAR-BARATO-QL
067400        THRU 2411-COMPARAR-BARATO-QL-FIN
067500        VARYING WS-QL-IDX FROM 2 BY 1
067600        UNTIL WS-QL-IDX > WS-QL-COUNT.
067700
067800 2410-BUSCAR-MAS-BARATO-QL-FIN.
067900     EXIT.
068000
068100*----------------------------------------------------------------*
068200 2411-COMPARAR-BARATO-QL.
068300
068400     IF WS-QL-AVG-UNIT-COST-NGN (WS-QL-IDX) < WS-BEST-PRICE-SO-FAR
068500        MOVE WS-QL-AVG-UNIT-COST-NGN (WS-QL-IDX) TO
068600                                       WS-BEST-PRICE-SO-FAR
068700        MOVE WS-QL-IDX TO WS-PRIMARY-IDX
068800     END-IF.
068900
069000 2411-COMPARAR-BARATO-QL-FIN.
069100     EXIT.
069200
069300*----------------------------------------------------------------*
069400*   FINDS THE NEXT-CHEAPEST DISTINCT ENTRY IN WS-QUAL-TABLE -      *
069500*   THE SECONDARY, EXCLUDING WS-PRIMARY-IDX                        *
069600*----------------------------------------------------------------*
069700 2420-BUSCAR-SEGUNDO-BARATO-QL.
069800
069900     MOVE ZERO TO WS-SECONDARY-IDX.
070000     SET WS-QL-IDX TO 1.
070100     PERFORM 2421-COMPARAR-SEGUNDO-QL
070200        THRU 2421-COMPARAR-SEGUNDO-QL-FIN
070300        VARYING WS-QL-IDX FROM 1 BY 1
070400        UNTIL WS-QL-IDX > WS-QL-COUNT.
070500
070600 2420-BUSCAR-SEGUNDO-BARATO-QL-FIN.
070700     EXIT.
070800
070900*----------------------------------------------------------------*
071000 2421-COMPARAR-SEGUNDO-QL.
071100
071200     IF WS-QL-IDX NOT = WS-PRIMARY-IDX
071300        IF WS-SECONDARY-IDX = ZERO
071400           OR WS-QL-AVG-UNIT-COST-NGN (WS-QL-IDX) <
071500              WS-QL-AVG-UNIT-COST-NGN (WS-SECONDARY-IDX)
071600           MOVE WS-QL-IDX TO WS-SECONDARY-IDX
071700        END-IF
071800     END-IF.
071900
072000 2421-COMPARAR-SEGUNDO-QL-FIN.
072100     EXIT.
072200
072300*----------------------------------------------------------------*
072400 2430-GRABAR-DUAL.
072500
072600     MOVE WS-CT-CATEGORY (WS-CT-IDX) TO RC-CATEGORY.
072700     MOVE WS-QL-SUPPLIER-ID (WS-PRIMARY-IDX)   TO RC-SUPPLIER-ID.
072800     MOVE WS-QL-SUPPLIER-NAME (WS-PRIMARY-IDX) TO RC-SUPPLIER-NAME.
072900     MOVE WS-PRIMARY-SHARE TO RC-SHARE.
073000     COMPUTE RC-PROJECTED-QUANTITY ROUNDED =
073100           WS-PRIMARY-SHARE * WS-CT-QUANTITY (WS-CT-IDX).
073200     COMPUTE RC-PROJECTED-SPEND-NGN ROUNDED =
073300           RC-PROJECTED-QUANTITY *
073400           WS-QL-AVG-UNIT-COST-NGN (WS-PRIMARY-IDX).
073500     MOVE WS-CT-SPEND-NGN (WS-CT-IDX) TO
073600                                  RC-HIST-CATEGORY-SPEND-NGN.
073700     MOVE 1 TO RC-DUAL-SOURCED-FLAG.
073800     MOVE ZERO TO RC-COMPOSITE-SCORE.
073900     WRITE RC-RECOMMENDATION-RECORD.
074000     ADD 1 TO WS-ROWS-WRITTEN.
074100     ADD 1 TO WS-DUAL-SOURCED-ROWS.
074200     ADD RC-PROJECTED-SPEND-NGN TO WS-CONS-SPEND-NGN.
074300
074400     MOVE WS-CT-CATEGORY (WS-CT-IDX) TO RC-CATEGORY.
074500     MOVE WS-QL-SUPPLIER-ID (WS-SECONDARY-IDX)   TO RC-SUPPLIER-ID.
074600     MOVE WS-QL-SUPPLIER-NAME (WS-SECONDARY-IDX) TO
074700                                               RC-SUPPLIER-NAME.
074800     COMPUTE RC-SHARE = 1 - WS-PRIMARY-SHARE.
074900     COMPUTE RC-PROJECTED-QUANTITY ROUNDED =
075000           RC-SHARE * WS-CT-QUANTITY (WS-CT-IDX).
075100     COMPUTE RC-PROJECTED-SPEND-NGN ROUNDED =
075200           RC-PROJECTED-QUANTITY *
075300           WS-QL-AVG-UNIT-COST-NGN (WS-SECONDARY-IDX).
075400     MOVE WS-CT-SPEND-NGN (WS-CT-IDX) TO
075500                                  RC-HIST-CATEGORY-SPEND-NGN.
075600     MOVE 1 TO RC-DUAL-SOURCED-FLAG.
075700     MOVE ZERO TO RC-COMPOSITE-SCORE.
075800     WRITE RC-RECOMMENDATION-RECORD.
075900     ADD 1 TO WS-ROWS-WRITTEN.
076000     ADD 1 TO WS-DUAL-SOURCED-ROWS.
076100     ADD RC-PROJECTED-SPEND-NGN TO WS-CONS-SPEND-NGN.
076200
076300 2430-GRABAR-DUAL-FIN.
076400     EXIT.
076500
076600*----------------------------------------------------------------*
076700 2440-GRABAR-UNICO.
076800
076900     MOVE WS-CT-CATEGORY (WS-CT-IDX) TO RC-CATEGORY.
077000     MOVE WS-QL-SUPPLIER-ID (WS-PRIMARY-IDX)   TO RC-SUPPLIER-ID.
077100     MOVE WS-QL-SUPPLIER-NAME (WS-PRIMARY-IDX) TO RC-SUPPLIER-NAME.
077200     MOVE 1.0000 TO RC-SHARE.
077300     MOVE WS-CT-QUANTITY (WS-CT-IDX) TO RC-PROJECTED-QUANTITY.
077400     COMPUTE RC-PROJECTED-SPEND-NGN ROUNDED =
077500           RC-PROJECTED-QUANTITY *
077600           WS-QL-AVG-UNIT-COST-NGN (WS-PRIMARY-IDX).
077700     MOVE WS-CT-SPEND-NGN (WS-CT-IDX) TO
077800                                  RC-HIST-CATEGORY-SPEND-NGN.
077900     MOVE ZERO TO RC-DUAL-SOURCED-FLAG.
078000     MOVE ZERO TO RC-COMPOSITE-SCORE.
078100     WRITE RC-RECOMMENDATION-RECORD.
078200     ADD 1 TO WS-ROWS-WRITTEN.
078300     ADD RC-PROJECTED-SPEND-NGN TO WS-CONS-SPEND-NGN.
078400
078500 2440-GRABAR-UNICO-FIN.
078600     EXIT.
078700
078800*----------------------------------------------------------------*
078900*   HEADLINE BLOCK APPENDED TO THE MANAGEMENT REPORT (SECTION 10) *
079000*----------------------------------------------------------------*
079100 2900-IMPRIMIR-ENCABEZADO.
079200
079300     MOVE SPACES TO RP-HEADLINE-LINE.
079400     MOVE '10C. U4 CONSTRAINED OPTIMIZATION (PRCNSTRO)' TO
079500                                            RP-HL-TEXT.
079600     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
079700     WRITE WS-RPTPRINT-RECORD.
079800
079900     MOVE WS-CNSTRO-SAVINGS-NGN TO WS-HL-NUM-EDIT.
080000     MOVE SPACES TO RP-HEADLINE-LINE.
080100     STRING '  CONSTRAINED SAVINGS (NGN) . . . . . . . . . . '
080200            WS-HL-NUM-EDIT DELIMITED BY SIZE
080300            INTO RP-HL-TEXT.
080400     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
080500     WRITE WS-RPTPRINT-RECORD.
080600
080700     MOVE WS-CNSTRO-SAVINGS-PCT TO WS-HL-NUM-EDIT.
080800     MOVE SPACES TO RP-HEADLINE-LINE.
080900     STRING '  CONSTRAINED SAVINGS PCT OF HIST SPEND . . . . '
081000            WS-HL-NUM-EDIT DELIMITED BY SIZE
081100            INTO RP-HL-TEXT.
081200     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
081300     WRITE WS-RPTPRINT-RECORD.
081400
081500     MOVE WS-DUAL-SOURCED-ROWS-X TO WS-HL-NUM-EDIT.
081600     MOVE SPACES TO RP-HEADLINE-LINE.
081700     STRING '  DUAL-SOURCED RECOMMENDATION ROWS. . . . . . . '
081800            WS-HL-NUM-EDIT DELIMITED BY SIZE
081900            INTO RP-HL-TEXT.
082000     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
082100     WRITE WS-RPTPRINT-RECORD.
082200
082300     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
082400     WRITE WS-RPTPRINT-RECORD.
082500
082600 2900-IMPRIMIR-ENCABEZADO-FIN.
082700     EXIT.
082800
082900*----------------------------------------------------------------*
083000 2950-GRABAR-INSIGHTS.
083100
083200     MOVE 'CNSTRO-HISTORICAL-SPEND-NGN' TO IN-KEY-NAME.
083300     MOVE WS-HIST-SPEND-NGN TO IN-KEY-VALUE.
083400     WRITE IN-INSIGHT-RECORD.
083500
083600     MOVE 'CNSTRO-CONSTRAINED-SPEND-NGN' TO IN-KEY-NAME.
083700     MOVE WS-CONS-SPEND-NGN TO IN-KEY-VALUE.
083800     WRITE IN-INSIGHT-RECORD.
083900
084000     MOVE 'CNSTRO-SAVINGS-NGN' TO IN-KEY-NAME.
084100     MOVE WS-CNSTRO-SAVINGS-NGN TO IN-KEY-VALUE.
084200     WRITE IN-INSIGHT-RECORD.
084300
084400 2950-GRABAR-INSIGHTS-FIN.
084500     EXIT.
084600
084700*----------------------------------------------------------------*
084800 3000-FINALIZAR-PROGRAMA.
084900
085000     CLOSE SUPPPERF CATTOTAL RECOMEND INSIGHTS RPTPRINT.
085100
085200 3000-FINALIZAR-PROGRAMA-FIN.
085300     EXIT.
085400*----------------------------------------------------------------*
085500 END PROGRAM PRCNSTRO.
