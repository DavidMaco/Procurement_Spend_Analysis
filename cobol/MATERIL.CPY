000100*----------------------------------------------------------------*
000200*    MATERIL.CPY  -  MATERIAL MASTER RECORD LAYOUT                *
000300*    Used by: PRDBLOAD (FD MATERIALS, read for completeness)      *
000400*----------------------------------------------------------------*
000500 01 MA-MATERIAL-RECORD.
000600    05 MA-MATERIAL-ID                           PIC X(07).
000700    05 MA-MATERIAL-NAME                         PIC X(30).
000800    05 MA-CATEGORY                              PIC X(15).
000900    05 MA-UNIT-OF-MEASURE                       PIC X(03).
001000    05 MA-STANDARD-PRICE-NGN                    PIC 9(07)V99.
001100    05 MA-LEAD-TIME-DAYS                        PIC 9(03).
001200    05 FILLER                                   PIC X(08).
