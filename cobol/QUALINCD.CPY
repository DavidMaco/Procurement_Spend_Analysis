000100*----------------------------------------------------------------*
000200*    QUALINCD.CPY  -  QUALITY INCIDENT TRANSACTION RECORD LAYOUT  *
000300*    Used by: PRDBLOAD (FD QUALINCDS)                             *
000400*----------------------------------------------------------------*
000500 01 QI-QUALITY-INCIDENT-RECORD.
000600    05 QI-INCIDENT-ID                           PIC X(07).
000700    05 QI-PO-NUMBER                             PIC X(08).
000800    05 QI-SUPPLIER-ID                           PIC X(07).
000900    05 QI-INCIDENT-TYPE                         PIC X(15).
001000    05 QI-SEVERITY                              PIC X(06).
001100       88 QI-SEV-IS-LOW                           VALUE 'Low   '.
001200       88 QI-SEV-IS-MEDIUM                        VALUE 'Medium'.
001300       88 QI-SEV-IS-HIGH                          VALUE 'High  '.
001400    05 QI-COST-IMPACT-NGN                       PIC 9(11)V99.
001500    05 FILLER                                   PIC X(05).
