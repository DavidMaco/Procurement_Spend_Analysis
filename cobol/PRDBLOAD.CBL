000100******************************************************************
000200* PROGRAM-ID: PRDBLOAD
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   11-FEB-1989  OAA  CR-1989-002  ORIGINAL WRITE-UP - LOADS THE
000600*                                  SUPPLIER, PURCHASE ORDER AND
000700*                                  QUALITY INCIDENT FEEDS AND
000800*                                  BUILDS THE SUPPLIER-PERFORMANCE
000900*                                  AND CATEGORY-TOTALS WORK FILES
001000*                                  CONSUMED BY THE REST OF THE
001100*                                  PROCUREMENT ANALYSIS SUITE.
001200*   30-MAY-1989  OAA  CR-1989-002  ADDED THE PO-NUMBER LOOKUP
001300*                                  TABLE SO INCIDENT COST CAN BE
001400*                                  MATCHED BACK TO A CATEGORY.
001500*   08-OCT-1990  TBI  PR-1170      ON-TIME DELIVERY NOW USES THE
001600*                                  DTCOMPAR SUBROUTINE INSTEAD OF
001700*                                  A RAW STRING COMPARE (LEADING
001800*                                  ZERO YEARS WERE MISCOMPARING).
001900*   22-FEB-1994  CNE  PR-1360      MATERIALS FILE NOW READ FOR
002000*                                  COMPLETENESS PER AUDIT REQUEST;
002100*                                  NOT USED IN ANY ACCUMULATION.
002200*   09-DEC-1998  CNE  Y2K-042      YEAR 2000 REVIEW - PO-DATE AND
002300*                                  DELIVERY DATES CARRY A 4-DIGIT
002400*                                  YEAR ALREADY; NO CHANGE MADE.
002500*   03-JUN-2004  KDM  PR-1822      ADAPTED FOR THE NGN/USD SPEND
002600*                                  ANALYSIS RUN (WAS THE NIGHTLY
002700*                                  CARD-CONSUMPTION LOAD STEP).
002800*   17-NOV-2009  KDM  PR-1968      TABLE SIZES RAISED TO COVER TWO
002900*                                  FULL YEARS OF PURCHASE ORDERS.
003000* ---------------------------------------------------------------
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. PRDBLOAD.
003300 AUTHOR. O A ADEYEMI.
003400 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
003500 DATE-WRITTEN. 11-FEB-1989.
003600 DATE-COMPILED.
003700 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
003800*----------------------------------------------------------------*
003900*    PURPOSE - U7 PRE-AGGREGATION STEP.  READS THE SUPPLIER        *
004000*    MASTER, THE PURCHASE ORDER AND QUALITY INCIDENT FEEDS AND     *
004100*    THE MATERIAL MASTER, AND BUILDS TWO WORK FILES: SUPPLIER-     *
004200*    PERFORMANCE (ONE ROW PER CATEGORY+SUPPLIER) AND CATEGORY-     *
004300*    TOTALS (ONE ROW PER CATEGORY).  BOTH FEED PRANALIZ, PROPTENG  *
004400*    AND PRCNSTRO.                                                 *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT SUPPLIERS ASSIGN TO SUPIN
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-SUPPLIERS.
005700
005800     SELECT MATERIALS ASSIGN TO MATIN
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-MATERIALS.
006100
006200     SELECT PURCHORDS ASSIGN TO POIN
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-PURCHORDS.
006500
006600     SELECT QUALINCDS ASSIGN TO QIIN
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-QUALINCDS.
006900
007000     SELECT SUPPPERF ASSIGN TO SUPPERF
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS FS-SUPPPERF.
007300
007400     SELECT CATTOTAL ASSIGN TO CATTOT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS FS-CATTOTAL.
007700
007800*----------------------------------------------------------------*
007900 DATA DIVISION.
008000
008100 FILE SECTION.
008200
008300 FD SUPPLIERS.
008400     COPY SUPPLIE.
008500
008600 FD MATERIALS.
008700     COPY MATERIL.
008800
008900 FD PURCHORDS.
009000     COPY PURCHORD.
009100
009200 FD QUALINCDS.
009300     COPY QUALINCD.
009400
009500 FD SUPPPERF.
009600     COPY SUPPPERF.
009700
009800 FD CATTOTAL.
009900     COPY CATTOTAL.
010000
010100*----------------------------------------------------------------*
010200 WORKING-STORAGE SECTION.
010300*----------------------------------------------------------------*
010400*   FILE STATUS AREAS                                             *
010500*----------------------------------------------------------------*
010600 01 FS-STATUS-GROUP.
010700    05 FS-SUPPLIERS                  PIC X(2).
010800       88 FS-SUPPLIERS-OK                       VALUE '00'.
010900       88 FS-SUPPLIERS-EOF                      VALUE '10'.
011000       88 FS-SUPPLIERS-NFD                      VALUE '35'.
011100    05 FS-MATERIALS                  PIC X(2).
011200       88 FS-MATERIALS-OK                       VALUE '00'.
011300       88 FS-MATERIALS-EOF                      VALUE '10'.
011400       88 FS-MATERIALS-NFD                      VALUE '35'.
011500    05 FS-PURCHORDS                  PIC X(2).
011600       88 FS-PURCHORDS-OK                       VALUE '00'.
011700       88 FS-PURCHORDS-EOF                      VALUE '10'.
011800       88 FS-PURCHORDS-NFD                      VALUE '35'.
011900    05 FS-QUALINCDS                  PIC X(2).
012000       88 FS-QUALINCDS-OK                       VALUE '00'.
012100       88 FS-QUALINCDS-EOF                      VALUE '10'.
012200       88 FS-QUALINCDS-NFD                      VALUE '35'.
012300    05 FS-SUPPPERF                   PIC X(2).
012400       88 FS-SUPPPERF-OK                        VALUE '00'.
012500    05 FS-CATTOTAL                   PIC X(2).
012600       88 FS-CATTOTAL-OK                        VALUE '00'.
012700
012800*----------------------------------------------------------------*
012900*   TABLE SIZE CONSTANTS                                         *
013000*----------------------------------------------------------------*
013100 77 WS-MAX-SUPPLIER-MASTER            PIC 9(4) VALUE 0500.
013200 77 WS-MAX-PERF-ENTRIES               PIC 9(4) VALUE 0300.
013300 77 WS-MAX-PO-LOOKUP                  PIC 9(4) VALUE 2000.
013400 77 WS-MAX-CATEGORY-ENTRIES           PIC 9(3) VALUE 050.
013500
013600*----------------------------------------------------------------*
013700*   SUPPLIER MASTER TABLE (RISK LEVEL / APPROVED FLAG BY ID)      *
013800*----------------------------------------------------------------*
013900 01 WS-SUPPLIER-MASTER-TABLE.
014000    05 WS-SM-ENTRY OCCURS 1 TO 500 TIMES
014100                   DEPENDING ON WS-SM-COUNT
014200                   INDEXED BY WS-SM-IDX.
014300       10 WS-SM-SUPPLIER-ID          PIC X(07).
014400       10 WS-SM-RISK-LEVEL           PIC X(06).
014500       10 WS-SM-APPROVED-FLAG        PIC 9.
014600 77 WS-SM-COUNT                      PIC 9(4) COMP VALUE 0.
014700
014800*----------------------------------------------------------------*
014900*   PO-NUMBER LOOKUP TABLE (FOR MATCHING QUALITY INCIDENTS)       *
015000*----------------------------------------------------------------*
015100 01 WS-PO-LOOKUP-TABLE.
015200    05 WS-PL-ENTRY OCCURS 1 TO 2000 TIMES
015300                   DEPENDING ON WS-PL-COUNT
015400                   INDEXED BY WS-PL-IDX.
015500       10 WS-PL-PO-NUMBER            PIC X(08).
015600       10 WS-PL-SUPPLIER-ID          PIC X(07).
015700       10 WS-PL-CATEGORY             PIC X(15).
015800 77 WS-PL-COUNT                      PIC 9(4) COMP VALUE 0.
015900
016000*----------------------------------------------------------------*
016100*   SUPPLIER-PERFORMANCE ACCUMULATOR TABLE (CATEGORY + SUPPLIER)  *
016200*----------------------------------------------------------------*
016300 01 WS-PERF-TABLE.
016400    05 WS-PF-ENTRY OCCURS 1 TO 300 TIMES
016500                   DEPENDING ON WS-PF-COUNT
016600                   INDEXED BY WS-PF-IDX.
016700       10 WS-PF-SUPPLIER-ID          PIC X(07).
016800       10 WS-PF-SUPPLIER-NAME        PIC X(40).
016900       10 WS-PF-CATEGORY             PIC X(15).
017000       10 WS-PF-RISK-LEVEL           PIC X(06).
017100       10 WS-PF-APPROVED-FLAG        PIC 9.
017200       10 WS-PF-ORDERS               PIC 9(5) COMP.
017300       10 WS-PF-QUANTITY             PIC S9(9)V99.
017400       10 WS-PF-SPEND-NGN            PIC S9(13)V99.
017500       10 WS-PF-DELIVERED-COUNT      PIC 9(5) COMP.
017600       10 WS-PF-ONTIME-COUNT         PIC 9(5) COMP.
017700       10 WS-PF-INCIDENT-COUNT       PIC 9(5) COMP.
017800       10 WS-PF-INCIDENT-COST-NGN    PIC S9(13)V99.
017900 77 WS-PF-COUNT                      PIC 9(4) COMP VALUE 0.
018000*    ALTERNATE KEY VIEW FOR A ONE-SHOT COMBINED COMPARE           *
018100 01 WS-PERF-SEARCH-KEY.
018200    05 WS-PSK-CATEGORY               PIC X(15).
018300    05 WS-PSK-SUPPLIER-ID            PIC X(07).
018400 01 WS-PERF-SEARCH-KEY-ALT REDEFINES WS-PERF-SEARCH-KEY.
018500    05 WS-PSK-COMBINED                PIC X(22).
018600 01 WS-PERF-TABLE-KEY.
018700    05 WS-PTK-CATEGORY               PIC X(15).
018800    05 WS-PTK-SUPPLIER-ID            PIC X(07).
018900 01 WS-PERF-TABLE-KEY-ALT REDEFINES WS-PERF-TABLE-KEY.
019000    05 WS-PTK-COMBINED                PIC X(22).
019100
019200*----------------------------------------------------------------*
019300*   CATEGORY TOTALS ACCUMULATOR TABLE                            *
019400*----------------------------------------------------------------*
019500 01 WS-CAT-TABLE.
019600    05 WS-CT-ENTRY OCCURS 1 TO 50 TIMES
019700                   DEPENDING ON WS-CT-COUNT
019800                   INDEXED BY WS-CT-IDX.
019900       10 WS-CT-CATEGORY             PIC X(15).
020000       10 WS-CT-QUANTITY             PIC S9(11)V99.
020100       10 WS-CT-SPEND-NGN            PIC S9(13)V99.
020200 77 WS-CT-COUNT                      PIC 9(3) COMP VALUE 0.
020300 01 WS-CAT-SEARCH-KEY                PIC X(15).
020400 01 WS-CAT-SEARCH-KEY-ALT REDEFINES WS-CAT-SEARCH-KEY.
020500    05 WS-CSK-FIRST-CHAR             PIC X(01).
020600    05 FILLER                        PIC X(14).
020700
020800*----------------------------------------------------------------*
020900*   RUN COUNTERS (COMP FOR SPEED, DISPLAY VIEW FOR THE AUDIT LOG) *
021000*----------------------------------------------------------------*
021100 01 WS-RUN-COUNTERS.
021200    05 WS-RC-SUPPLIERS-READ          PIC 9(5) COMP VALUE 0.
021300    05 WS-RC-MATERIALS-READ          PIC 9(5) COMP VALUE 0.
021400    05 WS-RC-PURCHORDS-READ          PIC 9(5) COMP VALUE 0.
021500    05 WS-RC-QUALINCDS-READ          PIC 9(5) COMP VALUE 0.
021600    05 WS-RC-ORPHAN-INCIDENTS        PIC 9(5) COMP VALUE 0.
021700 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
021800    05 WS-RCD-SUPPLIERS-READ         PIC X(05).
021900    05 WS-RCD-MATERIALS-READ         PIC X(05).
022000    05 WS-RCD-PURCHORDS-READ         PIC X(05).
022100    05 WS-RCD-QUALINCDS-READ         PIC X(05).
022200    05 WS-RCD-ORPHAN-INCIDENTS       PIC X(05).
022300
022400*----------------------------------------------------------------*
022500*   DATE-COMPARE / MISCELLANEOUS WORK AREAS                      *
022600*----------------------------------------------------------------*
022700 01 WS-DATE-COMPARE-AREA.
022800    05 WS-DC-EXPECTED-DATE           PIC X(10).
022900    05 WS-DC-ACTUAL-DATE             PIC X(10).
023000    05 WS-DC-ON-TIME-FLAG            PIC X(01).
023100       88 WS-DC-WAS-ON-TIME                     VALUE 'Y'.
023200       88 WS-DC-WAS-LATE                         VALUE 'N'.
023300       88 WS-DC-SKIP-NO-DELIVERY                 VALUE 'S'.
023400    05 FILLER                        PIC X(05).
023500
023600 01 WS-FOUND-SWITCH                  PIC X(01) VALUE 'N'.
023700    88 WS-ENTRY-FOUND                          VALUE 'Y'.
023800    88 WS-ENTRY-NOT-FOUND                      VALUE 'N'.
023900
024000*----------------------------------------------------------------*
024100 PROCEDURE DIVISION.
024200*----------------------------------------------------------------*
024300
024400     PERFORM 1000-INICIAR-PROGRAMA
024500        THRU 1000-INICIAR-PROGRAMA-FIN.
024600
024700     PERFORM 2000-PROCESAR-PROGRAMA
024800        THRU 2000-PROCESAR-PROGRAMA-FIN.
024900
025000     PERFORM 3000-FINALIZAR-PROGRAMA
025100        THRU 3000-FINALIZAR-PROGRAMA-FIN.
025200
025300     DISPLAY 'PRDBLOAD - SUPPLIERS READ  : ' WS-RCD-SUPPLIERS-READ.
025400     DISPLAY 'PRDBLOAD - MATERIALS READ  : ' WS-RCD-MATERIALS-READ.
025500     DISPLAY 'PRDBLOAD - PURCH ORDS READ : ' WS-RCD-PURCHORDS-READ.
025600     DISPLAY 'PRDBLOAD - QUAL INCDS READ : ' WS-RCD-QUALINCDS-READ.
025700     DISPLAY 'PRDBLOAD - ORPHAN INCIDENTS: ' WS-RCD-ORPHAN-INCIDENTS.
025800
025900     STOP RUN.
026000
026100*----------------------------------------------------------------*
026200 1000-INICIAR-PROGRAMA.
026300
026400     PERFORM 1100-ABRIR-ARCHIVOS
026500        THRU 1100-ABRIR-ARCHIVOS-FIN.
026600
026700 1000-INICIAR-PROGRAMA-FIN.
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100 1100-ABRIR-ARCHIVOS.
027200
027300     OPEN INPUT SUPPLIERS.
027400     IF NOT FS-SUPPLIERS-OK
027500        DISPLAY 'ERROR OPENING SUPPLIERS FILE STATUS: '
027600                                                  FS-SUPPLIERS
027700        STOP RUN
027800     END-IF.
027900
028000     OPEN INPUT MATERIALS.
028100     IF NOT FS-MATERIALS-OK
028200        DISPLAY 'ERROR OPENING MATERIALS FILE STATUS: '
028300                                                  FS-MATERIALS
028400        STOP RUN
028500     END-IF.
028600
028700     OPEN INPUT PURCHORDS.
028800     IF NOT FS-PURCHORDS-OK
028900        DISPLAY 'ERROR OPENING PURCHORDS FILE STATUS: '
029000                                                  FS-PURCHORDS
029100        STOP RUN
029200     END-IF.
029300
029400     OPEN INPUT QUALINCDS.
029500     IF NOT FS-QUALINCDS-OK
029600        DISPLAY 'ERROR OPENING QUALINCDS FILE STATUS: '
029700                                                  FS-QUALINCDS
029800        STOP RUN
029900     END-IF.
030000
030100     OPEN OUTPUT SUPPPERF.
030200     OPEN OUTPUT CATTOTAL.
030300
030400 1100-ABRIR-ARCHIVOS-FIN.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 2000-PROCESAR-PROGRAMA.
030900
031000     PERFORM 2100-CARGAR-PROVEEDORES
031100        THRU 2100-CARGAR-PROVEEDORES-FIN.
031200
031300     PERFORM 2200-CARGAR-ORDENES
031400        THRU 2200-CARGAR-ORDENES-FIN.
031500
031600     PERFORM 2300-CARGAR-INCIDENTES
031700        THRU 2300-CARGAR-INCIDENTES-FIN.
031800
031900     PERFORM 2400-CARGAR-MATERIALES
032000        THRU 2400-CARGAR-MATERIALES-FIN.
032100
032200 2000-PROCESAR-PROGRAMA-FIN.
032300     EXIT.
032400
032500*----------------------------------------------------------------*
032600 2100-CARGAR-PROVEEDORES.
032700
032800     PERFORM 2110-LEER-PROVEEDOR
032900        THRU 2110-LEER-PROVEEDOR-FIN
033000        UNTIL FS-SUPPLIERS-EOF.
033100
033200 2100-CARGAR-PROVEEDORES-FIN.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600 2110-LEER-PROVEEDOR.
033700
033800     READ SUPPLIERS.
033900
034000     EVALUATE TRUE
034100         WHEN FS-SUPPLIERS-OK
034200              ADD 1 TO WS-RC-SUPPLIERS-READ
034300              ADD 1 TO WS-SM-COUNT
034400              MOVE SU-SUPPLIER-ID
034500                            TO WS-SM-SUPPLIER-ID (WS-SM-COUNT)
034600              MOVE SU-RISK-LEVEL
034700                            TO WS-SM-RISK-LEVEL (WS-SM-COUNT)
034800              MOVE SU-APPROVED-FLAG
034900                            TO WS-SM-APPROVED-FLAG (WS-SM-COUNT)
035000         WHEN FS-SUPPLIERS-EOF
035100              CONTINUE
035200         WHEN OTHER
035300              DISPLAY 'ERROR READING SUPPLIERS FILE STATUS: '
035400                                                  FS-SUPPLIERS
035500              STOP RUN
035600     END-EVALUATE.
035700
035800 2110-LEER-PROVEEDOR-FIN.
035900     EXIT.
036000
036100*----------------------------------------------------------------*
036200 2200-CARGAR-ORDENES.
036300
036400     PERFORM 2210-LEER-ORDEN
036500        THRU 2210-LEER-ORDEN-FIN
036600        UNTIL FS-PURCHORDS-EOF.
036700
036800 2200-CARGAR-ORDENES-FIN.
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200 2210-LEER-ORDEN.
037300
037400     READ PURCHORDS.
037500
037600     EVALUATE TRUE
037700         WHEN FS-PURCHORDS-OK
037800              ADD 1 TO WS-RC-PURCHORDS-READ
037900              PERFORM 2220-ACUMULAR-ORDEN
038000                 THRU 2220-ACUMULAR-ORDEN-FIN
038100         WHEN FS-PURCHORDS-EOF
038200              CONTINUE
038300         WHEN OTHER
038400              DISPLAY 'ERROR READING PURCHORDS FILE STATUS: '
038500                                                  FS-PURCHORDS
038600              STOP RUN
038700     END-EVALUATE.
038800
038900 2210-LEER-ORDEN-FIN.
039000     EXIT.
039100
039200*----------------------------------------------------------------*
039300 2220-ACUMULAR-ORDEN.
039400
039500     PERFORM 2240-BUSCAR-O-CREAR-PERF
039600        THRU 2240-BUSCAR-O-CREAR-PERF-FIN.
039700
039800     ADD 1              TO WS-PF-ORDERS (WS-PF-IDX).
039900     ADD PO-QUANTITY    TO WS-PF-QUANTITY (WS-PF-IDX).
040000     ADD PO-TOTAL-AMOUNT-NGN TO WS-PF-SPEND-NGN (WS-PF-IDX).
040100
040200     IF PO-ACTUAL-DELIVERY-DATE NOT = SPACES
040300        ADD 1 TO WS-PF-DELIVERED-COUNT (WS-PF-IDX)
040400        PERFORM 2260-EVALUAR-ENTREGA
040500           THRU 2260-EVALUAR-ENTREGA-FIN
040600        IF WS-DC-WAS-ON-TIME
040700           ADD 1 TO WS-PF-ONTIME-COUNT (WS-PF-IDX)
040800        END-IF
040900     END-IF.
041000
041100     PERFORM 2250-BUSCAR-O-CREAR-CATEGORIA
041200        THRU 2250-BUSCAR-O-CREAR-CATEGORIA-FIN.
041300
041400     ADD PO-QUANTITY    TO WS-CT-QUANTITY (WS-CT-IDX).
041500     ADD PO-TOTAL-AMOUNT-NGN TO WS-CT-SPEND-NGN (WS-CT-IDX).
041600
041700     PERFORM 2270-REGISTRAR-PO-LOOKUP
041800        THRU 2270-REGISTRAR-PO-LOOKUP-FIN.
041900
042000 2220-ACUMULAR-ORDEN-FIN.
042100     EXIT.
042200
042300*----------------------------------------------------------------*
042400 2230-BUSCAR-PROVEEDOR-MASTER.
042500
042600     SET WS-ENTRY-NOT-FOUND TO TRUE.
042700     SET WS-SM-IDX TO 1.
042800     PERFORM 2231-COMPARAR-PROVEEDOR
042900        THRU 2231-COMPARAR-PROVEEDOR-FIN
043000        VARYING WS-SM-IDX FROM 1 BY 1
043100        UNTIL WS-SM-IDX > WS-SM-COUNT OR WS-ENTRY-FOUND.
043200
043300 2230-BUSCAR-PROVEEDOR-MASTER-FIN.
043400     EXIT.
043500
043600*----------------------------------------------------------------*
043700 2231-COMPARAR-PROVEEDOR.
043800
043900     IF WS-SM-SUPPLIER-ID (WS-SM-IDX) = PO-SUPPLIER-ID
044000        SET WS-ENTRY-FOUND TO TRUE
044100     END-IF.
044200
044300 2231-COMPARAR-PROVEEDOR-FIN.
044400     EXIT.
044500
044600*----------------------------------------------------------------*
044700 2240-BUSCAR-O-CREAR-PERF.
044800
044900     MOVE PO-CATEGORY    TO WS-PTK-CATEGORY.
045000     MOVE PO-SUPPLIER-ID TO WS-PTK-SUPPLIER-ID.
045100     MOVE WS-PTK-COMBINED TO WS-PSK-COMBINED.
045200
045300     SET WS-ENTRY-NOT-FOUND TO TRUE.
045400     SET WS-PF-IDX TO 1.
045500     PERFORM 2241-COMPARAR-PERF
045600        THRU 2241-COMPARAR-PERF-FIN
045700        VARYING WS-PF-IDX FROM 1 BY 1
045800        UNTIL WS-PF-IDX > WS-PF-COUNT OR WS-ENTRY-FOUND.
045900
046000     IF WS-ENTRY-NOT-FOUND
046100        ADD 1 TO WS-PF-COUNT
046200        SET WS-PF-IDX TO WS-PF-COUNT
046300        MOVE PO-SUPPLIER-ID   TO WS-PF-SUPPLIER-ID (WS-PF-IDX)
046400        MOVE PO-SUPPLIER-NAME TO WS-PF-SUPPLIER-NAME (WS-PF-IDX)
046500        MOVE PO-CATEGORY      TO WS-PF-CATEGORY (WS-PF-IDX)
046600        MOVE ZEROS TO WS-PF-ORDERS (WS-PF-IDX)
046700                      WS-PF-QUANTITY (WS-PF-IDX)
046800                      WS-PF-SPEND-NGN (WS-PF-IDX)
046900                      WS-PF-DELIVERED-COUNT (WS-PF-IDX)
047000                      WS-PF-ONTIME-COUNT (WS-PF-IDX)
047100                      WS-PF-INCIDENT-COUNT (WS-PF-IDX)
047200                      WS-PF-INCIDENT-COST-NGN (WS-PF-IDX)
047300        PERFORM 2230-BUSCAR-PROVEEDOR-MASTER
047400           THRU 2230-BUSCAR-PROVEEDOR-MASTER-FIN
047500        IF WS-ENTRY-FOUND
047600           MOVE WS-SM-RISK-LEVEL (WS-SM-IDX)
047700                        TO WS-PF-RISK-LEVEL (WS-PF-IDX)
047800           MOVE WS-SM-APPROVED-FLAG (WS-SM-IDX)
047900                        TO WS-PF-APPROVED-FLAG (WS-PF-IDX)
048000        ELSE
048100           MOVE SPACES TO WS-PF-RISK-LEVEL (WS-PF-IDX)
048200           MOVE 0      TO WS-PF-APPROVED-FLAG (WS-PF-IDX)
048300        END-IF
048400     END-IF.
048500
048600 2240-BUSCAR-O-CREAR-PERF-FIN.
048700     EXIT.
048800
048900*----------------------------------------------------------------*
049000 2241-COMPARAR-PERF.
049100
049200     MOVE WS-PF-CATEGORY (WS-PF-IDX)    TO WS-PTK-CATEGORY.
049300     MOVE WS-PF-SUPPLIER-ID (WS-PF-IDX) TO WS-PTK-SUPPLIER-ID.
049400     IF WS-PTK-COMBINED = WS-PSK-COMBINED
049500        SET WS-ENTRY-FOUND TO TRUE
049600     END-IF.
049700
049800 2241-COMPARAR-PERF-FIN.
049900     EXIT.
050000
050100*----------------------------------------------------------------*
050200 2250-BUSCAR-O-CREAR-CATEGORIA.
050300
050400     MOVE PO-CATEGORY TO WS-CAT-SEARCH-KEY.
050500
050600     SET WS-ENTRY-NOT-FOUND TO TRUE.
050700     SET WS-CT-IDX TO 1.
050800     PERFORM 2251-COMPARAR-CATEGORIA
050900        THRU 2251-COMPARAR-CATEGORIA-FIN
051000        VARYING WS-CT-IDX FROM 1 BY 1
051100        UNTIL WS-CT-IDX > WS-CT-COUNT OR WS-ENTRY-FOUND.
051200
051300     IF WS-ENTRY-NOT-FOUND
051400        ADD 1 TO WS-CT-COUNT
051500        SET WS-CT-IDX TO WS-CT-COUNT
051600        MOVE PO-CATEGORY TO WS-CT-CATEGORY (WS-CT-IDX)
051700        MOVE ZEROS TO WS-CT-QUANTITY (WS-CT-IDX)
051800                      WS-CT-SPEND-NGN (WS-CT-IDX)
051900     END-IF.
052000
052100 2250-BUSCAR-O-CREAR-CATEGORIA-FIN.
052200     EXIT.
052300
052400*----------------------------------------------------------------*
052500 2251-COMPARAR-CATEGORIA.
052600
052700     IF WS-CT-CATEGORY (WS-CT-IDX) = WS-CAT-SEARCH-KEY
052800        SET WS-ENTRY-FOUND TO TRUE
052900     END-IF.
053000
053100 2251-COMPARAR-CATEGORIA-FIN.
053200     EXIT.
053300
053400*----------------------------------------------------------------*
053500 2260-EVALUAR-ENTREGA.
053600
053700     MOVE PO-EXPECTED-DELIVERY-DATE TO WS-DC-EXPECTED-DATE.
053800     MOVE PO-ACTUAL-DELIVERY-DATE   TO WS-DC-ACTUAL-DATE.
053900
054000     CALL 'DTCOMPAR' USING WS-DATE-COMPARE-AREA.
054100
054200 2260-EVALUAR-ENTREGA-FIN.
054300     EXIT.
054400
054500*----------------------------------------------------------------*
054600 2270-REGISTRAR-PO-LOOKUP.
054700
054800     ADD 1 TO WS-PL-COUNT.
054900     MOVE PO-NUMBER      TO WS-PL-PO-NUMBER (WS-PL-COUNT).
055000     MOVE PO-SUPPLIER-ID TO WS-PL-SUPPLIER-ID (WS-PL-COUNT).
055100     MOVE PO-CATEGORY    TO WS-PL-CATEGORY (WS-PL-COUNT).
055200
055300 2270-REGISTRAR-PO-LOOKUP-FIN.
055400     EXIT.
055500
055600*----------------------------------------------------------------*
055700 2300-CARGAR-INCIDENTES.
055800
055900     PERFORM 2310-LEER-INCIDENTE
056000        THRU 2310-LEER-INCIDENTE-FIN
056100        UNTIL FS-QUALINCDS-EOF.
056200
056300 2300-CARGAR-INCIDENTES-FIN.
056400     EXIT.
056500
056600*----------------------------------------------------------------*
056700 2310-LEER-INCIDENTE.
056800
056900     READ QUALINCDS.
057000
057100     EVALUATE TRUE
057200         WHEN FS-QUALINCDS-OK
057300              ADD 1 TO WS-RC-QUALINCDS-READ
057400              PERFORM 2320-ACUMULAR-INCIDENTE
057500                 THRU 2320-ACUMULAR-INCIDENTE-FIN
057600         WHEN FS-QUALINCDS-EOF
057700              CONTINUE
057800         WHEN OTHER
057900              DISPLAY 'ERROR READING QUALINCDS FILE STATUS: '
058000                                                  FS-QUALINCDS
058100              STOP RUN
058200     END-EVALUATE.
058300
058400 2310-LEER-INCIDENTE-FIN.
058500     EXIT.
058600
058700*----------------------------------------------------------------*
058800 2320-ACUMULAR-INCIDENTE.
058900
059000     PERFORM 2330-BUSCAR-PO-EN-LOOKUP
059100        THRU 2330-BUSCAR-PO-EN-LOOKUP-FIN.
059200
059300     IF WS-ENTRY-NOT-FOUND
059400        ADD 1 TO WS-RC-ORPHAN-INCIDENTS
059500     ELSE
059600        MOVE WS-PL-CATEGORY (WS-PL-IDX)    TO WS-PTK-CATEGORY
059700        MOVE WS-PL-SUPPLIER-ID (WS-PL-IDX) TO WS-PTK-SUPPLIER-ID
059800        MOVE WS-PTK-COMBINED TO WS-PSK-COMBINED
059900        PERFORM 2340-BUSCAR-PERF-POR-INCIDENTE
060000           THRU 2340-BUSCAR-PERF-POR-INCIDENTE-FIN
060100        IF WS-ENTRY-FOUND
060200           ADD 1 TO WS-PF-INCIDENT-COUNT (WS-PF-IDX)
060300           ADD QI-COST-IMPACT-NGN
060400                       TO WS-PF-INCIDENT-COST-NGN (WS-PF-IDX)
060500        ELSE
060600           ADD 1 TO WS-RC-ORPHAN-INCIDENTS
060700        END-IF
060800     END-IF.
060900
061000 2320-ACUMULAR-INCIDENTE-FIN.
061100     EXIT.
061200
061300*----------------------------------------------------------------*
061400 2330-BUSCAR-PO-EN-LOOKUP.
061500
061600     SET WS-ENTRY-NOT-FOUND TO TRUE.
061700     SET WS-PL-IDX TO 1.
061800     PERFORM 2331-COMPARAR-PO-LOOKUP
061900        THRU 2331-COMPARAR-PO-LOOKUP-FIN
062000        VARYING WS-PL-IDX FROM 1 BY 1
062100        UNTIL WS-PL-IDX > WS-PL-COUNT OR WS-ENTRY-FOUND.
062200
062300 2330-BUSCAR-PO-EN-LOOKUP-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------*
062700 2331-COMPARAR-PO-LOOKUP.
062800
062900     IF WS-PL-PO-NUMBER (WS-PL-IDX) = QI-PO-NUMBER
063000        SET WS-ENTRY-FOUND TO TRUE
063100     END-IF.
063200
063300 2331-COMPARAR-PO-LOOKUP-FIN.
063400     EXIT.
063500
063600*----------------------------------------------------------------*
063700 2340-BUSCAR-PERF-POR-INCIDENTE.
063800
063900     SET WS-ENTRY-NOT-FOUND TO TRUE.
064000     SET WS-PF-IDX TO 1.
064100     PERFORM 2241-COMPARAR-PERF
064200        THRU 2241-COMPARAR-PERF-FIN
064300        VARYING WS-PF-IDX FROM 1 BY 1
064400        UNTIL WS-PF-IDX > WS-PF-COUNT OR WS-ENTRY-FOUND.
064500
064600 2340-BUSCAR-PERF-POR-INCIDENTE-FIN.
064700     EXIT.
064800
064900*----------------------------------------------------------------*
065000 2400-CARGAR-MATERIALES.
065100
065200     PERFORM 2410-LEER-MATERIAL
065300        THRU 2410-LEER-MATERIAL-FIN
065400        UNTIL FS-MATERIALS-EOF.
065500
065600 2400-CARGAR-MATERIALES-FIN.
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000 2410-LEER-MATERIAL.
066100
066200*    MATERIALS ARE READ FOR COMPLETENESS ONLY (AUDIT REQUEST
066300*    PR-1360) - NO FIELD FEEDS ANY ACCUMULATION IN THIS RUN.
066400
066500     READ MATERIALS.
066600
066700     EVALUATE TRUE
066800         WHEN FS-MATERIALS-OK
066900              ADD 1 TO WS-RC-MATERIALS-READ
067000         WHEN FS-MATERIALS-EOF
067100              CONTINUE
067200         WHEN OTHER
067300              DISPLAY 'ERROR READING MATERIALS FILE STATUS: '
067400                                                  FS-MATERIALS
067500              STOP RUN
067600     END-EVALUATE.
067700
067800 2410-LEER-MATERIAL-FIN.
067900     EXIT.
068000
068100*----------------------------------------------------------------*
068200 3000-FINALIZAR-PROGRAMA.
068300
068400     PERFORM 3100-GRABAR-DESEMPENO
068500        THRU 3100-GRABAR-DESEMPENO-FIN.
068600
068700     PERFORM 3200-GRABAR-CATEGORIAS
068800        THRU 3200-GRABAR-CATEGORIAS-FIN.
068900
069000     PERFORM 3300-CERRAR-ARCHIVOS
069100        THRU 3300-CERRAR-ARCHIVOS-FIN.
069200
069300 3000-FINALIZAR-PROGRAMA-FIN.
069400     EXIT.
069500
069600*----------------------------------------------------------------*
069700 3100-GRABAR-DESEMPENO.
069800
069900     SET WS-PF-IDX TO 1.
070000     PERFORM 3110-CALC-Y-GRABAR-PERF
070100        THRU 3110-CALC-Y-GRABAR-PERF-FIN
070200        VARYING WS-PF-IDX FROM 1 BY 1
070300        UNTIL WS-PF-IDX > WS-PF-COUNT.
070400
070500 3100-GRABAR-DESEMPENO-FIN.
070600     EXIT.
070700
070800*----------------------------------------------------------------*
070900 3110-CALC-Y-GRABAR-PERF.
071000
071100     MOVE WS-PF-SUPPLIER-ID (WS-PF-IDX)   TO SP-SUPPLIER-ID.
071200     MOVE WS-PF-SUPPLIER-NAME (WS-PF-IDX) TO SP-SUPPLIER-NAME.
071300     MOVE WS-PF-CATEGORY (WS-PF-IDX)      TO SP-CATEGORY.
071400     MOVE WS-PF-RISK-LEVEL (WS-PF-IDX)    TO SP-RISK-LEVEL.
071500     MOVE WS-PF-APPROVED-FLAG (WS-PF-IDX) TO SP-APPROVED-FLAG.
071600     MOVE WS-PF-ORDERS (WS-PF-IDX)        TO SP-TOTAL-ORDERS.
071700     MOVE WS-PF-QUANTITY (WS-PF-IDX)      TO SP-TOTAL-QUANTITY.
071800     MOVE WS-PF-SPEND-NGN (WS-PF-IDX)     TO SP-TOTAL-SPEND-NGN.
071900     MOVE WS-PF-INCIDENT-COUNT (WS-PF-IDX)
072000                                  TO SP-QUALITY-INCIDENT-COUNT.
072100     MOVE WS-PF-INCIDENT-COST-NGN (WS-PF-IDX)
072200                                  TO SP-TOTAL-QUALITY-COST-NGN.
072300
072400     IF WS-PF-QUANTITY (WS-PF-IDX) = ZERO
072500        MOVE ZERO TO SP-AVG-UNIT-COST-NGN
072600     ELSE
072700        COMPUTE SP-AVG-UNIT-COST-NGN ROUNDED =
072800              WS-PF-SPEND-NGN (WS-PF-IDX) /
072900              WS-PF-QUANTITY (WS-PF-IDX)
073000     END-IF.
073100
073200     IF WS-PF-DELIVERED-COUNT (WS-PF-IDX) = ZERO
073300        MOVE ZERO TO SP-ON-TIME-DELIVERY-PCT
073400     ELSE
073500        COMPUTE SP-ON-TIME-DELIVERY-PCT ROUNDED =
073600              (WS-PF-ONTIME-COUNT (WS-PF-IDX) * 100) /
073700              WS-PF-DELIVERED-COUNT (WS-PF-IDX)
073800     END-IF.
073900
074000     WRITE SP-SUPPLIER-PERFORMANCE-RECORD.
074100
074200 3110-CALC-Y-GRABAR-PERF-FIN.
074300     EXIT.
074400
074500*----------------------------------------------------------------*
074600 3200-GRABAR-CATEGORIAS.
074700
074800     SET WS-CT-IDX TO 1.
074900     PERFORM 3210-GRABAR-UNA-CATEGORIA
075000        THRU 3210-GRABAR-UNA-CATEGORIA-FIN
075100        VARYING WS-CT-IDX FROM 1 BY 1
075200        UNTIL WS-CT-IDX > WS-CT-COUNT.
075300
075400 3200-GRABAR-CATEGORIAS-FIN.
075500     EXIT.
075600
075700*----------------------------------------------------------------*
075800 3210-GRABAR-UNA-CATEGORIA.
075900
076000     MOVE WS-CT-CATEGORY (WS-CT-IDX)   TO CT-CATEGORY.
076100     MOVE WS-CT-QUANTITY (WS-CT-IDX)   TO CT-TOTAL-QUANTITY.
076200     MOVE WS-CT-SPEND-NGN (WS-CT-IDX)  TO CT-TOTAL-SPEND-NGN.
076300
076400     WRITE CT-CATEGORY-TOTAL-RECORD.
076500
076600 3210-GRABAR-UNA-CATEGORIA-FIN.
076700     EXIT.
076800
076900*----------------------------------------------------------------*
077000 3300-CERRAR-ARCHIVOS.
077100
077200     CLOSE SUPPLIERS MATERIALS PURCHORDS QUALINCDS
077300           SUPPPERF CATTOTAL.
077400
077500 3300-CERRAR-ARCHIVOS-FIN.
077600     EXIT.
077700*----------------------------------------------------------------*
077800 END PROGRAM PRDBLOAD.
