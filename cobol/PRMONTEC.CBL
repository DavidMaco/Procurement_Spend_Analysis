000100******************************************************************
000200* PROGRAM-ID: PRMONTEC
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   05-FEB-1992  OAA  CR-1992-011  ORIGINAL WRITE-UP - UNCERTAINTY
000600*                                  SIMULATION OVER U1'S SAVINGS
000700*                                  FIGURES, SEEDED NORMAL DRAWS,
000800*                                  PERCENTILE STATISTICS TABLE.
000900*   11-MAR-1992  TBI  CR-1992-011  TRIAL COUNT DROPPED FROM THE
001000*                                  ORIGINAL 10000 TO 200 - THE
001100*                                  BUBBLE SORT OF THE RESULT
001200*                                  ARRAYS WAS TAKING TOO LONG ON
001300*                                  THE OVERNIGHT CLASS; 200 GIVES
001400*                                  STABLE PERCENTILES FOR OUR
001500*                                  PURPOSES.
001600*   09-DEC-1998  RGN  Y2K-042      YEAR 2000 REVIEW - RUN-DATE
001700*                                  STAMP REBUILT FROM A 4-DIGIT
001800*                                  YEAR SOURCE, NO WINDOWING USED.
001900*   19-AUG-2003  KDM  PR-1815      RENAMED FROM MONTESIM TO
002000*                                  PRMONTEC TO MATCH THE
002100*                                  PROCUREMENT SUB-SYSTEM'S OWN
002200*                                  NAMING BLOCK; NO LOGIC CHANGE.
002300*   20-MAY-2010  BSA  PR-1971      MANAGEMENT REPORT DD NOW OPENED
002400*                                  EXTEND SO THIS STEP'S HEADLINE
002500*                                  APPENDS TO PRANALIZ'S REPORT -
002600*                                  LAST STEP OF THE JOB STREAM.
002700* ---------------------------------------------------------------
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. PRMONTEC.
003000 AUTHOR. O A ADEYEMI.
003100 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
003200 DATE-WRITTEN. 05-FEB-1992.
003300 DATE-COMPILED.
003400 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
003500*----------------------------------------------------------------*
003600*    PURPOSE - U5 MONTECARLO.  RUNS A SEEDED PSEUDO-RANDOM         *
003700*    SIMULATION OF TOTAL SAVINGS AND SAVINGS-PERCENT AROUND THE    *
003800*    U1 HEADLINE FIGURES, USING A PARK-MILLER GENERATOR AND A      *
003900*    TWELVE-DRAW IRWIN-HALL APPROXIMATION TO THE NORMAL            *
004000*    DISTRIBUTION (NO SQUARE-ROOT OR TRIG LIBRARY IS AVAILABLE ON  *
004100*    THIS COMPILER, SO STANDARD DEVIATION IS COMPUTED BY A         *
004200*    NEWTON-RAPHSON ITERATION IN PARAGRAPH 2800).  WRITES A        *
004300*    STATISTICS TABLE AND APPENDS A HEADLINE BLOCK TO THE          *
004400*    MANAGEMENT REPORT - LAST STEP OF THE PROCUREMENT JOB STREAM.  *
004500*----------------------------------------------------------------*
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT INSIGHTS ASSIGN TO INSITE
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-INSIGHTS.
005700
005800     SELECT MONTECAR ASSIGN TO MONTOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-MONTECAR.
006100
006200     SELECT RPTPRINT ASSIGN TO RPTOUT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-RPTPRINT.
006500
006600*----------------------------------------------------------------*
006700 DATA DIVISION.
006800
006900 FILE SECTION.
007000
007100 FD INSIGHTS.
007200     COPY INSIGHTS.
007300
007400 FD MONTECAR.
007500     COPY MONTECAR.
007600
007700 FD RPTPRINT.
007800 01 WS-RPTPRINT-RECORD                PIC X(132).
007900
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200
008300     COPY ANALRPT.
008400
008500 01 FS-STATUS-GROUP.
008600    05 FS-INSIGHTS                   PIC X(2).
008700       88 FS-INSIGHTS-OK                        VALUE '00'.
008800       88 FS-INSIGHTS-EOF                       VALUE '10'.
008900    05 FS-MONTECAR                   PIC X(2).
009000       88 FS-MONTECAR-OK                        VALUE '00'.
009100    05 FS-RPTPRINT                   PIC X(2).
009200       88 FS-RPTPRINT-OK                        VALUE '00'.
009300
009400*----------------------------------------------------------------*
009500*   SIMULATION CONSTANTS - PROCUREMENT POLICY MEMO 92-011.  N     *
009600*   AND SEED HELD AS 77-LEVELS SO A LATER JCL OVERRIDE CAN RESET  *
009700*   THEM WITHOUT A RECOMPILE (NOT WIRED UP ON THIS COMPILER).      *
009800*----------------------------------------------------------------*
009900 77 WS-N-TRIALS                      PIC 9(3) COMP VALUE 200.
010000 77 WS-SIGMA-PRICE                   PIC S9V99      VALUE 0.15.
010100 77 WS-SIGMA-PERF                    PIC S9V99      VALUE 0.20.
010200 77 WS-SIGMA-CONS                    PIC S9V99      VALUE 0.25.
010300 77 WS-SIGMA-SPEND                   PIC S9V99      VALUE 0.05.
010400
010500*----------------------------------------------------------------*
010600*   PARK-MILLER MINIMAL-STANDARD GENERATOR WORK AREA               *
010700*----------------------------------------------------------------*
010800 77 WS-RNG-SEED                      PIC 9(10) COMP VALUE 42.
010900 77 WS-RNG-MULTIPLIER                PIC 9(10) COMP VALUE 16807.
011000 77 WS-RNG-MODULUS                   PIC 9(10) COMP
011100                                      VALUE 2147483647.
011200 77 WS-RNG-PRODUCT                   PIC 9(18) COMP VALUE 0.
011300 77 WS-RNG-QUOTIENT                  PIC 9(10) COMP VALUE 0.
011400 77 WS-RNG-UNIFORM                   PIC 9V9(9)     VALUE 0.
011500 77 WS-RNG-SUM12                     PIC 9(2)V9(9)  VALUE 0.
011600 77 WS-RNG-NORMAL-Z                  PIC S9V9(9)    VALUE 0.
011700 77 WS-RNG-DRAW-IDX                  PIC 9(2) COMP  VALUE 0.
011800
011900*----------------------------------------------------------------*
012000*   PER-TRIAL WORK AREAS                                          *
012100*----------------------------------------------------------------*
012200 77 WS-IN-PRICE-SAVINGS-NGN          PIC S9(15)V99 VALUE 0.
012300 77 WS-IN-PERF-SAVINGS-NGN           PIC S9(15)V99 VALUE 0.
012400 77 WS-IN-CONS-SAVINGS-NGN           PIC S9(15)V99 VALUE 0.
012500 77 WS-IN-TOTAL-SPEND-NGN            PIC S9(15)V99 VALUE 0.
012600
012700 77 WS-TRIAL-PRICE-SAV               PIC S9(13)V99 VALUE 0.
012800 77 WS-TRIAL-PERF-SAV                PIC S9(13)V99 VALUE 0.
012900 77 WS-TRIAL-CONS-SAV                PIC S9(13)V99 VALUE 0.
013000 77 WS-TRIAL-SPEND                   PIC S9(15)V99 VALUE 0.
013100 77 WS-TRIAL-TOTAL-SAV               PIC S9(13)V99 VALUE 0.
013200 77 WS-TRIAL-PCT                     PIC S9(03)V9999 VALUE 0.
013300 77 WS-SPEND-FLOOR                   PIC S9(15)V99 VALUE 0.
013400 77 WS-TRIAL-IDX                     PIC 9(3) COMP VALUE 0.
013500
013600*----------------------------------------------------------------*
013700*   RESULT ARRAYS - ONE ENTRY PER TRIAL                            *
013800*----------------------------------------------------------------*
013900 01 WS-SAV-TABLE.
014000    05 WS-SAV-ENTRY OCCURS 200 TIMES
014100                    INDEXED BY WS-SAV-IDX
014200                    PIC S9(13)V99.
014300
014400 01 WS-PCT-TABLE.
014500    05 WS-PCT-ENTRY OCCURS 200 TIMES
014600                    INDEXED BY WS-PCT-IDX
014700                    PIC S9(03)V9999.
014800
014900 77 WS-SAV-SWAP                      PIC S9(13)V99   VALUE 0.
015000 77 WS-PCT-SWAP                      PIC S9(03)V9999 VALUE 0.
015100
015200 01 WS-SORT-SWAP-FLAG                PIC X(01).
015300    88 WS-SORT-DID-SWAP                        VALUE 'Y'.
015400    88 WS-SORT-NO-SWAP                         VALUE 'N'.
015500
015600*----------------------------------------------------------------*
015700*   PERCENTILE RANK LOOKUP (NEAREST-RANK METHOD)                   *
015800*----------------------------------------------------------------*
015900 77 WS-PCT-RANK-P                    PIC 9(3) COMP VALUE 0.
016000 77 WS-PCT-RANK-NUM                  PIC 9(7) COMP VALUE 0.
016100 77 WS-PCT-RANK                      PIC 9(3) COMP VALUE 0.
016200 77 WS-PCT-RANK-REM                  PIC 9(7) COMP VALUE 0.
016300
016400*----------------------------------------------------------------*
016500*   SUMMARY STATISTICS                                            *
016600*----------------------------------------------------------------*
016700 77 WS-SUM-SAVINGS                   PIC S9(18)V99 VALUE 0.
016800 77 WS-SUM-SQ-DIFF                   PIC S9(18)V99 VALUE 0.
016900 77 WS-VARIANCE-SAVINGS              PIC S9(18)V9999 VALUE 0.
017000 77 WS-DIFF-SAVINGS                  PIC S9(13)V99 VALUE 0.
017100 77 WS-SUM-PCT                       PIC S9(09)V9999 VALUE 0.
017200
017300 01 WS-SAVINGS-STATS-GROUP.
017400    05 WS-MEAN-SAVINGS-NGN           PIC S9(13)V99 VALUE 0.
017500    05 WS-MEDIAN-SAVINGS-NGN         PIC S9(13)V99 VALUE 0.
017600    05 WS-STDDEV-SAVINGS-NGN         PIC S9(13)V99 VALUE 0.
017700 01 WS-SAVINGS-STATS-AUDIT REDEFINES WS-SAVINGS-STATS-GROUP.
017800    05 WS-MEAN-SAVINGS-X             PIC X(15).
017900    05 WS-MEDIAN-SAVINGS-X           PIC X(15).
018000    05 WS-STDDEV-SAVINGS-X           PIC X(15).
018100
018200 77 WS-P05-SAVINGS-NGN               PIC S9(13)V99 VALUE 0.
018300 77 WS-P25-SAVINGS-NGN               PIC S9(13)V99 VALUE 0.
018400 77 WS-P75-SAVINGS-NGN               PIC S9(13)V99 VALUE 0.
018500 77 WS-P95-SAVINGS-NGN               PIC S9(13)V99 VALUE 0.
018600
018700 77 WS-MEAN-PCT-OF-SPEND             PIC S9(03)V9999 VALUE 0.
018800 77 WS-MEDIAN-PCT-OF-SPEND           PIC S9(03)V9999 VALUE 0.
018900 77 WS-P05-PCT-OF-SPEND              PIC S9(03)V9999 VALUE 0.
019000 77 WS-P95-PCT-OF-SPEND              PIC S9(03)V9999 VALUE 0.
019100
019200*----------------------------------------------------------------*
019300*   NEWTON-RAPHSON SQUARE ROOT WORK AREA (NO SQRT ON THIS          *
019400*   COMPILER'S RUN-TIME LIBRARY - SEE PARAGRAPH 2800)              *
019500*----------------------------------------------------------------*
019600 77 WS-SQRT-INPUT                    PIC S9(18)V9999 VALUE 0.
019700 77 WS-SQRT-GUESS                    PIC S9(13)V9999 VALUE 0.
019800 77 WS-SQRT-RESULT                   PIC S9(13)V9999 VALUE 0.
019900 77 WS-SQRT-ITER                     PIC 9(2) COMP   VALUE 0.
020000
020100 01 WS-RUN-COUNTERS.
020200    05 WS-ROWS-WRITTEN               PIC 9(2) COMP VALUE 0.
020300 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
020400    05 WS-ROWS-WRITTEN-X             PIC X(02).
020500
020600 77 WS-HL-NUM-EDIT                   PIC Z,ZZZ,ZZZ,ZZ9.99.
020700 77 WS-HL-NUM-EDIT2                  PIC Z,ZZZ,ZZZ,ZZ9.99.
020800
020900 01 WS-SYSTEM-DATE-AREA.
021000    05 WS-SYS-DATE-TEXT              PIC 9(06).
021100 01 WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-AREA.
021200    05 WS-SYS-YY                     PIC 99.
021300    05 WS-SYS-MM                     PIC 99.
021400    05 WS-SYS-DD                     PIC 99.
021500
021600*----------------------------------------------------------------*
021700 PROCEDURE DIVISION.
021800*----------------------------------------------------------------*
021900
022000     PERFORM 1000-INICIAR-PROGRAMA
022100        THRU 1000-INICIAR-PROGRAMA-FIN.
022200
022300     PERFORM 2000-PROCESAR-PROGRAMA
022400        THRU 2000-PROCESAR-PROGRAMA-FIN.
022500
022600     PERFORM 3000-FINALIZAR-PROGRAMA
022700        THRU 3000-FINALIZAR-PROGRAMA-FIN.
022800
022900     DISPLAY 'PRMONTEC - STATISTIC ROWS WRITTEN: '
023000                                        WS-ROWS-WRITTEN-X.
023100
023200     STOP RUN.
023300
023400*----------------------------------------------------------------*
023500 1000-INICIAR-PROGRAMA.
023600
023700     ACCEPT WS-SYS-DATE-TEXT FROM DATE.
023800
023900     OPEN INPUT INSIGHTS.
024000     OPEN OUTPUT MONTECAR.
024100     OPEN EXTEND RPTPRINT.
024200
024300 1000-INICIAR-PROGRAMA-FIN.
024400     EXIT.
024500
024600*----------------------------------------------------------------*
024700 2000-PROCESAR-PROGRAMA.
024800
024900     PERFORM 2010-LEER-INSIGHTS
025000        THRU 2010-LEER-INSIGHTS-FIN.
025100
025200     PERFORM 2020-CORRER-SIMULACION
025300        THRU 2020-CORRER-SIMULACION-FIN.
025400
025500     PERFORM 2100-ORDENAR-RESULTADOS
025600        THRU 2100-ORDENAR-RESULTADOS-FIN.
025700
025800     PERFORM 2200-CALCULAR-ESTADISTICAS
025900        THRU 2200-CALCULAR-ESTADISTICAS-FIN.
026000
026100     PERFORM 2300-GRABAR-ESTADISTICAS
026200        THRU 2300-GRABAR-ESTADISTICAS-FIN.
026300
026400     PERFORM 2900-IMPRIMIR-ENCABEZADO
026500        THRU 2900-IMPRIMIR-ENCABEZADO-FIN.
026600
026700 2000-PROCESAR-PROGRAMA-FIN.
026800     EXIT.
026900
027000*----------------------------------------------------------------*
027100*   2010 - PULL THE FOUR U1 KEY FIGURES OUT OF INSIGHTS, IGNORING  *
027200*   EVERY OTHER ROW APPENDED BY THE EARLIER JOB STEPS (SAME        *
027300*   TECHNIQUE AS PRSCENAR 2010/2011)                               *
027400*----------------------------------------------------------------*
027500 2010-LEER-INSIGHTS.
027600
027700     PERFORM 2011-LEER-UN-INSIGHT
027800        THRU 2011-LEER-UN-INSIGHT-FIN
027900        UNTIL FS-INSIGHTS-EOF.
028000
028100 2010-LEER-INSIGHTS-FIN.
028200     EXIT.
028300
028400*----------------------------------------------------------------*
028500 2011-LEER-UN-INSIGHT.
028600
028700     READ INSIGHTS.
028800
028900     EVALUATE TRUE
029000         WHEN FS-INSIGHTS-EOF
029100              CONTINUE
029200         WHEN FS-INSIGHTS-OK
029300              EVALUATE IN-KEY-NAME
029400                  WHEN 'PRICE-SAVINGS-NGN'
029500                       MOVE IN-KEY-VALUE TO
029600                                 WS-IN-PRICE-SAVINGS-NGN
029700                  WHEN 'PERF-SAVINGS-NGN'
029800                       MOVE IN-KEY-VALUE TO
029900                                 WS-IN-PERF-SAVINGS-NGN
030000                  WHEN 'CONS-SAVINGS-NGN'
030100                       MOVE IN-KEY-VALUE TO
030200                                 WS-IN-CONS-SAVINGS-NGN
030300                  WHEN 'TOTAL-SPEND-NGN'
030400                       MOVE IN-KEY-VALUE TO
030500                                 WS-IN-TOTAL-SPEND-NGN
030600                  WHEN OTHER
030700                       CONTINUE
030800              END-EVALUATE
030900         WHEN OTHER
031000              DISPLAY 'ERROR READING INSIGHTS FILE STATUS: '
031100                                                  FS-INSIGHTS
031200              STOP RUN
031300     END-EVALUATE.
031400
031500 2011-LEER-UN-INSIGHT-FIN.
031600     EXIT.
031700
031800*----------------------------------------------------------------*
031900*   2020 - N TRIALS, EACH DRAWING FOUR CORRELATION-FREE NORMAL     *
032000*   DEVIATES AND STORING TOTAL SAVINGS AND PCT-OF-SPEND             *
032100*----------------------------------------------------------------*
032200 2020-CORRER-SIMULACION.
032300
032400     COMPUTE WS-SPEND-FLOOR = WS-IN-TOTAL-SPEND-NGN * 0.5.
032500
032600     SET WS-TRIAL-IDX TO 1.
032700     PERFORM 2030-CORRER-UN-ENSAYO
032800        THRU 2030-CORRER-UN-ENSAYO-FIN
032900        VARYING WS-TRIAL-IDX FROM 1 BY 1
033000        UNTIL WS-TRIAL-IDX > WS-N-TRIALS.
033100
033200 2020-CORRER-SIMULACION-FIN.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600 2030-CORRER-UN-ENSAYO.
033700
033800     PERFORM 2040-GENERAR-NORMAL
033900        THRU 2040-GENERAR-NORMAL-FIN.
034000     COMPUTE WS-TRIAL-PRICE-SAV ROUNDED =
034100           WS-IN-PRICE-SAVINGS-NGN +
034200           (WS-IN-PRICE-SAVINGS-NGN * WS-SIGMA-PRICE *
034300                                            WS-RNG-NORMAL-Z).
034400     IF WS-TRIAL-PRICE-SAV < ZERO
034500        MOVE ZERO TO WS-TRIAL-PRICE-SAV
034600     END-IF.
034700
034800     PERFORM 2040-GENERAR-NORMAL
034900        THRU 2040-GENERAR-NORMAL-FIN.
035000     COMPUTE WS-TRIAL-PERF-SAV ROUNDED =
035100           WS-IN-PERF-SAVINGS-NGN +
035200           (WS-IN-PERF-SAVINGS-NGN * WS-SIGMA-PERF *
035300                                            WS-RNG-NORMAL-Z).
035400     IF WS-TRIAL-PERF-SAV < ZERO
035500        MOVE ZERO TO WS-TRIAL-PERF-SAV
035600     END-IF.
035700
035800     PERFORM 2040-GENERAR-NORMAL
035900        THRU 2040-GENERAR-NORMAL-FIN.
036000     COMPUTE WS-TRIAL-CONS-SAV ROUNDED =
036100           WS-IN-CONS-SAVINGS-NGN +
036200           (WS-IN-CONS-SAVINGS-NGN * WS-SIGMA-CONS *
036300                                            WS-RNG-NORMAL-Z).
036400     IF WS-TRIAL-CONS-SAV < ZERO
036500        MOVE ZERO TO WS-TRIAL-CONS-SAV
036600     END-IF.
036700
036800     PERFORM 2040-GENERAR-NORMAL
036900        THRU 2040-GENERAR-NORMAL-FIN.
037000     COMPUTE WS-TRIAL-SPEND ROUNDED =
037100           WS-IN-TOTAL-SPEND-NGN +
037200           (WS-IN-TOTAL-SPEND-NGN * WS-SIGMA-SPEND *
037300                                            WS-RNG-NORMAL-Z).
037400     IF WS-TRIAL-SPEND < WS-SPEND-FLOOR
037500        MOVE WS-SPEND-FLOOR TO WS-TRIAL-SPEND
037600     END-IF.
037700
037800     COMPUTE WS-TRIAL-TOTAL-SAV =
037900           WS-TRIAL-PRICE-SAV + WS-TRIAL-PERF-SAV +
038000                                             WS-TRIAL-CONS-SAV.
038100
038200     IF WS-TRIAL-SPEND = ZERO
038300        MOVE ZERO TO WS-TRIAL-PCT
038400     ELSE
038500        COMPUTE WS-TRIAL-PCT ROUNDED =
038600              (WS-TRIAL-TOTAL-SAV * 100) / WS-TRIAL-SPEND
038700     END-IF.
038800
038900     MOVE WS-TRIAL-TOTAL-SAV TO WS-SAV-ENTRY (WS-TRIAL-IDX).
039000     MOVE WS-TRIAL-PCT       TO WS-PCT-ENTRY (WS-TRIAL-IDX).
039100
039200 2030-CORRER-UN-ENSAYO-FIN.
039300     EXIT.
039400
039500*----------------------------------------------------------------*
039600*   2040 - ONE STANDARD-NORMAL DEVIATE, APPROXIMATED AS THE SUM    *
039700*   OF TWELVE UNIFORM(0,1) DRAWS LESS SIX (IRWIN-HALL METHOD -     *
039800*   MEAN 0, VARIANCE 1, NO SQUARE ROOT OR LOGARITHM REQUIRED)       *
039900*----------------------------------------------------------------*
040000 2040-GENERAR-NORMAL.
040100
040200     MOVE ZERO TO WS-RNG-SUM12.
040300     SET WS-RNG-DRAW-IDX TO 1.
040400     PERFORM 2050-GENERAR-UNIFORME
040500        THRU 2050-GENERAR-UNIFORME-FIN
040600        VARYING WS-RNG-DRAW-IDX FROM 1 BY 1
040700        UNTIL WS-RNG-DRAW-IDX > 12.
040800
040900     COMPUTE WS-RNG-NORMAL-Z = WS-RNG-SUM12 - 6.
041000
041100 2040-GENERAR-NORMAL-FIN.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500*   2050 - ONE PARK-MILLER UNIFORM(0,1) DRAW, SEED CARRIED IN      *
041600*   WS-RNG-SEED ACROSS CALLS FOR DETERMINISTIC REPRODUCTION         *
041700*----------------------------------------------------------------*
041800 2050-GENERAR-UNIFORME.
041900
042000     COMPUTE WS-RNG-PRODUCT = WS-RNG-SEED * WS-RNG-MULTIPLIER.
042100     DIVIDE WS-RNG-PRODUCT BY WS-RNG-MODULUS
042200           GIVING WS-RNG-QUOTIENT REMAINDER WS-RNG-SEED.
042300     COMPUTE WS-RNG-UNIFORM = WS-RNG-SEED / WS-RNG-MODULUS.
042400     ADD WS-RNG-UNIFORM TO WS-RNG-SUM12.
042500
042600 2050-GENERAR-UNIFORME-FIN.
042700     EXIT.
042800
042900*----------------------------------------------------------------*
043000*   2100 - SORT BOTH RESULT ARRAYS ASCENDING SO PERCENTILES CAN    *
043100*   BE READ OFF BY SUBSCRIPT (NEAREST-RANK METHOD)                 *
043200*----------------------------------------------------------------*
043300 2100-ORDENAR-RESULTADOS.
043400
043500     SET WS-SORT-DID-SWAP TO TRUE.
043600     PERFORM 2110-PASADA-SAVINGS
043700        THRU 2110-PASADA-SAVINGS-FIN
043800        UNTIL WS-SORT-NO-SWAP.
043900
044000     SET WS-SORT-DID-SWAP TO TRUE.
044100     PERFORM 2130-PASADA-PCT
044200        THRU 2130-PASADA-PCT-FIN
044300        UNTIL WS-SORT-NO-SWAP.
044400
044500 2100-ORDENAR-RESULTADOS-FIN.
044600     EXIT.
044700
044800*----------------------------------------------------------------*
044900 2110-PASADA-SAVINGS.
045000
045100     SET WS-SORT-NO-SWAP TO TRUE.
045200     SET WS-SAV-IDX TO 1.
045300     PERFORM 2120-COMPARAR-ADYACENTES-SAV
045400        THRU 2120-COMPARAR-ADYACENTES-SAV-FIN
045500        VARYING WS-SAV-IDX FROM 1 BY 1
045600        UNTIL WS-SAV-IDX > WS-N-TRIALS - 1.
045700
045800 2110-PASADA-SAVINGS-FIN.
045900     EXIT.
046000
046100*----------------------------------------------------------------*
046200 2120-COMPARAR-ADYACENTES-SAV.
046300
046400     IF WS-SAV-ENTRY (WS-SAV-IDX) >
046500                           WS-SAV-ENTRY (WS-SAV-IDX + 1)
046600        MOVE WS-SAV-ENTRY (WS-SAV-IDX)     TO WS-SAV-SWAP
046700        MOVE WS-SAV-ENTRY (WS-SAV-IDX + 1) TO
046800                                      WS-SAV-ENTRY (WS-SAV-IDX)
046900        MOVE WS-SAV-SWAP TO WS-SAV-ENTRY (WS-SAV-IDX + 1)
047000        SET WS-SORT-DID-SWAP TO TRUE
047100     END-IF.
047200
047300 2120-COMPARAR-ADYACENTES-SAV-FIN.
047400     EXIT.
047500
047600*----------------------------------------------------------------*
047700 2130-PASADA-PCT.
047800
047900     SET WS-SORT-NO-SWAP TO TRUE.
048000     SET WS-PCT-IDX TO 1.
048100     PERFORM 2140-COMPARAR-ADYACENTES-PCT
048200        THRU 2140-COMPARAR-ADYACENTES-PCT-FIN
048300        VARYING WS-PCT-IDX FROM 1 BY 1
048400        UNTIL WS-PCT-IDX > WS-N-TRIALS - 1.
048500
048600 2130-PASADA-PCT-FIN.
048700     EXIT.
048800
048900*----------------------------------------------------------------*
049000 2140-COMPARAR-ADYACENTES-PCT.
049100
049200     IF WS-PCT-ENTRY (WS-PCT-IDX) >
049300                           WS-PCT-ENTRY (WS-PCT-IDX + 1)
049400        MOVE WS-PCT-ENTRY (WS-PCT-IDX)     TO WS-PCT-SWAP
049500        MOVE WS-PCT-ENTRY (WS-PCT-IDX + 1) TO
049600                                      WS-PCT-ENTRY (WS-PCT-IDX)
049700        MOVE WS-PCT-SWAP TO WS-PCT-ENTRY (WS-PCT-IDX + 1)
049800        SET WS-SORT-DID-SWAP TO TRUE
049900     END-IF.
050000
050100 2140-COMPARAR-ADYACENTES-PCT-FIN.
050200     EXIT.
050300
050400*----------------------------------------------------------------*
050500*   2200 - MEAN, MEDIAN, STANDARD DEVIATION AND PERCENTILES OVER   *
050600*   THE SORTED RESULT ARRAYS                                       *
050700*----------------------------------------------------------------*
050800 2200-CALCULAR-ESTADISTICAS.
050900
051000     MOVE ZERO TO WS-SUM-SAVINGS.
051100     SET WS-SAV-IDX TO 1.
051200     PERFORM 2210-SUMAR-SAVINGS
051300        THRU 2210-SUMAR-SAVINGS-FIN
051400        VARYING WS-SAV-IDX FROM 1 BY 1
051500        UNTIL WS-SAV-IDX > WS-N-TRIALS.
051600     COMPUTE WS-MEAN-SAVINGS-NGN ROUNDED =
051700                                 WS-SUM-SAVINGS / WS-N-TRIALS.
051800
051900     MOVE ZERO TO WS-SUM-SQ-DIFF.
052000     SET WS-SAV-IDX TO 1.
052100     PERFORM 2220-SUMAR-DIFERENCIA-CUAD
052200        THRU 2220-SUMAR-DIFERENCIA-CUAD-FIN
052300        VARYING WS-SAV-IDX FROM 1 BY 1
052400        UNTIL WS-SAV-IDX > WS-N-TRIALS.
052500     COMPUTE WS-VARIANCE-SAVINGS ROUNDED =
052600                                 WS-SUM-SQ-DIFF / WS-N-TRIALS.
052700
052800     MOVE WS-VARIANCE-SAVINGS TO WS-SQRT-INPUT.
052900     PERFORM 2800-CALCULAR-RAIZ
053000        THRU 2800-CALCULAR-RAIZ-FIN.
053100     MOVE WS-SQRT-RESULT TO WS-STDDEV-SAVINGS-NGN.
053200
053300     MOVE 50 TO WS-PCT-RANK-P.
053400     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
053500     MOVE WS-SAV-ENTRY (WS-PCT-RANK) TO WS-MEDIAN-SAVINGS-NGN.
053600
053700     MOVE 05 TO WS-PCT-RANK-P.
053800     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
053900     MOVE WS-SAV-ENTRY (WS-PCT-RANK) TO WS-P05-SAVINGS-NGN.
054000
054100     MOVE 25 TO WS-PCT-RANK-P.
054200     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
054300     MOVE WS-SAV-ENTRY (WS-PCT-RANK) TO WS-P25-SAVINGS-NGN.
054400
054500     MOVE 75 TO WS-PCT-RANK-P.
054600     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
054700     MOVE WS-SAV-ENTRY (WS-PCT-RANK) TO WS-P75-SAVINGS-NGN.
054800
054900     MOVE 95 TO WS-PCT-RANK-P.
055000     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
055100     MOVE WS-SAV-ENTRY (WS-PCT-RANK) TO WS-P95-SAVINGS-NGN.
055200
055300     MOVE ZERO TO WS-SUM-PCT.
055400     SET WS-PCT-IDX TO 1.
055500     PERFORM 2230-SUMAR-PCT
055600        THRU 2230-SUMAR-PCT-FIN
055700        VARYING WS-PCT-IDX FROM 1 BY 1
055800        UNTIL WS-PCT-IDX > WS-N-TRIALS.
055900     COMPUTE WS-MEAN-PCT-OF-SPEND ROUNDED =
056000                                 WS-SUM-PCT / WS-N-TRIALS.
056100
056200     MOVE 50 TO WS-PCT-RANK-P.
056300     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
056400     MOVE WS-PCT-ENTRY (WS-PCT-RANK) TO WS-MEDIAN-PCT-OF-SPEND.
056500
056600     MOVE 05 TO WS-PCT-RANK-P.
056700     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
056800     MOVE WS-PCT-ENTRY (WS-PCT-RANK) TO WS-P05-PCT-OF-SPEND.
056900
057000     MOVE 95 TO WS-PCT-RANK-P.
057100     PERFORM 2700-CALCULAR-RANGO THRU 2700-CALCULAR-RANGO-FIN.
057200     MOVE WS-PCT-ENTRY (WS-PCT-RANK) TO WS-P95-PCT-OF-SPEND.
057300
057400 2200-CALCULAR-ESTADISTICAS-FIN.
057500     EXIT.
057600
057700*----------------------------------------------------------------*
057800 2210-SUMAR-SAVINGS.
057900
058000     ADD WS-SAV-ENTRY (WS-SAV-IDX) TO WS-SUM-SAVINGS.
058100
058200 2210-SUMAR-SAVINGS-FIN.
058300     EXIT.
058400
058500*----------------------------------------------------------------*
058600 2220-SUMAR-DIFERENCIA-CUAD.
058700
058800     COMPUTE WS-DIFF-SAVINGS =
058900           WS-SAV-ENTRY (WS-SAV-IDX) - WS-MEAN-SAVINGS-NGN.
059000     COMPUTE WS-SUM-SQ-DIFF = WS-SUM-SQ-DIFF +
059100                           (WS-DIFF-SAVINGS * WS-DIFF-SAVINGS).
059200
059300 2220-SUMAR-DIFERENCIA-CUAD-FIN.
059400     EXIT.
059500
059600*----------------------------------------------------------------*
059700 2230-SUMAR-PCT.
059800
059900     ADD WS-PCT-ENTRY (WS-PCT-IDX) TO WS-SUM-PCT.
060000
060100 2230-SUMAR-PCT-FIN.
060200     EXIT.
060300
060400*----------------------------------------------------------------*
060500*   2700 - NEAREST-RANK PERCENTILE INDEX FOR A GIVEN P (0-100)     *
060600*----------------------------------------------------------------*
060700 2700-CALCULAR-RANGO.
060800
060900     COMPUTE WS-PCT-RANK-NUM = WS-PCT-RANK-P * WS-N-TRIALS.
061000     DIVIDE WS-PCT-RANK-NUM BY 100
061100           GIVING WS-PCT-RANK REMAINDER WS-PCT-RANK-REM.
061200     IF WS-PCT-RANK-REM > ZERO
061300        ADD 1 TO WS-PCT-RANK
061400     END-IF.
061500     IF WS-PCT-RANK < 1
061600        MOVE 1 TO WS-PCT-RANK
061700     END-IF.
061800     IF WS-PCT-RANK > WS-N-TRIALS
061900        MOVE WS-N-TRIALS TO WS-PCT-RANK
062000     END-IF.
062100
062200 2700-CALCULAR-RANGO-FIN.
062300     EXIT.
062400
062500*----------------------------------------------------------------*
062600*   2800 - SQUARE ROOT BY NEWTON-RAPHSON ITERATION (TWENTY         *
062700*   PASSES FROM A HALF-THE-INPUT STARTING GUESS - THIS COMPILER    *
062800*   HAS NO SQRT IN ITS RUN-TIME LIBRARY)                           *
062900*----------------------------------------------------------------*
063000 2800-CALCULAR-RAIZ.
063100
063200     IF WS-SQRT-INPUT = ZERO
063300        MOVE ZERO TO WS-SQRT-RESULT
063400     ELSE
063500        COMPUTE WS-SQRT-GUESS = WS-SQRT-INPUT / 2
063600        IF WS-SQRT-GUESS = ZERO
063700           MOVE 1 TO WS-SQRT-GUESS
063800        END-IF
063900        SET WS-SQRT-ITER TO 1
064000        PERFORM 2810-ITERAR-RAIZ
064100           THRU 2810-ITERAR-RAIZ-FIN
064200           VARYING WS-SQRT-ITER FROM 1 BY 1
064300           UNTIL WS-SQRT-ITER > 20
064400        MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
064500     END-IF.
064600
064700 2800-CALCULAR-RAIZ-FIN.
064800     EXIT.
064900
065000*----------------------------------------------------------------*
065100 2810-ITERAR-RAIZ.
065200
065300     COMPUTE WS-SQRT-GUESS ROUNDED =
065400           (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
065500
065600 2810-ITERAR-RAIZ-FIN.
065700     EXIT.
065800
065900*----------------------------------------------------------------*
066000*   2300 - WRITE THE ELEVEN-ROW STATISTICS TABLE                  *
066100*----------------------------------------------------------------*
066200 2300-GRABAR-ESTADISTICAS.
066300
066400     MOVE 'MEAN-SAVINGS-NGN' TO MC-STAT-NAME.
066500     MOVE WS-MEAN-SAVINGS-NGN TO MC-STAT-VALUE.
066600     WRITE MC-STATISTIC-RECORD.
066700     ADD 1 TO WS-ROWS-WRITTEN.
066800
066900     MOVE 'MEDIAN-SAVINGS-NGN' TO MC-STAT-NAME.
067000     MOVE WS-MEDIAN-SAVINGS-NGN TO MC-STAT-VALUE.
067100     WRITE MC-STATISTIC-RECORD.
067200     ADD 1 TO WS-ROWS-WRITTEN.
067300
067400     MOVE 'STDDEV-SAVINGS-NGN' TO MC-STAT-NAME.
067500     MOVE WS-STDDEV-SAVINGS-NGN TO MC-STAT-VALUE.
067600     WRITE MC-STATISTIC-RECORD.
067700     ADD 1 TO WS-ROWS-WRITTEN.
067800
067900     MOVE 'P05-SAVINGS-NGN' TO MC-STAT-NAME.
068000     MOVE WS-P05-SAVINGS-NGN TO MC-STAT-VALUE.
068100     WRITE MC-STATISTIC-RECORD.
068200     ADD 1 TO WS-ROWS-WRITTEN.
068300
068400     MOVE 'P25-SAVINGS-NGN' TO MC-STAT-NAME.
068500     MOVE WS-P25-SAVINGS-NGN TO MC-STAT-VALUE.
068600     WRITE MC-STATISTIC-RECORD.
068700     ADD 1 TO WS-ROWS-WRITTEN.
068800
068900     MOVE 'P75-SAVINGS-NGN' TO MC-STAT-NAME.
069000     MOVE WS-P75-SAVINGS-NGN TO MC-STAT-VALUE.
069100     WRITE MC-STATISTIC-RECORD.
069200     ADD 1 TO WS-ROWS-WRITTEN.
069300
069400     MOVE 'P95-SAVINGS-NGN' TO MC-STAT-NAME.
069500     MOVE WS-P95-SAVINGS-NGN TO MC-STAT-VALUE.
069600     WRITE MC-STATISTIC-RECORD.
069700     ADD 1 TO WS-ROWS-WRITTEN.
069800
069900     MOVE 'MEAN-PCT-OF-SPEND' TO MC-STAT-NAME.
070000     MOVE WS-MEAN-PCT-OF-SPEND TO MC-STAT-VALUE.
070100     WRITE MC-STATISTIC-RECORD.
070200     ADD 1 TO WS-ROWS-WRITTEN.
070300
070400     MOVE 'MEDIAN-PCT-OF-SPEND' TO MC-STAT-NAME.
070500     MOVE WS-MEDIAN-PCT-OF-SPEND TO MC-STAT-VALUE.
070600     WRITE MC-STATISTIC-RECORD.
070700     ADD 1 TO WS-ROWS-WRITTEN.
070800
070900     MOVE 'P05-PCT-OF-SPEND' TO MC-STAT-NAME.
071000     MOVE WS-P05-PCT-OF-SPEND TO MC-STAT-VALUE.
071100     WRITE MC-STATISTIC-RECORD.
071200     ADD 1 TO WS-ROWS-WRITTEN.
071300
071400     MOVE 'P95-PCT-OF-SPEND' TO MC-STAT-NAME.
071500     MOVE WS-P95-PCT-OF-SPEND TO MC-STAT-VALUE.
071600     WRITE MC-STATISTIC-RECORD.
071700     ADD 1 TO WS-ROWS-WRITTEN.
071800
071900 2300-GRABAR-ESTADISTICAS-FIN.
072000     EXIT.
072100
072200*----------------------------------------------------------------*
072300*   HEADLINE BLOCK APPENDED TO THE MANAGEMENT REPORT (SECTION 10) *
072400*   - LAST STEP OF THE PROCUREMENT JOB STREAM                     *
072500*----------------------------------------------------------------*
072600 2900-IMPRIMIR-ENCABEZADO.
072700
072800     MOVE SPACES TO RP-HEADLINE-LINE.
072900     MOVE '10D. U5 MONTE CARLO SIMULATION (PRMONTEC)' TO
073000                                            RP-HL-TEXT.
073100     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
073200     WRITE WS-RPTPRINT-RECORD.
073300
073400     MOVE WS-MEAN-SAVINGS-NGN TO WS-HL-NUM-EDIT.
073500     MOVE SPACES TO RP-HEADLINE-LINE.
073600     STRING '  MEAN TOTAL SAVINGS (NGN). . . . . . . . . . . '
073700            WS-HL-NUM-EDIT DELIMITED BY SIZE
073800            INTO RP-HL-TEXT.
073900     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
074000     WRITE WS-RPTPRINT-RECORD.
074100
074200     MOVE WS-MEDIAN-SAVINGS-NGN TO WS-HL-NUM-EDIT.
074300     MOVE SPACES TO RP-HEADLINE-LINE.
074400     STRING '  MEDIAN TOTAL SAVINGS (NGN). . . . . . . . . . '
074500            WS-HL-NUM-EDIT DELIMITED BY SIZE
074600            INTO RP-HL-TEXT.
074700     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
074800     WRITE WS-RPTPRINT-RECORD.
074900
075000     MOVE WS-STDDEV-SAVINGS-NGN TO WS-HL-NUM-EDIT.
075100     MOVE SPACES TO RP-HEADLINE-LINE.
075200     STRING '  STD DEV OF TOTAL SAVINGS (NGN). . . . . . . . '
075300            WS-HL-NUM-EDIT DELIMITED BY SIZE
075400            INTO RP-HL-TEXT.
075500     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
075600     WRITE WS-RPTPRINT-RECORD.
075700
075800     MOVE WS-P05-SAVINGS-NGN TO WS-HL-NUM-EDIT.
075900     MOVE WS-P95-SAVINGS-NGN TO WS-HL-NUM-EDIT2.
076000     MOVE SPACES TO RP-HEADLINE-LINE.
076100     STRING '  5-95 PCT CONFIDENCE INTERVAL (NGN) . . '
076200            WS-HL-NUM-EDIT ' TO ' WS-HL-NUM-EDIT2
076300            DELIMITED BY SIZE
076400            INTO RP-HL-TEXT.
076500     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
076600     WRITE WS-RPTPRINT-RECORD.
076700
076800     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
076900     WRITE WS-RPTPRINT-RECORD.
077000
077100 2900-IMPRIMIR-ENCABEZADO-FIN.
077200     EXIT.
077300
077400*----------------------------------------------------------------*
077500 3000-FINALIZAR-PROGRAMA.
077600
077700     CLOSE INSIGHTS MONTECAR RPTPRINT.
077800
077900 3000-FINALIZAR-PROGRAMA-FIN.
078000     EXIT.
078100*----------------------------------------------------------------*
078200 END PROGRAM PRMONTEC.
