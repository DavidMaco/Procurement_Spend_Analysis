000100*----------------------------------------------------------------*
000200*    RECOMEND.CPY  -  SUPPLIER RECOMMENDATION OUTPUT RECORD       *
000300*    Written by PROPTENG (U2, COMPOSITE-SCORE used, DUAL-SOURCED  *
000400*    left zero) and PRCNSTRO (U4, DUAL-SOURCED used, COMPOSITE-   *
000500*    SCORE left zero).                                            *
000600*----------------------------------------------------------------*
000700 01 RC-RECOMMENDATION-RECORD.
000800    05 RC-CATEGORY                              PIC X(15).
000900    05 RC-SUPPLIER-ID                           PIC X(07).
001000    05 RC-SUPPLIER-NAME                         PIC X(40).
001100    05 RC-SHARE                                 PIC 9V9(4).
001200    05 RC-PROJECTED-QUANTITY                    PIC 9(11)V99.
001300    05 RC-PROJECTED-SPEND-NGN                   PIC 9(13)V99.
001400    05 RC-HIST-CATEGORY-SPEND-NGN               PIC 9(13)V99.
001500    05 RC-DUAL-SOURCED-FLAG                     PIC 9.
001600    05 RC-COMPOSITE-SCORE                       PIC 9V9(4).
001700    05 FILLER                                   PIC X(06).
