000100******************************************************************
000200* PROGRAM-ID: RISKRANK
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   02-MAY-1988  OAA  CR-1988-014  ORIGINAL WRITE-UP - SUPPLIER
000600*                                  RISK-LEVEL TO RANK/SCORE LOOKUP
000700*                                  FOR THE PROCUREMENT SUB-SYSTEM.
000800*   19-JUL-1988  OAA  CR-1988-014  TABLE DRIVEN VIA REDEFINES OF A
000900*                                  LITERAL INSTEAD OF NESTED IFS.
001000*   05-JAN-1990  TBI  PR-1150      UNRECOGNISED / BLANK RISK TEXT
001100*                                  NOW FALLS TO RANK 3, SCORE .40
001200*                                  RATHER THAN ABENDING THE RUN.
001300*   16-APR-1992  CNE  PR-1244      CALL AND UNKNOWN-HIT COUNTERS
001400*                                  ADDED FOR THE AUDIT LISTING.
001500*   09-DEC-1998  CNE  Y2K-042      YEAR 2000 REVIEW - NO DATE
001600*                                  FIELDS IN THIS ROUTINE, NO
001700*                                  CHANGE REQUIRED.
001800*   14-MAY-2003  KDM  PR-1811      ADAPTED FOR NGN SUPPLIER SPEND
001900*                                  ANALYSIS RUN (WAS CARD-LIMIT
002000*                                  MASTER LOOKUP).
002100*   21-OCT-2007  KDM  PR-1955      SCORE WEIGHTS CONFIRMED AGAINST
002200*                                  PROCUREMENT POLICY MEMO 07-118.
002300*   03-JUN-2011  BSA  PR-2006      STOP RUN AT THE FOOT OF THE MAIN
002400*                                  LINE CHANGED TO EXIT PROGRAM - THIS
002500*                                  ROUTINE IS CALLED ONCE PER CANDIDATE
002600*                                  SUPPLIER FROM PROPTENG AND PRCNSTRO,
002700*                                  NOT ONCE PER CARD CHANGE, SO STOP
002800*                                  RUN WAS ENDING THE WHOLE OVERNIGHT
002900*                                  JOB ON THE FIRST CANDIDATE SCORED.
003000*                                  DROPPED THE DEAD EXIT PROGRAM THAT
003100*                                  FOLLOWED THE LAST PARAGRAPH. SAME
003200*                                  DEFECT AND FIX AS PR-2005 IN
003300*                                  DTCOMPAR.
003400* ---------------------------------------------------------------
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. RISKRANK.
003700 AUTHOR. O A ADEYEMI.
003800 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
003900 DATE-WRITTEN. 02-MAY-1988.
004000 DATE-COMPILED.
004100 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
004200*----------------------------------------------------------------*
004300*    PURPOSE - GIVEN A SUPPLIER RISK-LEVEL TEXT (LOW/MEDIUM/HIGH)  *
004400*    RETURNS THE NUMERIC RISK RANK (0/1/2, UNKNOWN=3) USED BY      *
004500*    PRCNSTRO'S ELIGIBILITY FILTER AND THE RISK SCORE (1.0/0.6/    *
004600*    0.2, UNKNOWN=0.4) USED IN PROPTENG'S COMPOSITE SCORE.         *
004700*----------------------------------------------------------------*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600 01 WS-RISK-TABLE-LITERAL.
005700    05 FILLER                    PIC X(12) VALUE 'Low   010000'.
005800    05 FILLER                    PIC X(12) VALUE 'Medium106000'.
005900    05 FILLER                    PIC X(12) VALUE 'High  202000'.
006000 01 WS-RISK-TABLE REDEFINES WS-RISK-TABLE-LITERAL.
006100    05 WS-RISK-ENTRY OCCURS 3 TIMES
006200                     INDEXED BY WS-RISK-IDX.
006300       10 WS-RT-LEVEL-TEXT       PIC X(06).
006400       10 WS-RT-RANK             PIC 9(01).
006500       10 WS-RT-SCORE            PIC 9V9(4).
006600
006700 01 WS-CALL-STATS.
006800    05 WS-CALL-COUNT             PIC 9(9) COMP.
006900    05 WS-UNKNOWN-COUNT          PIC 9(9) COMP.
007000 01 WS-CALL-STATS-DISPLAY REDEFINES WS-CALL-STATS.
007100    05 WS-CALL-COUNT-X           PIC X(09).
007200    05 WS-UNKNOWN-COUNT-X        PIC X(09).
007300
007400 01 WS-FOUND-SWITCH              PIC X(01) VALUE 'N'.
007500    88 WS-ENTRY-FOUND                        VALUE 'Y'.
007600    88 WS-ENTRY-NOT-FOUND                    VALUE 'N'.
007700
007800 LINKAGE SECTION.
007900 01 LK-RISK-LOOKUP.
008000    05 LK-RISK-LEVEL-TEXT        PIC X(06).
008100    05 LK-RISK-RANK              PIC 9(01).
008200    05 LK-RISK-SCORE             PIC 9V9(4).
008300    05 FILLER                    PIC X(05).
008400 01 LK-RISK-LEVEL-ALT REDEFINES LK-RISK-LEVEL-TEXT.
008500    05 LK-RISK-FIRST-CHAR        PIC X(01).
008600    05 FILLER                    PIC X(05).
008700
008800*----------------------------------------------------------------*
008900 PROCEDURE DIVISION USING LK-RISK-LOOKUP.
009000*----------------------------------------------------------------*
009100
009200     PERFORM 1000-INICIAR-PROGRAMA
009300        THRU 1000-INICIAR-PROGRAMA-FIN.
009400
009500     PERFORM 2000-CLASIFICAR-RIESGO
009600        THRU 2000-CLASIFICAR-RIESGO-FIN.
009700
009800     EXIT PROGRAM.
009900*----------------------------------------------------------------*
010000 1000-INICIAR-PROGRAMA.
010100
010200     ADD 1 TO WS-CALL-COUNT.
010300     SET WS-ENTRY-NOT-FOUND TO TRUE.
010400
010500 1000-INICIAR-PROGRAMA-FIN.
010600     EXIT.
010700
010800*----------------------------------------------------------------*
010900 2000-CLASIFICAR-RIESGO.
011000
011100     IF LK-RISK-FIRST-CHAR = SPACE
011200        PERFORM 2900-DEFAULT-DESCONOCIDO
011300           THRU 2900-DEFAULT-DESCONOCIDO-FIN
011400     ELSE
011500        PERFORM 2100-BUSCAR-EN-TABLA
011600           THRU 2100-BUSCAR-EN-TABLA-FIN
011700
011800        IF WS-ENTRY-NOT-FOUND
011900           PERFORM 2900-DEFAULT-DESCONOCIDO
012000              THRU 2900-DEFAULT-DESCONOCIDO-FIN
012100        END-IF
012200     END-IF.
012300
012400 2000-CLASIFICAR-RIESGO-FIN.
012500     EXIT.
012600
012700*----------------------------------------------------------------*
012800 2100-BUSCAR-EN-TABLA.
012900
013000     SET WS-RISK-IDX TO 1.
013100     SEARCH WS-RISK-ENTRY
013200        AT END
013300           SET WS-ENTRY-NOT-FOUND TO TRUE
013400        WHEN WS-RT-LEVEL-TEXT (WS-RISK-IDX) = LK-RISK-LEVEL-TEXT
013500           SET WS-ENTRY-FOUND TO TRUE
013600           MOVE WS-RT-RANK (WS-RISK-IDX)  TO LK-RISK-RANK
013700           MOVE WS-RT-SCORE (WS-RISK-IDX) TO LK-RISK-SCORE
013800     END-SEARCH.
013900
014000 2100-BUSCAR-EN-TABLA-FIN.
014100     EXIT.
014200
014300*----------------------------------------------------------------*
014400 2900-DEFAULT-DESCONOCIDO.
014500
014600     ADD 1 TO WS-UNKNOWN-COUNT.
014700     MOVE 3      TO LK-RISK-RANK.
014800     MOVE 0.4000 TO LK-RISK-SCORE.
014900
015000 2900-DEFAULT-DESCONOCIDO-FIN.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 END PROGRAM RISKRANK.
