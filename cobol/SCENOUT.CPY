000100*----------------------------------------------------------------*
000200*    SCENOUT.CPY  -  SAVINGS SCENARIO OUTPUT RECORD (U3)          *
000300*    Written by PRSCENAR, one row per scenario, ascending total.  *
000400*----------------------------------------------------------------*
000500 01 SC-SCENARIO-RECORD.
000600    05 SC-SCENARIO-NAME                         PIC X(12).
000700    05 SC-PRICE-SAVINGS-NGN                     PIC S9(13)V99.
000800    05 SC-PERF-SAVINGS-NGN                       PIC S9(13)V99.
000900    05 SC-CONS-SAVINGS-NGN                      PIC S9(13)V99.
001000    05 SC-TOTAL-SAVINGS-NGN                     PIC S9(13)V99.
001100    05 SC-SAVINGS-PCT-OF-SPEND                  PIC S9(03)V9(4).
001200    05 FILLER                                   PIC X(08).
