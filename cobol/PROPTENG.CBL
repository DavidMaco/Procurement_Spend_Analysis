000100******************************************************************
000200* PROGRAM-ID: PROPTENG
000300* ---------------------------------------------------------------
000400* CHANGE LOG
000500*   03-MAR-1991  OAA  CR-1991-027  ORIGINAL WRITE-UP - PER CATEGORY
000600*                                  SUPPLIER SCORING/ALLOCATION RUN,
000700*                                  CALLS RISKRANK FOR THE RISK LEG
000800*                                  OF THE COMPOSITE SCORE.
000900*   14-JUN-1991  TBI  CR-1991-027  MINIMUM-SHARE FLOOR AND RENORM
001000*                                  PASS ADDED (SMALL SUPPLIERS WERE
001100*                                  GETTING SHARES ROUNDING TO ZERO).
001200*   09-DEC-1998  RGN  Y2K-042      YEAR 2000 REVIEW - RUN-DATE
001300*                                  STAMP REBUILT FROM A 4-DIGIT
001400*                                  YEAR SOURCE, NO WINDOWING USED.
001500*   19-AUG-2003  KDM  PR-1812      RENAMED FROM SUPPALOC TO
001600*                                  PROPTENG TO MATCH THE PROCUREMENT
001700*                                  SUB-SYSTEM'S OWN NAMING BLOCK;
001800*                                  NO LOGIC CHANGE.
001900*   02-SEP-2003  KDM  PR-1812      RECOMMENDATION FILE NOW WRITTEN
002000*                                  DIRECT FROM THE CANDIDATE TABLE
002100*                                  RATHER THAN A SECOND PASS.
002200*   11-MAY-2010  BSA  PR-1971      MANAGEMENT REPORT DD NOW OPENED
002300*                                  EXTEND SO THIS STEP'S HEADLINE
002400*                                  APPENDS TO PRANALIZ'S REPORT.
002500* ---------------------------------------------------------------
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. PROPTENG.
002800 AUTHOR. O A ADEYEMI.
002900 INSTALLATION. GLOBAL CONSUMER PRODUCTS PLC - MIS DEPT.
003000 DATE-WRITTEN. 03-MAR-1991.
003100 DATE-COMPILED.
003200 SECURITY. INTERNAL USE ONLY - PROCUREMENT SUB-SYSTEM.
003300*----------------------------------------------------------------*
003400*    PURPOSE - U2 OPTENG.  FOR EACH CATEGORY IN THE SUPPLIER-       *
003500*    PERFORMANCE WORK FILE, SCORES EACH SUPPLIER ON COST/DELIVERY/  *
003600*    QUALITY (MIN-MAX SCALED) AND RISK (VIA RISKRANK), TAKES THE    *
003700*    TOP SUPPLIERS BY COMPOSITE SCORE, ALLOCATES SHARES WITH A      *
003800*    MINIMUM-SHARE FLOOR, AND PROJECTS QUANTITY/SPEND.  WRITES ONE  *
003900*    RECOMMENDATION RECORD PER SELECTED SUPPLIER AND APPENDS ITS    *
004000*    HEADLINE FIGURES TO THE MANAGEMENT REPORT AND INSIGHTS FILE.   *
004100*----------------------------------------------------------------*
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000     SELECT SUPPPERF ASSIGN TO SUPPERF
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS FS-SUPPPERF.
005300
005400     SELECT CATTOTAL ASSIGN TO CATTOT
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS FS-CATTOTAL.
005700
005800     SELECT RECOMEND ASSIGN TO RECOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-RECOMEND.
006100
006200     SELECT INSIGHTS ASSIGN TO INSITE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS FS-INSIGHTS.
006500
006600     SELECT RPTPRINT ASSIGN TO RPTOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS FS-RPTPRINT.
006900
007000*----------------------------------------------------------------*
007100 DATA DIVISION.
007200
007300 FILE SECTION.
007400
007500 FD SUPPPERF.
007600     COPY SUPPPERF.
007700
007800 FD CATTOTAL.
007900     COPY CATTOTAL.
008000
008100 FD RECOMEND.
008200     COPY RECOMEND.
008300
008400 FD INSIGHTS.
008500     COPY INSIGHTS.
008600
008700 FD RPTPRINT.
008800 01 WS-RPTPRINT-RECORD                PIC X(132).
008900
009000*----------------------------------------------------------------*
009100 WORKING-STORAGE SECTION.
009200
009300     COPY ANALRPT.
009400
009500 01 FS-STATUS-GROUP.
009600    05 FS-SUPPPERF                   PIC X(2).
009700       88 FS-SUPPPERF-OK                        VALUE '00'.
009800       88 FS-SUPPPERF-EOF                       VALUE '10'.
009900    05 FS-CATTOTAL                   PIC X(2).
010000       88 FS-CATTOTAL-OK                        VALUE '00'.
010100       88 FS-CATTOTAL-EOF                       VALUE '10'.
010200    05 FS-RECOMEND                   PIC X(2).
010300       88 FS-RECOMEND-OK                        VALUE '00'.
010400    05 FS-INSIGHTS                   PIC X(2).
010500       88 FS-INSIGHTS-OK                        VALUE '00'.
010600    05 FS-RPTPRINT                   PIC X(2).
010700       88 FS-RPTPRINT-OK                        VALUE '00'.
010800
010900*----------------------------------------------------------------*
011000*   POLICY CONSTANTS - PROCUREMENT POLICY MEMO 91-004              *
011100*----------------------------------------------------------------*
011200 77 WS-MAX-SUPPLIERS                 PIC 9(2)     VALUE 03.
011300 77 WS-MIN-SHARE                     PIC S9V9999  VALUE 0.1500.
011400 77 WS-WEIGHT-COST                   PIC S9V99    VALUE 0.45.
011500 77 WS-WEIGHT-DELIVERY               PIC S9V99    VALUE 0.30.
011600 77 WS-WEIGHT-QUALITY                PIC S9V99    VALUE 0.15.
011700 77 WS-WEIGHT-RISK                   PIC S9V99    VALUE 0.10.
011800
011900*----------------------------------------------------------------*
012000*   SUPPLIER-PERFORMANCE TABLE - FULL LOAD OF SUPPPERF             *
012100*----------------------------------------------------------------*
012200 01 WS-SP-TABLE.
012300    05 WS-SP-ENTRY OCCURS 1 TO 300 TIMES
012400                   DEPENDING ON WS-SP-COUNT
012500                   INDEXED BY WS-SP-IDX.
012600       10 WS-SP-SUPPLIER-ID          PIC X(07).
012700       10 WS-SP-SUPPLIER-NAME        PIC X(40).
012800       10 WS-SP-CATEGORY             PIC X(15).
012900       10 WS-SP-RISK-LEVEL           PIC X(06).
013000       10 WS-SP-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
013100       10 WS-SP-OTD-PCT              PIC S9(03)V99.
013200       10 WS-SP-QUALITY-COST-NGN     PIC S9(13)V99.
013300 77 WS-SP-COUNT                      PIC 9(4) COMP VALUE 0.
013400
013500*----------------------------------------------------------------*
013600*   CATEGORY TOTALS TABLE - FULL LOAD OF CATTOTAL                  *
013700*----------------------------------------------------------------*
013800 01 WS-CAT-TABLE.
013900    05 WS-CT-ENTRY OCCURS 1 TO 50 TIMES
014000                   DEPENDING ON WS-CT-COUNT
014100                   INDEXED BY WS-CT-IDX.
014200       10 WS-CT-CATEGORY             PIC X(15).
014300       10 WS-CT-QUANTITY             PIC S9(11)V99.
014400       10 WS-CT-SPEND-NGN            PIC S9(13)V99.
014500 77 WS-CT-COUNT                      PIC 9(3) COMP VALUE 0.
014600
014700*----------------------------------------------------------------*
014800*   CANDIDATE TABLE - REBUILT FOR EACH CATEGORY (ALL DISPLAY       *
014900*   FIELDS SO THE WHOLE 05-GROUP CAN BE MOVED FOR A BUBBLE SWAP)   *
015000*----------------------------------------------------------------*
015100 01 WS-CAND-TABLE.
015200    05 WS-CD-ENTRY OCCURS 1 TO 100 TIMES
015300                   DEPENDING ON WS-CD-COUNT
015400                   INDEXED BY WS-CD-IDX.
015500       10 WS-CD-SUPPLIER-ID          PIC X(07).
015600       10 WS-CD-SUPPLIER-NAME        PIC X(40).
015700       10 WS-CD-RISK-LEVEL           PIC X(06).
015800       10 WS-CD-AVG-UNIT-COST-NGN    PIC S9(09)V9999.
015900       10 WS-CD-OTD-PCT              PIC S9(03)V99.
016000       10 WS-CD-QUALITY-COST-NGN     PIC S9(13)V99.
016100       10 WS-CD-COST-SCORE           PIC S9V9999.
016200       10 WS-CD-DELIVERY-SCORE       PIC S9V9999.
016300       10 WS-CD-QUALITY-SCORE        PIC S9V9999.
016400       10 WS-CD-RISK-SCORE           PIC S9V9999.
016500       10 WS-CD-COMPOSITE            PIC S9V9999.
016600       10 WS-CD-SHARE                PIC S9V9999.
016700       10 WS-CD-PROJ-QTY             PIC S9(11)V99.
016800       10 WS-CD-PROJ-SPEND           PIC S9(13)V99.
016900 77 WS-CD-COUNT                      PIC 9(3) COMP VALUE 0.
017000 01 WS-CD-ENTRY-SAVE                 PIC X(144).
017100
017200*----------------------------------------------------------------*
017300*   RISKRANK LINKAGE-COMPATIBLE WORK AREA                         *
017400*----------------------------------------------------------------*
017500 01 WS-RISK-LOOKUP-AREA.
017600    05 WS-RL-LEVEL-TEXT              PIC X(06).
017700    05 WS-RL-RANK                    PIC 9(01).
017800    05 WS-RL-SCORE                   PIC 9V9(4).
017900    05 FILLER                        PIC X(05).
018000
018100*----------------------------------------------------------------*
018200*   MIN/MAX WORK AREAS AND RUN TOTALS                             *
018300*----------------------------------------------------------------*
018400 01 WS-MINMAX-COST-GROUP.
018500    05 WS-MIN-COST                   PIC S9(09)V9999 VALUE 0.
018600    05 WS-MAX-COST                   PIC S9(09)V9999 VALUE 0.
018700 01 WS-MINMAX-COST-AUDIT REDEFINES WS-MINMAX-COST-GROUP.
018800    05 WS-MIN-COST-X                 PIC X(13).
018900    05 WS-MAX-COST-X                 PIC X(13).
019000
019100 77 WS-MIN-OTD                       PIC S9(03)V99 VALUE 0.
019200 77 WS-MAX-OTD                       PIC S9(03)V99 VALUE 0.
019300 77 WS-MIN-QUAL                      PIC S9(13)V99 VALUE 0.
019400 77 WS-MAX-QUAL                      PIC S9(13)V99 VALUE 0.
019500
019600 77 WS-SEL-COUNT                     PIC 9(2) COMP VALUE 0.
019700 77 WS-SUM-COMPOSITE                 PIC S9(02)V9999 VALUE 0.
019800 77 WS-SUM-SHARES                    PIC S9(02)V9999 VALUE 0.
019900
020000 77 WS-HIST-SPEND-NGN                PIC S9(15)V99 VALUE 0.
020100 77 WS-OPT-SPEND-NGN                 PIC S9(15)V99 VALUE 0.
020200 77 WS-OPTENG-SAVINGS-NGN            PIC S9(15)V99 VALUE 0.
020300 77 WS-OPTENG-SAVINGS-PCT            PIC S9(03)V99 VALUE 0.
020400
020500 01 WS-RUN-COUNTERS.
020600    05 WS-ROWS-WRITTEN               PIC 9(5) COMP VALUE 0.
020700    05 WS-CATEGORIES-PROCESSED       PIC 9(3) COMP VALUE 0.
020800 01 WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
020900    05 WS-ROWS-WRITTEN-X             PIC X(05).
021000    05 WS-CATEGORIES-PROCESSED-X     PIC X(03).
021100
021200 77 WS-SORT-SWAP-FLAG                PIC X(01) VALUE 'N'.
021300    88 WS-SORT-DID-SWAP                        VALUE 'Y'.
021400    88 WS-SORT-NO-SWAP                         VALUE 'N'.
021500
021600 77 WS-HL-NUM-EDIT                   PIC Z,ZZZ,ZZZ,ZZ9.99.
021700
021800 01 WS-SYSTEM-DATE-AREA.
021900    05 WS-SYS-DATE-TEXT              PIC 9(06).
022000 01 WS-SYSTEM-DATE-PARTS REDEFINES WS-SYSTEM-DATE-AREA.
022100    05 WS-SYS-YY                     PIC 99.
022200    05 WS-SYS-MM                     PIC 99.
022300    05 WS-SYS-DD                     PIC 99.
022400
022500*----------------------------------------------------------------*
022600 PROCEDURE DIVISION.
022700*----------------------------------------------------------------*
022800
022900     PERFORM 1000-INICIAR-PROGRAMA
023000        THRU 1000-INICIAR-PROGRAMA-FIN.
023100
023200     PERFORM 2000-PROCESAR-PROGRAMA
023300        THRU 2000-PROCESAR-PROGRAMA-FIN.
023400
023500     PERFORM 3000-FINALIZAR-PROGRAMA
023600        THRU 3000-FINALIZAR-PROGRAMA-FIN.
023700
023800     DISPLAY 'PROPTENG - RECOMMENDATIONS WRITTEN: '
023900                                        WS-ROWS-WRITTEN-X.
024000     DISPLAY 'PROPTENG - CATEGORIES PROCESSED    : '
024100                                        WS-CATEGORIES-PROCESSED-X.
024200
024300     STOP RUN.
024400
024500*----------------------------------------------------------------*
024600 1000-INICIAR-PROGRAMA.
024700
024800     ACCEPT WS-SYS-DATE-TEXT FROM DATE.
024900
025000     OPEN INPUT SUPPPERF.
025100     OPEN INPUT CATTOTAL.
025200     OPEN OUTPUT RECOMEND.
025300     OPEN EXTEND INSIGHTS.
025400     OPEN EXTEND RPTPRINT.
025500
025600 1000-INICIAR-PROGRAMA-FIN.
025700     EXIT.
025800
025900*----------------------------------------------------------------*
026000 2000-PROCESAR-PROGRAMA.
026100
026200     PERFORM 2010-CARGAR-DESEMPENO
026300        THRU 2010-CARGAR-DESEMPENO-FIN.
026400
026500     PERFORM 2020-CARGAR-CATEGORIAS
026600        THRU 2020-CARGAR-CATEGORIAS-FIN.
026700
026800     PERFORM 2030-OPTIMIZAR-CATEGORIAS
026900        THRU 2030-OPTIMIZAR-CATEGORIAS-FIN.
027000
027100     IF WS-HIST-SPEND-NGN = ZERO
027200        MOVE ZERO TO WS-OPTENG-SAVINGS-PCT
027300     ELSE
027400        COMPUTE WS-OPTENG-SAVINGS-NGN ROUNDED =
027500              WS-HIST-SPEND-NGN - WS-OPT-SPEND-NGN
027600        IF WS-OPTENG-SAVINGS-NGN < ZERO
027700           MOVE ZERO TO WS-OPTENG-SAVINGS-NGN
027800        END-IF
027900        COMPUTE WS-OPTENG-SAVINGS-PCT ROUNDED =
028000              (WS-OPTENG-SAVINGS-NGN * 100) / WS-HIST-SPEND-NGN
028100     END-IF.
028200
028300     PERFORM 2900-IMPRIMIR-ENCABEZADO
028400        THRU 2900-IMPRIMIR-ENCABEZADO-FIN.
028500
028600     PERFORM 2950-GRABAR-INSIGHTS
028700        THRU 2950-GRABAR-INSIGHTS-FIN.
028800
028900 2000-PROCESAR-PROGRAMA-FIN.
029000     EXIT.
029100
029200*----------------------------------------------------------------*
029300 2010-CARGAR-DESEMPENO.
029400
029500     PERFORM 2011-LEER-DESEMPENO
029600        THRU 2011-LEER-DESEMPENO-FIN
029700        UNTIL FS-SUPPPERF-EOF.
029800
029900 2010-CARGAR-DESEMPENO-FIN.
030000     EXIT.
030100
030200*----------------------------------------------------------------*
030300 2011-LEER-DESEMPENO.
030400
030500     READ SUPPPERF.
030600
030700     EVALUATE TRUE
030800         WHEN FS-SUPPPERF-OK
030900              ADD 1 TO WS-SP-COUNT
031000              MOVE SP-SUPPLIER-ID    TO
031100                    WS-SP-SUPPLIER-ID (WS-SP-COUNT)
031200              MOVE SP-SUPPLIER-NAME  TO
031300                    WS-SP-SUPPLIER-NAME (WS-SP-COUNT)
031400              MOVE SP-CATEGORY       TO
031500                    WS-SP-CATEGORY (WS-SP-COUNT)
031600              MOVE SP-RISK-LEVEL     TO
031700                    WS-SP-RISK-LEVEL (WS-SP-COUNT)
031800              MOVE SP-AVG-UNIT-COST-NGN TO
031900                    WS-SP-AVG-UNIT-COST-NGN (WS-SP-COUNT)
032000              MOVE SP-ON-TIME-DELIVERY-PCT TO
032100                    WS-SP-OTD-PCT (WS-SP-COUNT)
032200              MOVE SP-TOTAL-QUALITY-COST-NGN TO
032300                    WS-SP-QUALITY-COST-NGN (WS-SP-COUNT)
032400         WHEN FS-SUPPPERF-EOF
032500              CONTINUE
032600         WHEN OTHER
032700              DISPLAY 'ERROR READING SUPPPERF FILE STATUS: '
032800                                                  FS-SUPPPERF
032900              STOP RUN
033000     END-EVALUATE.
033100
033200 2011-LEER-DESEMPENO-FIN.
033300     EXIT.
033400
033500*----------------------------------------------------------------*
033600 2020-CARGAR-CATEGORIAS.
033700
033800     PERFORM 2021-LEER-CATEGORIA
033900        THRU 2021-LEER-CATEGORIA-FIN
034000        UNTIL FS-CATTOTAL-EOF.
034100
034200 2020-CARGAR-CATEGORIAS-FIN.
034300     EXIT.
034400
034500*----------------------------------------------------------------*
034600 2021-LEER-CATEGORIA.
034700
034800     READ CATTOTAL.
034900
035000     EVALUATE TRUE
035100         WHEN FS-CATTOTAL-OK
035200              ADD 1 TO WS-CT-COUNT
035300              MOVE CT-CATEGORY TO WS-CT-CATEGORY (WS-CT-COUNT)
035400              MOVE CT-TOTAL-QUANTITY
035500                              TO WS-CT-QUANTITY (WS-CT-COUNT)
035600              MOVE CT-TOTAL-SPEND-NGN
035700                              TO WS-CT-SPEND-NGN (WS-CT-COUNT)
035800              ADD CT-TOTAL-SPEND-NGN TO WS-HIST-SPEND-NGN
035900         WHEN FS-CATTOTAL-EOF
036000              CONTINUE
036100         WHEN OTHER
036200              DISPLAY 'ERROR READING CATTOTAL FILE STATUS: '
036300                                                  FS-CATTOTAL
036400              STOP RUN
036500     END-EVALUATE.
036600
036700 2021-LEER-CATEGORIA-FIN.
036800     EXIT.
036900
037000*----------------------------------------------------------------*
037100*   2030 - ONE OPTIMIZATION PASS PER CATEGORY                     *
037200*----------------------------------------------------------------*
037300 2030-OPTIMIZAR-CATEGORIAS.
037400
037500     SET WS-CT-IDX TO 1.
037600     PERFORM 2031-OPTIMIZAR-UNA-CATEGORIA
037700        THRU 2031-OPTIMIZAR-UNA-CATEGORIA-FIN
037800        VARYING WS-CT-IDX FROM 1 BY 1
037900        UNTIL WS-CT-IDX > WS-CT-COUNT.
038000
038100 2030-OPTIMIZAR-CATEGORIAS-FIN.
038200     EXIT.
038300
038400*----------------------------------------------------------------*
038500 2031-OPTIMIZAR-UNA-CATEGORIA.
038600
038700     ADD 1 TO WS-CATEGORIES-PROCESSED.
038800     MOVE ZERO TO WS-CD-COUNT.
038900
039000     PERFORM 2100-CONSTRUIR-CANDIDATOS
039100        THRU 2100-CONSTRUIR-CANDIDATOS-FIN.
039200
039300     IF WS-CD-COUNT = ZERO
039400        ADD WS-CT-SPEND-NGN (WS-CT-IDX) TO WS-OPT-SPEND-NGN
039500     ELSE
039600        PERFORM 2200-CALCULAR-MIN-MAX
039700           THRU 2200-CALCULAR-MIN-MAX-FIN
039800
039900        PERFORM 2300-CALCULAR-PUNTAJES
040000           THRU 2300-CALCULAR-PUNTAJES-FIN
040100
040200        PERFORM 2400-ORDENAR-CANDIDATOS
040300           THRU 2400-ORDENAR-CANDIDATOS-FIN
040400
040500        PERFORM 2500-ASIGNAR-PARTICIPACION
040600           THRU 2500-ASIGNAR-PARTICIPACION-FIN
040700
040800        PERFORM 2600-PROYECTAR-Y-GRABAR
040900           THRU 2600-PROYECTAR-Y-GRABAR-FIN
041000     END-IF.
041100
041200 2031-OPTIMIZAR-UNA-CATEGORIA-FIN.
041300     EXIT.
041400
041500*----------------------------------------------------------------*
041600 2100-CONSTRUIR-CANDIDATOS.
041700
041800     SET WS-SP-IDX TO 1.
041900     PERFORM 2110-EVALUAR-UN-DESEMPENO
042000        THRU 2110-EVALUAR-UN-DESEMPENO-FIN
042100        VARYING WS-SP-IDX FROM 1 BY 1
042200        UNTIL WS-SP-IDX > WS-SP-COUNT.
042300
042400 2100-CONSTRUIR-CANDIDATOS-FIN.
042500     EXIT.
042600
042700*----------------------------------------------------------------*
042800 2110-EVALUAR-UN-DESEMPENO.
042900
043000     IF WS-SP-CATEGORY (WS-SP-IDX) = WS-CT-CATEGORY (WS-CT-IDX)
043100        AND WS-CD-COUNT < 100
043200        ADD 1 TO WS-CD-COUNT
043300        MOVE WS-SP-SUPPLIER-ID (WS-SP-IDX)   TO
043400                       WS-CD-SUPPLIER-ID (WS-CD-COUNT)
043500        MOVE WS-SP-SUPPLIER-NAME (WS-SP-IDX) TO
043600                       WS-CD-SUPPLIER-NAME (WS-CD-COUNT)
043700        MOVE WS-SP-RISK-LEVEL (WS-SP-IDX)    TO
043800                       WS-CD-RISK-LEVEL (WS-CD-COUNT)
043900        MOVE WS-SP-AVG-UNIT-COST-NGN (WS-SP-IDX) TO
044000                       WS-CD-AVG-UNIT-COST-NGN (WS-CD-COUNT)
044100        MOVE WS-SP-OTD-PCT (WS-SP-IDX)       TO
044200                       WS-CD-OTD-PCT (WS-CD-COUNT)
044300        MOVE WS-SP-QUALITY-COST-NGN (WS-SP-IDX) TO
044400                       WS-CD-QUALITY-COST-NGN (WS-CD-COUNT)
044500        MOVE ZEROS TO WS-CD-COST-SCORE (WS-CD-COUNT)
044600                      WS-CD-DELIVERY-SCORE (WS-CD-COUNT)
044700                      WS-CD-QUALITY-SCORE (WS-CD-COUNT)
044800                      WS-CD-RISK-SCORE (WS-CD-COUNT)
044900                      WS-CD-COMPOSITE (WS-CD-COUNT)
045000                      WS-CD-SHARE (WS-CD-COUNT)
045100                      WS-CD-PROJ-QTY (WS-CD-COUNT)
045200                      WS-CD-PROJ-SPEND (WS-CD-COUNT)
045300     END-IF.
045400
045500 2110-EVALUAR-UN-DESEMPENO-FIN.
045600     EXIT.
045700
045800*----------------------------------------------------------------*
045900 2200-CALCULAR-MIN-MAX.
046000
046100     MOVE WS-CD-AVG-UNIT-COST-NGN (1) TO WS-MIN-COST WS-MAX-COST.
046200     MOVE WS-CD-OTD-PCT (1)           TO WS-MIN-OTD  WS-MAX-OTD.
046300     MOVE WS-CD-QUALITY-COST-NGN (1)  TO WS-MIN-QUAL WS-MAX-QUAL.
046400
046500     SET WS-CD-IDX TO 1.
046600     PERFORM 2210-EVALUAR-MIN-MAX-UNO
046700        THRU 2210-EVALUAR-MIN-MAX-UNO-FIN
046800        VARYING WS-CD-IDX FROM 1 BY 1
046900        UNTIL WS-CD-IDX > WS-CD-COUNT.
047000
047100 2200-CALCULAR-MIN-MAX-FIN.
047200     EXIT.
047300
047400*----------------------------------------------------------------*
047500 2210-EVALUAR-MIN-MAX-UNO.
047600
047700     IF WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) < WS-MIN-COST
047800        MOVE WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) TO WS-MIN-COST
047900     END-IF.
048000     IF WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) > WS-MAX-COST
048100        MOVE WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) TO WS-MAX-COST
048200     END-IF.
048300     IF WS-CD-OTD-PCT (WS-CD-IDX) < WS-MIN-OTD
048400        MOVE WS-CD-OTD-PCT (WS-CD-IDX) TO WS-MIN-OTD
048500     END-IF.
048600     IF WS-CD-OTD-PCT (WS-CD-IDX) > WS-MAX-OTD
048700        MOVE WS-CD-OTD-PCT (WS-CD-IDX) TO WS-MAX-OTD
048800     END-IF.
048900     IF WS-CD-QUALITY-COST-NGN (WS-CD-IDX) < WS-MIN-QUAL
049000        MOVE WS-CD-QUALITY-COST-NGN (WS-CD-IDX) TO WS-MIN-QUAL
049100     END-IF.
049200     IF WS-CD-QUALITY-COST-NGN (WS-CD-IDX) > WS-MAX-QUAL
049300        MOVE WS-CD-QUALITY-COST-NGN (WS-CD-IDX) TO WS-MAX-QUAL
049400     END-IF.
049500
049600 2210-EVALUAR-MIN-MAX-UNO-FIN.
049700     EXIT.
049800
049900*----------------------------------------------------------------*
050000 2300-CALCULAR-PUNTAJES.
050100
050200     SET WS-CD-IDX TO 1.
050300     PERFORM 2310-CALCULAR-PUNTAJE-UNO
050400        THRU 2310-CALCULAR-PUNTAJE-UNO-FIN
050500        VARYING WS-CD-IDX FROM 1 BY 1
050600        UNTIL WS-CD-IDX > WS-CD-COUNT.
050700
050800 2300-CALCULAR-PUNTAJES-FIN.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200 2310-CALCULAR-PUNTAJE-UNO.
051300
051400*    COST - LOWER IS BETTER, SCORE = 1 - SCALED                    *
051500     IF WS-MAX-COST = WS-MIN-COST
051600        MOVE 1.0000 TO WS-CD-COST-SCORE (WS-CD-IDX)
051700     ELSE
051800        COMPUTE WS-CD-COST-SCORE (WS-CD-IDX) ROUNDED =
051900           1 - ((WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX) - WS-MIN-COST)
052000                / (WS-MAX-COST - WS-MIN-COST))
052100     END-IF.
052200
052300*    DELIVERY - HIGHER IS BETTER                                   *
052400     IF WS-MAX-OTD = WS-MIN-OTD
052500        MOVE 1.0000 TO WS-CD-DELIVERY-SCORE (WS-CD-IDX)
052600     ELSE
052700        COMPUTE WS-CD-DELIVERY-SCORE (WS-CD-IDX) ROUNDED =
052800           (WS-CD-OTD-PCT (WS-CD-IDX) - WS-MIN-OTD) /
052900           (WS-MAX-OTD - WS-MIN-OTD)
053000     END-IF.
053100
053200*    QUALITY-COST - LOWER IS BETTER                                *
053300     IF WS-MAX-QUAL = WS-MIN-QUAL
053400        MOVE 1.0000 TO WS-CD-QUALITY-SCORE (WS-CD-IDX)
053500     ELSE
053600        COMPUTE WS-CD-QUALITY-SCORE (WS-CD-IDX) ROUNDED =
053700           1 - ((WS-CD-QUALITY-COST-NGN (WS-CD-IDX) - WS-MIN-QUAL)
053800                / (WS-MAX-QUAL - WS-MIN-QUAL))
053900     END-IF.
054000
054100*    RISK - VIA THE RISKRANK LOOKUP SUBPROGRAM                     *
054200     MOVE WS-CD-RISK-LEVEL (WS-CD-IDX) TO WS-RL-LEVEL-TEXT.
054300     CALL 'RISKRANK' USING WS-RISK-LOOKUP-AREA.
054400     MOVE WS-RL-SCORE TO WS-CD-RISK-SCORE (WS-CD-IDX).
054500
054600     COMPUTE WS-CD-COMPOSITE (WS-CD-IDX) ROUNDED =
054700        (WS-WEIGHT-COST     * WS-CD-COST-SCORE (WS-CD-IDX)) +
054800        (WS-WEIGHT-DELIVERY * WS-CD-DELIVERY-SCORE (WS-CD-IDX)) +
054900        (WS-WEIGHT-QUALITY  * WS-CD-QUALITY-SCORE (WS-CD-IDX)) +
055000        (WS-WEIGHT-RISK     * WS-CD-RISK-SCORE (WS-CD-IDX)).
055100
055200 2310-CALCULAR-PUNTAJE-UNO-FIN.
055300     EXIT.
055400
055500*----------------------------------------------------------------*
055600 2400-ORDENAR-CANDIDATOS.
055700
055800     SET WS-SORT-DID-SWAP TO TRUE.
055900     PERFORM 2410-UNA-PASADA-CANDIDATOS
056000        THRU 2410-UNA-PASADA-CANDIDATOS-FIN
056100        UNTIL WS-SORT-NO-SWAP.
056200
056300 2400-ORDENAR-CANDIDATOS-FIN.
056400     EXIT.
056500
056600*----------------------------------------------------------------*
056700 2410-UNA-PASADA-CANDIDATOS.
056800
056900     SET WS-SORT-NO-SWAP TO TRUE.
057000     SET WS-CD-IDX TO 1.
057100     PERFORM 2420-COMPARAR-ADYACENTES-CD
057200        THRU 2420-COMPARAR-ADYACENTES-CD-FIN
057300        VARYING WS-CD-IDX FROM 1 BY 1
057400        UNTIL WS-CD-IDX > WS-CD-COUNT - 1.
057500
057600 2410-UNA-PASADA-CANDIDATOS-FIN.
057700     EXIT.
057800
057900*----------------------------------------------------------------*
058000 2420-COMPARAR-ADYACENTES-CD.
058100
058200     IF WS-CD-COMPOSITE (WS-CD-IDX) <
058300        WS-CD-COMPOSITE (WS-CD-IDX + 1)
058400        MOVE WS-CD-ENTRY (WS-CD-IDX)     TO WS-CD-ENTRY-SAVE
058500        MOVE WS-CD-ENTRY (WS-CD-IDX + 1) TO WS-CD-ENTRY (WS-CD-IDX)
058600        MOVE WS-CD-ENTRY-SAVE            TO
058700                                    WS-CD-ENTRY (WS-CD-IDX + 1)
058800        SET WS-SORT-DID-SWAP TO TRUE
058900     END-IF.
059000
059100 2420-COMPARAR-ADYACENTES-CD-FIN.
059200     EXIT.
059300
059400*----------------------------------------------------------------*
059500 2500-ASIGNAR-PARTICIPACION.
059600
059700     MOVE WS-CD-COUNT TO WS-SEL-COUNT.
059800     IF WS-SEL-COUNT > WS-MAX-SUPPLIERS
059900        MOVE WS-MAX-SUPPLIERS TO WS-SEL-COUNT
060000     END-IF.
060100
060200     MOVE ZERO TO WS-SUM-COMPOSITE.
060300     SET WS-CD-IDX TO 1.
060400     PERFORM 2510-SUMAR-COMPOSITE
060500        THRU 2510-SUMAR-COMPOSITE-FIN
060600        VARYING WS-CD-IDX FROM 1 BY 1
060700        UNTIL WS-CD-IDX > WS-SEL-COUNT.
060800
060900     SET WS-CD-IDX TO 1.
061000     PERFORM 2520-ASIGNAR-BRUTA
061100        THRU 2520-ASIGNAR-BRUTA-FIN
061200        VARYING WS-CD-IDX FROM 1 BY 1
061300        UNTIL WS-CD-IDX > WS-SEL-COUNT.
061400
061500     MOVE ZERO TO WS-SUM-SHARES.
061600     SET WS-CD-IDX TO 1.
061700     PERFORM 2530-SUMAR-PARTICIPACION
061800        THRU 2530-SUMAR-PARTICIPACION-FIN
061900        VARYING WS-CD-IDX FROM 1 BY 1
062000        UNTIL WS-CD-IDX > WS-SEL-COUNT.
062100
062200     SET WS-CD-IDX TO 1.
062300     PERFORM 2540-RENORMALIZAR
062400        THRU 2540-RENORMALIZAR-FIN
062500        VARYING WS-CD-IDX FROM 1 BY 1
062600        UNTIL WS-CD-IDX > WS-SEL-COUNT.
062700
062800 2500-ASIGNAR-PARTICIPACION-FIN.
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200 2510-SUMAR-COMPOSITE.
063300
063400     ADD WS-CD-COMPOSITE (WS-CD-IDX) TO WS-SUM-COMPOSITE.
063500
063600 2510-SUMAR-COMPOSITE-FIN.
063700     EXIT.
063800
063900*----------------------------------------------------------------*
064000 2520-ASIGNAR-BRUTA.
064100
064200     IF WS-SUM-COMPOSITE = ZERO
064300        COMPUTE WS-CD-SHARE (WS-CD-IDX) ROUNDED =
064400              1 / WS-SEL-COUNT
064500     ELSE
064600        COMPUTE WS-CD-SHARE (WS-CD-IDX) ROUNDED =
064700              WS-CD-COMPOSITE (WS-CD-IDX) / WS-SUM-COMPOSITE
064800     END-IF.
064900
065000     IF WS-CD-SHARE (WS-CD-IDX) < WS-MIN-SHARE
065100        MOVE WS-MIN-SHARE TO WS-CD-SHARE (WS-CD-IDX)
065200     END-IF.
065300
065400 2520-ASIGNAR-BRUTA-FIN.
065500     EXIT.
065600
065700*----------------------------------------------------------------*
065800 2530-SUMAR-PARTICIPACION.
065900
066000     ADD WS-CD-SHARE (WS-CD-IDX) TO WS-SUM-SHARES.
066100
066200 2530-SUMAR-PARTICIPACION-FIN.
066300     EXIT.
066400
066500*----------------------------------------------------------------*
066600 2540-RENORMALIZAR.
066700
066800     IF WS-SUM-SHARES NOT = ZERO
066900        COMPUTE WS-CD-SHARE (WS-CD-IDX) ROUNDED =
067000              WS-CD-SHARE (WS-CD-IDX) / WS-SUM-SHARES
067100     END-IF.
067200
067300 2540-RENORMALIZAR-FIN.
067400     EXIT.
067500
067600*----------------------------------------------------------------*
067700 2600-PROYECTAR-Y-GRABAR.
067800
067900     SET WS-CD-IDX TO 1.
068000     PERFORM 2610-PROYECTAR-Y-GRABAR-UNO
068100        THRU 2610-PROYECTAR-Y-GRABAR-UNO-FIN
068200        VARYING WS-CD-IDX FROM 1 BY 1
068300        UNTIL WS-CD-IDX > WS-SEL-COUNT.
068400
068500 2600-PROYECTAR-Y-GRABAR-FIN.
068600     EXIT.
068700
068800*----------------------------------------------------------------*
068900 2610-PROYECTAR-Y-GRABAR-UNO.
069000
069100     COMPUTE WS-CD-PROJ-QTY (WS-CD-IDX) ROUNDED =
069200           WS-CD-SHARE (WS-CD-IDX) * WS-CT-QUANTITY (WS-CT-IDX).
069300
069400     COMPUTE WS-CD-PROJ-SPEND (WS-CD-IDX) ROUNDED =
069500           WS-CD-PROJ-QTY (WS-CD-IDX) *
069600           WS-CD-AVG-UNIT-COST-NGN (WS-CD-IDX).
069700
069800     ADD WS-CD-PROJ-SPEND (WS-CD-IDX) TO WS-OPT-SPEND-NGN.
069900
070000     MOVE WS-CT-CATEGORY (WS-CT-IDX)  TO RC-CATEGORY.
070100     MOVE WS-CD-SUPPLIER-ID (WS-CD-IDX)   TO RC-SUPPLIER-ID.
070200     MOVE WS-CD-SUPPLIER-NAME (WS-CD-IDX) TO RC-SUPPLIER-NAME.
070300     MOVE WS-CD-SHARE (WS-CD-IDX)         TO RC-SHARE.
070400     MOVE WS-CD-PROJ-QTY (WS-CD-IDX)      TO RC-PROJECTED-QUANTITY.
070500     MOVE WS-CD-PROJ-SPEND (WS-CD-IDX)  TO RC-PROJECTED-SPEND-NGN.
070600     MOVE WS-CT-SPEND-NGN (WS-CT-IDX)  TO RC-HIST-CATEGORY-SPEND-NGN.
070700     MOVE 0                            TO RC-DUAL-SOURCED-FLAG.
070800     MOVE WS-CD-COMPOSITE (WS-CD-IDX)  TO RC-COMPOSITE-SCORE.
070900
071000     WRITE RC-RECOMMENDATION-RECORD.
071100     ADD 1 TO WS-ROWS-WRITTEN.
071200
071300 2610-PROYECTAR-Y-GRABAR-UNO-FIN.
071400     EXIT.
071500
071600*----------------------------------------------------------------*
071700*   HEADLINE BLOCK APPENDED TO THE MANAGEMENT REPORT (SECTION 10) *
071800*----------------------------------------------------------------*
071900 2900-IMPRIMIR-ENCABEZADO.
072000
072100     MOVE SPACES TO RP-HEADLINE-LINE.
072200     MOVE '10A. U2 SUPPLIER OPTIMIZATION (PROPTENG)' TO
072300                                            RP-HL-TEXT.
072400     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
072500     WRITE WS-RPTPRINT-RECORD.
072600
072700     MOVE WS-ROWS-WRITTEN TO WS-HL-NUM-EDIT.
072800     MOVE SPACES TO RP-HEADLINE-LINE.
072900     STRING '  RECOMMENDATION ROWS GENERATED . . . . . . . . '
073000            WS-HL-NUM-EDIT DELIMITED BY SIZE
073100            INTO RP-HL-TEXT.
073200     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
073300     WRITE WS-RPTPRINT-RECORD.
073400
073500     MOVE WS-OPTENG-SAVINGS-NGN TO WS-HL-NUM-EDIT.
073600     MOVE SPACES TO RP-HEADLINE-LINE.
073700     STRING '  OPTENG SAVINGS (NGN) . . . . . . . . . . . . . '
073800            WS-HL-NUM-EDIT DELIMITED BY SIZE
073900            INTO RP-HL-TEXT.
074000     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
074100     WRITE WS-RPTPRINT-RECORD.
074200
074300     MOVE WS-OPTENG-SAVINGS-PCT TO WS-HL-NUM-EDIT.
074400     MOVE SPACES TO RP-HEADLINE-LINE.
074500     STRING '  OPTENG SAVINGS PCT OF HIST SPEND. . . . . . . '
074600            WS-HL-NUM-EDIT DELIMITED BY SIZE
074700            INTO RP-HL-TEXT.
074800     MOVE RP-HEADLINE-LINE TO WS-RPTPRINT-RECORD.
074900     WRITE WS-RPTPRINT-RECORD.
075000
075100     MOVE RP-BLANK-LINE TO WS-RPTPRINT-RECORD.
075200     WRITE WS-RPTPRINT-RECORD.
075300
075400 2900-IMPRIMIR-ENCABEZADO-FIN.
075500     EXIT.
075600
075700*----------------------------------------------------------------*
075800 2950-GRABAR-INSIGHTS.
075900
076000     MOVE 'OPTENG-HISTORICAL-SPEND-NGN' TO IN-KEY-NAME.
076100     MOVE WS-HIST-SPEND-NGN TO IN-KEY-VALUE.
076200     WRITE IN-INSIGHT-RECORD.
076300
076400     MOVE 'OPTENG-OPTIMIZED-SPEND-NGN' TO IN-KEY-NAME.
076500     MOVE WS-OPT-SPEND-NGN TO IN-KEY-VALUE.
076600     WRITE IN-INSIGHT-RECORD.
076700
076800     MOVE 'OPTENG-SAVINGS-NGN' TO IN-KEY-NAME.
076900     MOVE WS-OPTENG-SAVINGS-NGN TO IN-KEY-VALUE.
077000     WRITE IN-INSIGHT-RECORD.
077100
077200 2950-GRABAR-INSIGHTS-FIN.
077300     EXIT.
077400
077500*----------------------------------------------------------------*
077600 3000-FINALIZAR-PROGRAMA.
077700
077800     CLOSE SUPPPERF CATTOTAL RECOMEND INSIGHTS RPTPRINT.
077900
078000 3000-FINALIZAR-PROGRAMA-FIN.
078100     EXIT.
078200*----------------------------------------------------------------*
078300 END PROGRAM PROPTENG.
