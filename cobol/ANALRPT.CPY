000100*----------------------------------------------------------------*
000200*    ANALRPT.CPY  -  MANAGEMENT REPORT PRINT-LINE LAYOUTS         *
000300*    Used by: PRANALIZ (FD RPTPRINT, 132-column print file)       *
000400*    One 05-group per line shape used across report sections     *
000500*    1 (title) through 10 (U2-U5 headline echo lines).            *
000600*----------------------------------------------------------------*
000700 01 RP-REPORT-LINE.
000800    05 RP-BANNER-LINE            PIC X(132) VALUE ALL '='.
000900    05 RP-DASH-LINE              PIC X(132) VALUE ALL '-'.
001000    05 RP-BLANK-LINE             PIC X(132) VALUE SPACES.
001100
001200    05 RP-TITLE-LINE.
001300       10 FILLER                 PIC X(20) VALUE SPACES.
001400       10 RP-TITLE-TEXT          PIC X(92) VALUE SPACES.
001500       10 FILLER                 PIC X(20) VALUE SPACES.
001600
001700    05 RP-SECTION-LINE.
001800       10 FILLER                 PIC X(02) VALUE SPACES.
001900       10 RP-SECTION-TEXT        PIC X(80) VALUE SPACES.
002000       10 FILLER                 PIC X(50) VALUE SPACES.
002100
002200    05 RP-LABEL-VALUE-LINE.
002300       10 FILLER                 PIC X(04) VALUE SPACES.
002400       10 RP-LV-LABEL            PIC X(36) VALUE SPACES.
002500       10 RP-LV-VALUE            PIC Z,ZZZ,ZZZ,ZZ9.99.
002600       10 FILLER                 PIC X(75) VALUE SPACES.
002700
002800    05 RP-PARETO-LINE.
002900       10 FILLER                 PIC X(04) VALUE SPACES.
003000       10 RP-PA-CATEGORY         PIC X(15) VALUE SPACES.
003100       10 FILLER                 PIC X(02) VALUE SPACES.
003200       10 RP-PA-SPEND            PIC Z,ZZZ,ZZZ,ZZ9.99.
003300       10 FILLER                 PIC X(02) VALUE SPACES.
003400       10 RP-PA-PCT              PIC ZZ9.99.
003500       10 FILLER                 PIC X(01) VALUE '%'.
003600       10 FILLER                 PIC X(60) VALUE SPACES.
003700
003800    05 RP-PRICESTD-LINE.
003900       10 FILLER                 PIC X(04) VALUE SPACES.
004000       10 RP-PS-MATERIAL         PIC X(30) VALUE SPACES.
004100       10 RP-PS-CATEGORY         PIC X(15) VALUE SPACES.
004200       10 RP-PS-OVERPAY-PCT      PIC ZZ9.99.
004300       10 FILLER                 PIC X(01) VALUE '%'.
004400       10 FILLER                 PIC X(02) VALUE SPACES.
004500       10 RP-PS-SAVINGS          PIC Z,ZZZ,ZZZ.99.
004600       10 FILLER                 PIC X(41) VALUE SPACES.
004700
004800    05 RP-SUPPPERF-LINE.
004900       10 FILLER                 PIC X(04) VALUE SPACES.
005000       10 RP-SF-SUPPLIER         PIC X(40) VALUE SPACES.
005100       10 RP-SF-OTD-PCT          PIC ZZ9.99.
005200       10 FILLER                 PIC X(01) VALUE '%'.
005300       10 FILLER                 PIC X(02) VALUE SPACES.
005400       10 RP-SF-INCIDENTS        PIC ZZZ9.
005500       10 FILLER                 PIC X(02) VALUE SPACES.
005600       10 RP-SF-SPEND            PIC Z,ZZZ,ZZZ.99.
005700       10 FILLER                 PIC X(28) VALUE SPACES.
005800
005900    05 RP-CONSOL-LINE.
006000       10 FILLER                 PIC X(04) VALUE SPACES.
006100       10 RP-CO-CATEGORY         PIC X(15) VALUE SPACES.
006200       10 RP-CO-SUPP-COUNT       PIC ZZ9.
006300       10 FILLER                 PIC X(02) VALUE SPACES.
006400       10 RP-CO-SPEND            PIC Z,ZZZ,ZZZ.99.
006500       10 FILLER                 PIC X(02) VALUE SPACES.
006600       10 RP-CO-SPEND-PER-SUPP   PIC Z,ZZZ,ZZZ.99.
006700       10 FILLER                 PIC X(48) VALUE SPACES.
006800
006900    05 RP-MAVERICK-LINE.
007000       10 FILLER                 PIC X(04) VALUE SPACES.
007100       10 RP-MV-SUPPLIER         PIC X(40) VALUE SPACES.
007200       10 RP-MV-RISK             PIC X(06) VALUE SPACES.
007300       10 FILLER                 PIC X(02) VALUE SPACES.
007400       10 RP-MV-ORDERS           PIC ZZZ9.
007500       10 FILLER                 PIC X(02) VALUE SPACES.
007600       10 RP-MV-SPEND            PIC Z,ZZZ,ZZZ.99.
007700       10 FILLER                 PIC X(30) VALUE SPACES.
007800
007900    05 RP-FX-LINE.
008000       10 FILLER                 PIC X(04) VALUE SPACES.
008100       10 RP-FX-LABEL            PIC X(30) VALUE SPACES.
008200       10 RP-FX-VALUE            PIC Z,ZZZ,ZZZ.99.
008300       10 FILLER                 PIC X(80) VALUE SPACES.
008400
008500    05 RP-SAVINGS-LINE.
008600       10 FILLER                 PIC X(04) VALUE SPACES.
008700       10 RP-SV-OPPORTUNITY      PIC X(22) VALUE SPACES.
008800       10 RP-SV-SAVINGS          PIC Z,ZZZ,ZZZ.99.
008900       10 FILLER                 PIC X(02) VALUE SPACES.
009000       10 RP-SV-PCT              PIC ZZ9.99.
009100       10 FILLER                 PIC X(01) VALUE '%'.
009200       10 FILLER                 PIC X(75) VALUE SPACES.
009300
009400    05 RP-HEADLINE-LINE.
009500       10 FILLER                 PIC X(02) VALUE SPACES.
009600       10 RP-HL-TEXT             PIC X(100) VALUE SPACES.
009700       10 FILLER                 PIC X(30) VALUE SPACES.
